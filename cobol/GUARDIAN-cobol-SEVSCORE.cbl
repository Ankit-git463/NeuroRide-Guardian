000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SEVSCORE.
000400 AUTHOR. R T MARINO.
000500 INSTALLATION. FLEET SYSTEMS GROUP.
000600 DATE-WRITTEN. 03/14/85.
000700 DATE-COMPILED. 03/14/85.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.
001200*
001300*   SMALL CALLED SUBPROGRAM - TAKES ONE TELEMETRY READING AND
001400*   GIVES BACK:
001500*     1) THE THRESHOLDS-MODULE RISK FACTOR LIST (THE "U2" RULES -
001600*        USED FOR DIAGNOSTIC REPORTING ONLY, NOT FOR FLAGGING)
001700*     2) THE ADDITIVE MAINTENANCE SEVERITY SCORE AND ITS OWN
001800*        RISK FACTOR LIST (THE "U3" RULES), A CONFIDENCE VALUE,
001900*        AND A RAISE-FLAG INDICATOR.
002000*
002100*   CALLED FROM GUARDIAN-COBOL_COMPILE-TELEDIT (ONE READING AT A
002200*   TIME, AS EACH TELEMETRY RECORD COMES IN) AND FROM
002300*   GUARDIAN-COBOL_COMPILE-GRDCTL (ONE READING PER VEHICLE, THE
002400*   MOST RECENT ONE, WHEN PROJECTING FLEET-WIDE DEMAND) - SAME
002500*   TWO-CALLER SHAPE THE OLD COST CALCULATOR HAD.
002600*
002700*   CHANGE LOG
002800*   ----------
002900*   03/14/85  RTM  INITIAL VERSION - FLAT MILEAGE/AGE COST CALC
003000*   11/02/87  RTM  ADDED BRAKE AND TIRE FACTORS TO THE SCORE
003100*   05/19/89  DWK  OIL QUALITY FACTOR ADDED PER SHOP FOREMAN REQ
003200*   02/26/91  RTM  BATTERY FACTOR ADDED, RENUMBERED PARAGRAPHS
003300*   08/08/93  DWK  CONFIDENCE FIGURE ADDED FOR THE FLAG RECORD
003400*   04/01/95  RTM  RISK FACTOR TEXT TABLE WIDENED TO 30 BYTES
003500*   12/09/98  LKP  Y2K - READING-DATE FIELDS REVIEWED, ALL CENTURY
003600*                  BYTES ALREADY EXPLICIT IN THIS MODULE, NO FIX
003700*                  REQUIRED HERE - SEE TELEDIT FOR THE DETAIL WORK
003800*   02/02/02  RTM  ADDED THE U2 THRESHOLDS-MODULE FACTOR LIST
003900*   09/09/08  LKP  CAPPED CONFIDENCE AT 1.000 - SAW SCORES OVER
004000*                  100 PUSH CONFIDENCE PAST THE DOCUMENTED RANGE
004100*   06/30/13  JBS  TICKET GRD-0447 - NO LOGIC CHANGE, COMMENT PASS
004150*   02/11/25  TMH  TICKET GRD-0615 - U2 FACTOR TABLE LOAD WAS AN
004160*                  IN-LINE PERFORM, AGAINST SHOP STANDARD - PULLED
004170*                  OUT TO ITS OWN PARAGRAPH
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-RAW-SCORE                PIC 9(03) COMP.
005700     05  WS-CONFIDENCE-CALC          PIC 9V999.
005800     05  WS-U2-SUB                   PIC 9(01) COMP.
005900     05  WS-U3-SUB                   PIC 9(01) COMP.
006000
006100 01  U2-WORK-TABLE.
006200     05  U2-FACTOR-SLOT OCCURS 4 TIMES INDEXED BY U2-IDX
006300                                    PIC X(30).
006400
006500 LINKAGE SECTION.
006600 01  SEVSCORE-REC.
006700     05  SEV-OIL-QUALITY             PIC 99V9.
006800     05  SEV-BATTERY-PCT             PIC 999V9.
006900     05  SEV-BRAKE-COND              PIC 9(01).
007000     05  SEV-TIRE-PRESSURE           PIC 99V9.
007100     05  SEV-SEVERITY-SCORE          PIC 9(03).
007200     05  SEV-CONFIDENCE              PIC 9V999.
007300     05  SEV-RISK-FACTOR-COUNT       PIC 9(01).
007400     05  SEV-RISK-FACTOR-TABLE OCCURS 4 TIMES
007500                                    PIC X(30).
007600     05  SEV-FLAG-IND                PIC X(01).
007700         88  SEV-FLAG-RAISED         VALUE "Y".
007800         88  SEV-FLAG-NOT-RAISED     VALUE "N".
007900     05  SEV-U2-FACTOR-COUNT         PIC 9(01).
008000     05  SEV-U2-FACTOR-TABLE OCCURS 4 TIMES
008100                                    PIC X(30).
008200
008300 01  RETURN-CD                       PIC 9(04) COMP.
008400
008500 PROCEDURE DIVISION USING SEVSCORE-REC, RETURN-CD.
008600 0000-MAINLINE.
008700     PERFORM 1000-U2-RISK-FACTORS THRU 1000-EXIT.
008800     PERFORM 2000-U3-SEVERITY-SCORE THRU 2000-EXIT.
008900     MOVE ZERO TO RETURN-CD.
009000     GOBACK.
009100
009200******************************************************************
009300* U2 - THRESHOLDS MODULE RISK FACTOR LIST (DIAGNOSTIC ONLY).
009400* USAGE-HOURS IS NOT CARRIED ON THE TELEMETRY FEED SO ITS FACTOR
009500* NEVER FIRES HERE - LEFT IN FOR WHEN THAT FIELD IS ADDED.
009600******************************************************************
009700 1000-U2-RISK-FACTORS.
009800     MOVE ZERO TO SEV-U2-FACTOR-COUNT, WS-U2-SUB.
009900     MOVE SPACES TO U2-WORK-TABLE.
010000
010100     EVALUATE TRUE
010200         WHEN SEV-BRAKE-COND = 0
010300             ADD 1 TO WS-U2-SUB
010400             MOVE "Poor brake condition" TO
010500                  U2-FACTOR-SLOT(WS-U2-SUB)
010600         WHEN SEV-BRAKE-COND = 1
010700             ADD 1 TO WS-U2-SUB
010800             MOVE "Fair brake condition" TO
010900                  U2-FACTOR-SLOT(WS-U2-SUB)
011000     END-EVALUATE.
011100
011200     EVALUATE TRUE
011300         WHEN SEV-TIRE-PRESSURE < 28
011400             ADD 1 TO WS-U2-SUB
011500             MOVE "Very low tire pressure" TO
011600                  U2-FACTOR-SLOT(WS-U2-SUB)
011700         WHEN SEV-TIRE-PRESSURE < 30
011800             ADD 1 TO WS-U2-SUB
011900             MOVE "Low tire pressure" TO
012000                  U2-FACTOR-SLOT(WS-U2-SUB)
012100     END-EVALUATE.
012200
012300     EVALUATE TRUE
012400         WHEN SEV-OIL-QUALITY < 4
012500             ADD 1 TO WS-U2-SUB
012600             MOVE "Very poor oil quality" TO
012700                  U2-FACTOR-SLOT(WS-U2-SUB)
012800         WHEN SEV-OIL-QUALITY < 6
012900             ADD 1 TO WS-U2-SUB
013000             MOVE "Poor oil quality" TO
013100                  U2-FACTOR-SLOT(WS-U2-SUB)
013200     END-EVALUATE.
013300
013400     EVALUATE TRUE
013500         WHEN SEV-BATTERY-PCT < 60
013600             ADD 1 TO WS-U2-SUB
013700             MOVE "Critical battery status" TO
013800                  U2-FACTOR-SLOT(WS-U2-SUB)
013900         WHEN SEV-BATTERY-PCT < 70
014000             ADD 1 TO WS-U2-SUB
014100             MOVE "Low battery status" TO
014200                  U2-FACTOR-SLOT(WS-U2-SUB)
014300     END-EVALUATE.
014400
014500     MOVE WS-U2-SUB TO SEV-U2-FACTOR-COUNT.
014600     PERFORM 1100-MOVE-U2-FACTOR THRU 1100-EXIT                   021125TM
014700         VARYING U2-IDX FROM 1 BY 1 UNTIL U2-IDX > 4.
014800 1000-EXIT.
014900     EXIT.
015000
015100 1100-MOVE-U2-FACTOR.                                             021125TM
015200     MOVE U2-FACTOR-SLOT(U2-IDX) TO SEV-U2-FACTOR-TABLE(U2-IDX).
015300 1100-EXIT.
015400     EXIT.
015500
015600******************************************************************
015700* U3 - ADDITIVE SEVERITY SCORE AND FLAGGING RISK FACTORS.  THE
015800* SCORE RETURNED HERE IS THE RAW, UNCAPPED ADDITIVE TOTAL (UP TO
015900* 130) - CALLERS THAT NEED THE CAPPED-AT-100 FIGURE FOR SEVERITY
016000* CLASSIFICATION (PRIOSCOR, THE U9 FORECAST PATH) DO THEIR OWN
016100* MIN(SCORE, 100).
016200******************************************************************
016300 2000-U3-SEVERITY-SCORE.
016400     MOVE ZERO TO WS-RAW-SCORE, SEV-RISK-FACTOR-COUNT, WS-U3-SUB.
016500     MOVE SPACES TO SEV-RISK-FACTOR-TABLE(1)
016600                    SEV-RISK-FACTOR-TABLE(2)
016700                    SEV-RISK-FACTOR-TABLE(3)
016800                    SEV-RISK-FACTOR-TABLE(4).
016900
017000     EVALUATE TRUE
017100         WHEN SEV-OIL-QUALITY < 3.0
017200             ADD 40 TO WS-RAW-SCORE
017300             ADD 1 TO WS-U3-SUB
017400             MOVE "Critical oil quality" TO
017500                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
017600         WHEN SEV-OIL-QUALITY < 5.0
017700             ADD 20 TO WS-RAW-SCORE
017800             ADD 1 TO WS-U3-SUB
017900             MOVE "Low oil quality" TO
018000                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
018100     END-EVALUATE.
018200
018300     EVALUATE TRUE
018400         WHEN SEV-BATTERY-PCT < 50
018500             ADD 30 TO WS-RAW-SCORE
018600             ADD 1 TO WS-U3-SUB
018700             MOVE "Low battery" TO
018800                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
018900         WHEN SEV-BATTERY-PCT < 70
019000             ADD 15 TO WS-RAW-SCORE
019100             ADD 1 TO WS-U3-SUB
019200             MOVE "Battery needs attention" TO
019300                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
019400     END-EVALUATE.
019500
019600     EVALUATE TRUE
019700         WHEN SEV-BRAKE-COND = 0
019800             ADD 35 TO WS-RAW-SCORE
019900             ADD 1 TO WS-U3-SUB
020000             MOVE "Poor brake condition" TO
020100                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
020200         WHEN SEV-BRAKE-COND = 1
020300             ADD 20 TO WS-RAW-SCORE
020400             ADD 1 TO WS-U3-SUB
020500             MOVE "Brake warning" TO
020600                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
020700     END-EVALUATE.
020800
020900     EVALUATE TRUE
021000         WHEN SEV-TIRE-PRESSURE < 28
021100             ADD 25 TO WS-RAW-SCORE
021200             ADD 1 TO WS-U3-SUB
021300             MOVE "Very low tire pressure" TO
021400                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
021500         WHEN SEV-TIRE-PRESSURE < 30
021600             ADD 10 TO WS-RAW-SCORE
021700             ADD 1 TO WS-U3-SUB
021800             MOVE "Low tire pressure" TO
021900                  SEV-RISK-FACTOR-TABLE(WS-U3-SUB)
022000     END-EVALUATE.
022100
022200     MOVE WS-RAW-SCORE TO SEV-SEVERITY-SCORE.
022300     MOVE WS-U3-SUB TO SEV-RISK-FACTOR-COUNT.
022400
022500     COMPUTE WS-CONFIDENCE-CALC ROUNDED =
022600             0.750 + (WS-RAW-SCORE / 400).
022700     IF WS-CONFIDENCE-CALC > 1.000
022800         MOVE 1.000 TO WS-CONFIDENCE-CALC.
022900     MOVE WS-CONFIDENCE-CALC TO SEV-CONFIDENCE.
023000
023100     IF WS-RAW-SCORE >= 40
023200         SET SEV-FLAG-RAISED TO TRUE
023300     ELSE
023400         SET SEV-FLAG-NOT-RAISED TO TRUE.
023500 2000-EXIT.
023600     EXIT.
