000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FLEETSCH.
000300 AUTHOR. D W KELLERMAN.
000400 INSTALLATION. FLEET SYSTEMS GROUP.
000500 DATE-WRITTEN. 09/14/86.
000600 DATE-COMPILED. 09/14/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BOOKS SERVICE APPOINTMENTS FOR VEHICLES
001300*          CARRYING AN UNSCHEDULED MAINTENANCE FLAG.  IT LOADS
001400*          THE VEHICLE, SERVICE CENTER, TECHNICIAN AND EXISTING
001500*          BOOKING FILES INTO MEMORY, THEN FOR EACH UNSCHEDULED
001600*          FLAG WALKS THE ACTIVE CENTERS LOOKING FOR THE FIRST
001700*          ONE WITH AN OPEN SLOT IN THE NEXT SEVEN DAYS.
001800*
001900*          WHEN A SLOT IS FOUND THE PROGRAM CALLS PRIOSCOR FOR
002000*          THE BOOKING'S PRIORITY SCORE AND SEVERITY LEVEL,
002100*          PICKS A TECHNICIAN IF ONE IS FREE, WRITES THE NEW
002200*          BOOKING, AND REWRITES THE FLAG RECORD AS SCHEDULED.
002300*          A FLAG THAT CANNOT BE PLACED IS LEFT UNSCHEDULED AND
002400*          COUNTED AS A FAILURE ON THE RUN SUMMARY.
002500*
002600******************************************************************
002700*
002800*          VEHICLE MASTER          -   GUARDIAN.VEHMSTR
002900*          SERVICE CENTER MASTER   -   GUARDIAN.CTRMSTR
003000*          TECHNICIAN MASTER       -   GUARDIAN.TECHMSTR
003100*          EXISTING BOOKINGS       -   GUARDIAN.BOOKMSTR
003200*          INPUT FLAGS             -   GUARDIAN.FLAGFILE (TELEDIT)
003300*          OUTPUT FLAGS            -   GUARDIAN.FLAGFILE (UPDATED)
003400*          OUTPUT BOOKINGS         -   GUARDIAN.BOOKFILE
003500*          DUMP FILE               -   SYSOUT
003600*
003700*   CHANGE LOG
003800*   ----------
003900*   09/14/86  DWK  INITIAL VERSION
004000*   02/11/88  RTM  TECHNICIAN TABLE AND U7 ASSIGNMENT LOGIC ADDED
004100*   07/30/90  DWK  SLOT SEARCH WIDENED FROM "TODAY ONLY" TO THE
004200*                  SEVEN-DAY WINDOW PER THE SCHEDULING FOREMAN
004300*   12/05/92  RTM  EXISTING-BOOKINGS TABLE ADDED SO CAPACITY
004400*                  ACCOUNTS FOR BOOKINGS MADE ON PRIOR RUNS
004500*   04/18/94  DWK  PRIOSCOR CALL ADDED - PRIORITY SCORE/SEVERITY
004600*                  LEVEL NO LONGER HAND-CODED IN THIS PROGRAM
004700*   11/09/98  LKP  Y2K - WS-TODAY-DATE CENTURY DERIVATION ADDED,
004800*                  CALENDAR ROLL-FORWARD CHECKED ACROSS 1999/2000
004900*   03/21/01  RTM  HALF-HOUR OPENING TIMES ROUNDED UP TO THE NEXT
005000*                  WHOLE HOUR PER THE REVISED CENTER HOURS LAYOUT
005100*   08/13/07  JBS  TICKET GRD-0288 - BOOKING ID SEQUENCE NUMBER
005200*                  NOW CARRIED ACROSS THE WHOLE RUN, NOT PER DAY
005300*   06/02/16  LKP  TICKET GRD-0441 - NEW BOOKINGS NOW ADDED TO THE
005400*                  IN-MEMORY BOOK-TABLE SO LATER FLAGS IN THE SAME
005500*                  RUN SEE THE UPDATED CAPACITY
005550*   02/11/25  TMH  TICKET GRD-0616 - DAYS-WAITING WAS THE OLD
005560*                  30/360 AGING-REPORT FORMULA, A DAY OR MORE OFF
005570*                  WHENEVER THE FLAG DATE AND TODAY DON'T SIT IN
005580*                  30-DAY MONTHS.  REPLACED WITH A TRUE EPOCH-DAY
005590*                  CALENDAR DIFFERENCE (SEE 245-CALC-EPOCH-DAY)
005592*   02/11/25  TMH  TICKET GRD-0619 - SCHEDULED/FAILED COUNTS AND
005594*                  PER-VEHICLE FAILURE REASONS ONLY WENT TO THE
005596*                  CONSOLE, SO THE GRDCTL RUN SUMMARY NEVER SHOWED
005598*                  THEM.  NOW ALSO WRITTEN TO RUNSTATS FOR GRDCTL
005599*                  TO PICK UP
005600*   02/11/25  TMH  TICKET GRD-0620 - 260-BUILD-BOOKING WAS MOVING
005610*                  "PREVENTIVE MAINTENANCE" (22 CHARS) INTO THE
005620*                  20-BYTE SERVICE-TYPE FIELD - SILENTLY TRUNCATED
005630*                  TO "PREVENTIVE MAINTENAN" ON EVERY BOOKING, AND
005640*                  WASN'T THE SPEC'D DEFAULT ANYWAY.  CHANGED TO
005650*                  GENERAL_INSPECTION, WHICH FITS
005652*   02/11/25  TMH  TICKET GRD-0622 - BOOKING-SEQ-CTR WAS 7 DIGITS,
005654*                  ONE SHORT OF FILLING THE 12-BYTE BOOKING-ID
005656*                  ("BKG-" + 8) - WIDENED BOOKING-SEQ-CTR AND
005658*                  WS-BOOKING-SEQ-DISPLAY TO PIC 9(08)
005660******************************************************************
005670
005680 ENVIRONMENT DIVISION.
005690 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005710 OBJECT-COMPUTER. IBM-390.
005720 SPECIAL-NAMES.
005730     C01 IS NEXT-PAGE.
005740 INPUT-OUTPUT SECTION.
005750 FILE-CONTROL.
005760     SELECT SYSOUT
005770     ASSIGN TO UT-S-SYSOUT
005780       ORGANIZATION IS SEQUENTIAL.
005790
005800     SELECT VEHFILE
005810     ASSIGN TO UT-S-VEHFILE
005820       ACCESS MODE IS SEQUENTIAL
005830       FILE STATUS IS VEHFILE-STATUS.
005840
005850     SELECT CTRFILE
005860     ASSIGN TO UT-S-CTRFILE
005870       ACCESS MODE IS SEQUENTIAL
005880       FILE STATUS IS CTRFILE-STATUS.
005890
005900     SELECT TECHFILE
005910     ASSIGN TO UT-S-TECHFILE
005920       ACCESS MODE IS SEQUENTIAL
005930       FILE STATUS IS TECHFILE-STATUS.
005940
005950     SELECT BOOKMSTR
005960     ASSIGN TO UT-S-BOOKMSTR
005970       ACCESS MODE IS SEQUENTIAL
005980       FILE STATUS IS BOOKMSTR-STATUS.
005990
006000     SELECT FLAGIN
006010     ASSIGN TO UT-S-FLAGIN
006020       ACCESS MODE IS SEQUENTIAL
006030       FILE STATUS IS IFCODE.
006040
006050     SELECT FLAGOUT
006060     ASSIGN TO UT-S-FLAGOUT
006070       ACCESS MODE IS SEQUENTIAL
006080       FILE STATUS IS OFCODE.
006090
006100     SELECT BOOKFILE
006110     ASSIGN TO UT-S-BOOKFILE
006120       ACCESS MODE IS SEQUENTIAL
006130       FILE STATUS IS OFCODE.
006140
006150*  RUN-STATISTICS FEED FOR THE GRDCTL RUN SUMMARY REPORT - OPENED
006160*  EXTEND SO THIS STEP'S RECORDS LAND AFTER TELEDIT'S ON THE SAME
006170*  DATASET  -  TMH 02/11/25  GRD-0619
006180     SELECT RUNSTATS
006190     ASSIGN TO UT-S-RUNSTAT
006200       ACCESS MODE IS SEQUENTIAL
006210       FILE STATUS IS OFCODE.
006220
006230 DATA DIVISION.
006240 FILE SECTION.
006250 FD  SYSOUT
006260     RECORDING MODE IS F
006270     LABEL RECORDS ARE STANDARD
006280     RECORD CONTAINS 130 CHARACTERS
006290     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006310 01  SYSOUT-REC                  PIC X(130).
006320
006330 FD  VEHFILE
006340     RECORDING MODE IS F
006350     LABEL RECORDS ARE STANDARD
006360     RECORD CONTAINS 196 CHARACTERS
006370     BLOCK CONTAINS 0 RECORDS
006380     DATA RECORD IS VEH-FILE-REC.
006390 01  VEH-FILE-REC                PIC X(196).
006400
006410 FD  CTRFILE
006420     RECORDING MODE IS F
006430     LABEL RECORDS ARE STANDARD
006440     RECORD CONTAINS 147 CHARACTERS
006450     BLOCK CONTAINS 0 RECORDS
006460     DATA RECORD IS CTR-FILE-REC.
006470 01  CTR-FILE-REC                PIC X(147).
006480
006490 FD  TECHFILE
006500     RECORDING MODE IS F
006510     LABEL RECORDS ARE STANDARD
006520     RECORD CONTAINS 76 CHARACTERS
006530     BLOCK CONTAINS 0 RECORDS
006540     DATA RECORD IS TECH-FILE-REC.
006550 01  TECH-FILE-REC               PIC X(76).
006560
006570****** BOOKINGS MADE ON ALL PRIOR RUNS - READ ONLY, NEVER REWRITTEN
006580 FD  BOOKMSTR
006590     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006610     RECORD CONTAINS 124 CHARACTERS
006620     BLOCK CONTAINS 0 RECORDS
006630     DATA RECORD IS BOOKMSTR-REC.
006640 01  BOOKMSTR-REC                PIC X(124).
006650
006660****** UNSCHEDULED MAINTENANCE FLAGS PRODUCED BY TELEDIT
006670 FD  FLAGIN
006680     RECORDING MODE IS F
006690     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 175 CHARACTERS
006710     BLOCK CONTAINS 0 RECORDS
006720     DATA RECORD IS FLAG-IN-REC.
006730 01  FLAG-IN-REC                 PIC X(175).
006740
006750****** SAME FLAGS, REWRITTEN WITH SCHEDULED-FLAG/FLAG-BOOKING-ID
006760****** SET FOR EVERY FLAG THIS RUN MANAGED TO PLACE
006770 FD  FLAGOUT
006780     RECORDING MODE IS F
006790     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 175 CHARACTERS
006810     BLOCK CONTAINS 0 RECORDS
006820     DATA RECORD IS FLAG-OUT-REC.
006830 01  FLAG-OUT-REC                PIC X(175).
006840
006850 FD  BOOKFILE
006860     RECORDING MODE IS F
006870     LABEL RECORDS ARE STANDARD
006880     RECORD CONTAINS 124 CHARACTERS
006890     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS BOOK-FILE-REC.
006910 01  BOOK-FILE-REC               PIC X(124).
006920
006930****** RUN-STATISTICS FEED FOR GRDCTL'S RUN SUMMARY - SEE RUNSTAT
006940****** COPYBOOK.  OPENED EXTEND, APPENDED AFTER TELEDIT'S RECORD.
006950 FD  RUNSTATS                                                     021125TM
006960     RECORDING MODE IS F
006970     LABEL RECORDS ARE STANDARD
006980     RECORD CONTAINS 80 CHARACTERS
006990     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS RUNSTATS-FILE-REC.
007010 01  RUNSTATS-FILE-REC           PIC X(80).
007020
007030 WORKING-STORAGE SECTION.
007040
007050 01  FILE-STATUS-CODES.
007060     05  VEHFILE-STATUS          PIC X(02).
007070         88  NO-MORE-VEH-RECS    VALUE "10".
007080     05  CTRFILE-STATUS          PIC X(02).
007090         88  NO-MORE-CTR-RECS    VALUE "10".
007100     05  TECHFILE-STATUS         PIC X(02).
007110         88  NO-MORE-TECH-RECS   VALUE "10".
007120     05  BOOKMSTR-STATUS         PIC X(02).
007130         88  NO-MORE-BOOK-RECS   VALUE "10".
007140     05  IFCODE                  PIC X(02).
007150         88  NO-MORE-FLAG-RECS   VALUE "10".
007160     05  OFCODE                  PIC X(02).
007170
007180** QSAM FILE
007190 COPY VEHMSTR.
007200
007210 01  VEH-TABLE-AREA.
007220     05  VEH-TABLE OCCURS 500 TIMES INDEXED BY VEH-IDX.
007230         10  VEH-ID-TBL              PIC X(10).
007240         10  VEH-CUSTOMER-TYPE-TBL   PIC X(08).
007250 01  VEH-COUNT-FIELDS.
007260     05  VEH-TABLE-COUNT             PIC 9(05) COMP.
007270
007280** QSAM FILE
007290 COPY CTRMSTR.
007300
007310 01  CTR-TABLE-AREA.
007320     05  CTR-TABLE OCCURS 100 TIMES INDEXED BY CTR-IDX.
007330         10  CTR-ID-TBL              PIC X(10).
007340         10  CTR-REGION-TBL          PIC X(15).
007350         10  CTR-CAPACITY-TBL        PIC 9(03).
007360         10  CTR-OPEN-HOUR-TBL       PIC 9(02).
007370         10  CTR-OPEN-MIN-TBL        PIC 9(02).
007380         10  CTR-CLOSE-HOUR-TBL      PIC 9(02).
007390         10  CTR-ACTIVE-TBL          PIC X(01).
007400 01  CTR-COUNT-FIELDS.
007410     05  CTR-TABLE-COUNT             PIC 9(05) COMP.
007420
007430** QSAM FILE
007440 COPY TECHMSTR.
007450
007460 01  TECH-TABLE-AREA.
007470     05  TECH-TABLE OCCURS 200 TIMES INDEXED BY TECH-IDX.
007480         10  TECH-ID-TBL             PIC X(10).
007490         10  TECH-CENTER-ID-TBL      PIC X(10).
007500         10  TECH-AVAILABLE-TBL      PIC X(01).
007510 01  TECH-COUNT-FIELDS.
007520     05  TECH-TABLE-COUNT            PIC 9(05) COMP.
007530
007540** QSAM FILE
007550 COPY BOOKREC.
007560
007570 01  BOOK-TABLE-AREA.
007580     05  BOOK-TABLE OCCURS 2000 TIMES INDEXED BY BOOK-IDX.
007590         10  BOOK-CENTER-ID-TBL      PIC X(10).
007600         10  BOOK-TECH-ID-TBL        PIC X(10).
007610         10  BOOK-SLOT-DATE-TBL      PIC 9(08).
007620         10  BOOK-SLOT-START-HH-TBL  PIC 9(02).
007630         10  BOOK-SLOT-END-HH-TBL    PIC 9(02).
007640         10  BOOK-STATUS-TBL         PIC X(12).
007650             88  BOOK-TBL-ACTIVE     VALUES "PROVISIONAL",
007660                                             "CONFIRMED",
007670                                             "IN_PROGRESS".
007680             88  BOOK-TBL-COMMITTED  VALUES "CONFIRMED",
007690                                             "IN_PROGRESS".
007700 01  BOOK-COUNT-FIELDS.
007710     05  BOOK-TABLE-COUNT            PIC 9(05) COMP.
007720     05  BOOKING-SEQ-CTR             PIC 9(08) COMP VALUE ZERO.     021125TM
007730     05  WS-BOOKING-SEQ-DISPLAY      PIC 9(08).                     021125TM
007740
007750** QSAM FILE
007760 COPY FLAGREC.
007770
007780 01  PRIOSCOR-LINKAGE-REC.
007790     05  PRI-FLAG-ON-FILE-IND        PIC X(01) VALUE "Y".
007800     05  PRI-SEVERITY-SCORE          PIC 9(03).
007810     05  PRI-CUSTOMER-TYPE           PIC X(08).
007820     05  PRI-DAYS-WAITING            PIC 9(03).
007830     05  PRI-PRIORITY-SCORE          PIC S9(03)V99.
007840     05  PRI-SEVERITY-LEVEL          PIC X(08).
007850 01  PRIOSCOR-RETURN-CD              PIC 9(04) COMP.
007860
007870 01  MONTH-DAYS-TABLE.
007880     05  MONTH-DAYS-ENTRY PIC 9(02) OCCURS 12 TIMES
007890           VALUES 31, 28, 31, 30, 31, 30,
007900                  31, 31, 30, 31, 30, 31.
007910
007920*  CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP YEAR) - USED BY
007930*  THE EPOCH-DAY ROUTINE (245-CALC-EPOCH-DAY) SO THE WAIT
007940*  PENALTY FIGURE IS A TRUE CALENDAR-DAY COUNT, NOT THE OLD
007950*  AGING-REPORT 30/360 SHORTCUT  -  TMH 02/11/25  GRD-0616
007960 01  CUM-DAYS-TABLE.
007970     05  CUM-DAYS-ENTRY PIC 9(03) OCCURS 12 TIMES
007980           VALUES 000, 031, 059, 090, 120, 151,
007990                  181, 212, 243, 273, 304, 334.
008000
008010 01  MISC-WS-FLDS.
008020     05  WS-TODAY-DATE-6             PIC 9(06).
008030     05  WS-TODAY-DATE               PIC 9(08).
008040     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-DATE.
008050         10  WS-TODAY-CC             PIC 9(02).
008060         10  WS-TODAY-YY             PIC 9(02).
008070         10  WS-TODAY-MM             PIC 9(02).
008080         10  WS-TODAY-DD             PIC 9(02).
008090     05  WS-TODAY-6-BROKEN REDEFINES WS-TODAY-DATE-6.
008100         10  WS-TODAY-YY2            PIC 9(02).
008110         10  WS-TODAY-MM2            PIC 9(02).
008120         10  WS-TODAY-DD2            PIC 9(02).
008130     05  WS-CCYY                     PIC 9(04) COMP.
008140     05  WS-DAYS-IN-MONTH            PIC 9(02) COMP.
008150     05  WS-DIV4                     PIC 9(04) COMP.
008160     05  WS-REM4                     PIC 9(04) COMP.
008170     05  WS-DIV100                   PIC 9(04) COMP.
008180     05  WS-REM100                   PIC 9(04) COMP.
008190     05  WS-DIV400                   PIC 9(04) COMP.
008200     05  WS-REM400                   PIC 9(04) COMP.
008210     05  WS-DAY-OFFSET               PIC 9(03) COMP.
008220     05  WS-CAND-DATE                PIC 9(08).
008230     05  WS-CAND-BROKEN REDEFINES WS-CAND-DATE.
008240         10  WS-CAND-CC              PIC 9(02).
008250         10  WS-CAND-YY              PIC 9(02).
008260         10  WS-CAND-MM              PIC 9(02).
008270         10  WS-CAND-DD              PIC 9(02).
008280     05  WS-CAND-CCYY                PIC 9(04) COMP.
008290     05  WS-HOUR-SUB                 PIC 9(02) COMP.
008300     05  WS-START-HOUR               PIC 9(02) COMP.
008310     05  WS-ACTIVE-COUNT             PIC 9(03) COMP.
008320     05  WS-DAYS-WAITING             PIC 9(05) COMP.
008330     05  WS-FLAG-CCYY                PIC 9(04) COMP.
008340     05  WS-TODAY-CCYY               PIC 9(04) COMP.
008350     05  WS-EPOCH-CCYY               PIC 9(04) COMP.
008360     05  WS-EPOCH-MM                 PIC 9(02) COMP.
008370     05  WS-EPOCH-DD                 PIC 9(02) COMP.
008380     05  WS-EPOCH-YR-1               PIC 9(04) COMP.
008390     05  WS-EPOCH-DIV4               PIC 9(04) COMP.
008400     05  WS-EPOCH-REM4               PIC 9(04) COMP.
008410     05  WS-EPOCH-DIV100             PIC 9(04) COMP.
008420     05  WS-EPOCH-REM100             PIC 9(04) COMP.
008430     05  WS-EPOCH-DIV400             PIC 9(04) COMP.
008440     05  WS-EPOCH-REM400             PIC 9(04) COMP.
008450     05  WS-EPOCH-LEAP-DAYS          PIC 9(05) COMP.
008460     05  WS-EPOCH-CUM-DAYS           PIC 9(03) COMP.
008470     05  WS-EPOCH-DAY-RESULT         PIC 9(07) COMP.
008480     05  WS-TODAY-EPOCH-DAY          PIC 9(07) COMP.
008490     05  WS-DAYS-WAITING-SGN         PIC S9(05) COMP.
008500     05  WS-FOUND-CENTER             PIC X(10).
008510     05  WS-FOUND-HOUR               PIC 9(02) COMP.
008520     05  WS-FOUND-DATE                PIC 9(08).
008530     05  SCHEDULED-COUNT             PIC 9(05) COMP VALUE ZERO.
008540     05  FAILED-COUNT                PIC 9(05) COMP VALUE ZERO.
008550     05  WS-FAIL-REASON              PIC X(40).
008560
008570 01  FLAGS-AND-SWITCHES.
008580     05  MORE-VEH-DATA-SW            PIC X(01) VALUE "Y".
008590         88  NO-MORE-VEH-DATA        VALUE "N".
008600     05  MORE-CTR-DATA-SW            PIC X(01) VALUE "Y".
008610         88  NO-MORE-CTR-DATA        VALUE "N".
008620     05  MORE-TECH-DATA-SW           PIC X(01) VALUE "Y".
008630         88  NO-MORE-TECH-DATA       VALUE "N".
008640     05  MORE-BOOK-DATA-SW           PIC X(01) VALUE "Y".
008650         88  NO-MORE-BOOK-DATA       VALUE "N".
008660     05  MORE-FLAG-DATA-SW           PIC X(01) VALUE "Y".
008670         88  NO-MORE-FLAG-DATA       VALUE "N".
008680     05  VEH-FOUND-SW                PIC X(01) VALUE "N".
008690         88  VEH-WAS-FOUND           VALUE "Y".
008700     05  SLOT-FOUND-SW               PIC X(01) VALUE "N".
008710         88  SLOT-WAS-FOUND          VALUE "Y".
008720     05  TECH-FOUND-SW               PIC X(01) VALUE "N".
008730         88  TECH-WAS-FOUND          VALUE "Y".
008740
008750 COPY ABENDREC.
008760** QSAM FILE
008770
008780** QSAM FILE - RUN-STATISTICS FEED, SEE RUNSTAT COPYBOOK REMARKS   021125TM
008790 COPY RUNSTAT.
008800
008810 PROCEDURE DIVISION.
008820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008830     PERFORM 100-MAINLINE THRU 100-EXIT
008840             UNTIL NO-MORE-FLAG-DATA.
008850     PERFORM 999-CLEANUP THRU 999-EXIT.
008860     MOVE +0 TO RETURN-CODE.
008870     GOBACK.
008880
008890 000-HOUSEKEEPING.
008900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
008910     DISPLAY "******** BEGIN JOB FLEETSCH ********".
008920     ACCEPT WS-TODAY-DATE-6 FROM DATE.
008930*  Y2K CENTURY DERIVATION - LKP 11/09/98
008940     IF WS-TODAY-YY2 < 50
008950         MOVE 20 TO WS-TODAY-CC
008960     ELSE
008970         MOVE 19 TO WS-TODAY-CC.
008980     MOVE WS-TODAY-YY2 TO WS-TODAY-YY.
008990     MOVE WS-TODAY-MM2 TO WS-TODAY-MM.
009000     MOVE WS-TODAY-DD2 TO WS-TODAY-DD.
009010     COMPUTE WS-TODAY-CCYY = WS-TODAY-CC * 100 + WS-TODAY-YY.
009020*  CONVERT TODAY TO AN EPOCH DAY NUMBER ONCE, SO THE WAIT-TIME
009030*  CALC BELOW ONLY HAS TO CONVERT THE FLAGGED DATE  -  TMH 02/11/25
009040     MOVE WS-TODAY-CCYY TO WS-EPOCH-CCYY.
009050     MOVE WS-TODAY-MM   TO WS-EPOCH-MM.
009060     MOVE WS-TODAY-DD   TO WS-EPOCH-DD.
009070     PERFORM 245-CALC-EPOCH-DAY THRU 245-EXIT.                    021125TM
009080     MOVE WS-EPOCH-DAY-RESULT TO WS-TODAY-EPOCH-DAY.
009090
009100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
009110
009120     READ VEHFILE INTO VEHICLE-MASTER-REC
009130         AT END MOVE "N" TO MORE-VEH-DATA-SW END-READ.
009140     PERFORM 210-LOAD-VEHICLE-TABLE THRU 210-EXIT
009150         VARYING VEH-IDX FROM 1 BY 1 UNTIL NO-MORE-VEH-DATA.
009160     SET VEH-TABLE-COUNT TO VEH-IDX.
009170     SUBTRACT 1 FROM VEH-TABLE-COUNT.
009180
009190     READ CTRFILE INTO SERVICE-CENTER-REC
009200         AT END MOVE "N" TO MORE-CTR-DATA-SW END-READ.
009210     PERFORM 220-LOAD-CENTER-TABLE THRU 220-EXIT
009220         VARYING CTR-IDX FROM 1 BY 1 UNTIL NO-MORE-CTR-DATA.
009230     SET CTR-TABLE-COUNT TO CTR-IDX.
009240     SUBTRACT 1 FROM CTR-TABLE-COUNT.
009250
009260     READ TECHFILE INTO TECHNICIAN-REC
009270         AT END MOVE "N" TO MORE-TECH-DATA-SW END-READ.
009280     PERFORM 230-LOAD-TECH-TABLE THRU 230-EXIT
009290         VARYING TECH-IDX FROM 1 BY 1 UNTIL NO-MORE-TECH-DATA.
009300     SET TECH-TABLE-COUNT TO TECH-IDX.
009310     SUBTRACT 1 FROM TECH-TABLE-COUNT.
009320
009330     SET BOOK-TABLE-COUNT TO 0.
009340     READ BOOKMSTR INTO BOOKING-REC
009350         AT END MOVE "N" TO MORE-BOOK-DATA-SW END-READ.
009360     PERFORM 240-LOAD-BOOKING-TABLE THRU 240-EXIT
009370         UNTIL NO-MORE-BOOK-DATA.
009380
009390     PERFORM 900-READ-FLAG THRU 900-EXIT.
009400 000-EXIT.
009410     EXIT.
009420
009430 210-LOAD-VEHICLE-TABLE.
009440     MOVE "210-LOAD-VEHICLE-TABLE" TO PARA-NAME.
009450     MOVE VEHICLE-ID OF VEHICLE-MASTER-REC
009460                                  TO VEH-ID-TBL(VEH-IDX).
009470     MOVE CUSTOMER-TYPE           TO VEH-CUSTOMER-TYPE-TBL(VEH-IDX).
009480     READ VEHFILE INTO VEHICLE-MASTER-REC
009490         AT END MOVE "N" TO MORE-VEH-DATA-SW END-READ.
009500 210-EXIT.
009510     EXIT.
009520
009530 220-LOAD-CENTER-TABLE.
009540     MOVE "220-LOAD-CENTER-TABLE" TO PARA-NAME.
009550     MOVE CENTER-ID      TO CTR-ID-TBL(CTR-IDX).
009560     MOVE REGION         TO CTR-REGION-TBL(CTR-IDX).
009570     MOVE CAPACITY-BAYS  TO CTR-CAPACITY-TBL(CTR-IDX).
009580     MOVE OPEN-HOUR      TO CTR-OPEN-HOUR-TBL(CTR-IDX).
009590     MOVE OPEN-MIN       TO CTR-OPEN-MIN-TBL(CTR-IDX).
009600     MOVE CLOSE-HOUR     TO CTR-CLOSE-HOUR-TBL(CTR-IDX).
009610     MOVE ACTIVE-FLAG    TO CTR-ACTIVE-TBL(CTR-IDX).
009620     READ CTRFILE INTO SERVICE-CENTER-REC
009630         AT END MOVE "N" TO MORE-CTR-DATA-SW END-READ.
009640 220-EXIT.
009650     EXIT.
009660
009670 230-LOAD-TECH-TABLE.
009680     MOVE "230-LOAD-TECH-TABLE" TO PARA-NAME.
009690     MOVE TECH-ID          TO TECH-ID-TBL(TECH-IDX).
009700     MOVE TECH-CENTER-ID   TO TECH-CENTER-ID-TBL(TECH-IDX).
009710     MOVE AVAILABLE-FLAG   TO TECH-AVAILABLE-TBL(TECH-IDX).
009720     READ TECHFILE INTO TECHNICIAN-REC
009730         AT END MOVE "N" TO MORE-TECH-DATA-SW END-READ.
009740 230-EXIT.
009750     EXIT.
009760
009770 240-LOAD-BOOKING-TABLE.
009780     MOVE "240-LOAD-BOOKING-TABLE" TO PARA-NAME.
009790     ADD 1 TO BOOK-TABLE-COUNT.
009800     MOVE BOOK-CENTER-ID    TO BOOK-CENTER-ID-TBL(BOOK-TABLE-COUNT).
009810     MOVE BOOK-TECH-ID      TO BOOK-TECH-ID-TBL(BOOK-TABLE-COUNT).
009820     MOVE SLOT-DATE         TO BOOK-SLOT-DATE-TBL(BOOK-TABLE-COUNT).
009830     MOVE SLOT-START-HH     TO
009840          BOOK-SLOT-START-HH-TBL(BOOK-TABLE-COUNT).
009850     MOVE SLOT-END-HH       TO
009860          BOOK-SLOT-END-HH-TBL(BOOK-TABLE-COUNT).
009870     MOVE BOOKING-STATUS    TO BOOK-STATUS-TBL(BOOK-TABLE-COUNT).
009880     READ BOOKMSTR INTO BOOKING-REC
009890         AT END MOVE "N" TO MORE-BOOK-DATA-SW END-READ.
009900 240-EXIT.
009910     EXIT.
009920
009930 100-MAINLINE.
009940     MOVE "100-MAINLINE" TO PARA-NAME.
009950     IF FLAG-NOT-SCHEDULED
009960         PERFORM 200-SCHEDULE-ONE-FLAG THRU 200-EXIT.
009970     WRITE FLAG-OUT-REC FROM MAINTENANCE-FLAG-REC.
009980     PERFORM 900-READ-FLAG THRU 900-EXIT.
009990 100-EXIT.
010000     EXIT.
010010
010020******************************************************************
010030* U8 - ATTEMPTS TO PLACE ONE UNSCHEDULED FLAG.  A VEHICLE NOT ON
010040* THE MASTER, OR A RUN THAT CANNOT FIND A SLOT AT ANY ACTIVE
010050* CENTER, IS COUNTED AS A FAILURE AND THE FLAG IS LEFT AS-IS.
010060******************************************************************
010070 200-SCHEDULE-ONE-FLAG.
010080     MOVE "200-SCHEDULE-ONE-FLAG" TO PARA-NAME.
010090     MOVE "N" TO VEH-FOUND-SW.
010100     SET VEH-IDX TO 1.
010110     SEARCH VEH-TABLE
010120         AT END
010130             MOVE "N" TO VEH-FOUND-SW
010140         WHEN VEH-ID-TBL(VEH-IDX) = FLAG-VEHICLE-ID
010150             MOVE "Y" TO VEH-FOUND-SW
010160     END-SEARCH.
010170     IF NOT VEH-WAS-FOUND
010180         MOVE "VEHICLE NOT FOUND" TO WS-FAIL-REASON
010190         ADD 1 TO FAILED-COUNT
010200         DISPLAY "*** SCHEDULING FAILURE - " FLAG-VEHICLE-ID
010210                 " - " WS-FAIL-REASON
010220         MOVE SPACES TO RUNSTATS-REC                              021125TM
010230         SET RS-SCHED-FAILURE TO TRUE                             021125TM
010240         MOVE FLAG-VEHICLE-ID TO RS-FAIL-VEHICLE-ID               021125TM
010250         MOVE WS-FAIL-REASON  TO RS-FAIL-REASON                   021125TM
010260         WRITE RUNSTATS-FILE-REC FROM RUNSTATS-REC                021125TM
010270         GO TO 200-EXIT.
010280
010290     PERFORM 250-CALC-DAYS-WAITING THRU 250-EXIT.
010300     PERFORM 300-FIND-CENTER-WITH-SLOT THRU 300-EXIT.
010310
010320     IF NOT SLOT-WAS-FOUND
010330         MOVE "NO AVAILABLE SLOTS" TO WS-FAIL-REASON
010340         ADD 1 TO FAILED-COUNT
010350         DISPLAY "*** SCHEDULING FAILURE - " FLAG-VEHICLE-ID
010360                 " - " WS-FAIL-REASON
010370         MOVE SPACES TO RUNSTATS-REC                              021125TM
010380         SET RS-SCHED-FAILURE TO TRUE                             021125TM
010390         MOVE FLAG-VEHICLE-ID TO RS-FAIL-VEHICLE-ID               021125TM
010400         MOVE WS-FAIL-REASON  TO RS-FAIL-REASON                   021125TM
010410         WRITE RUNSTATS-FILE-REC FROM RUNSTATS-REC                021125TM
010420         GO TO 200-EXIT.
010430
010440     MOVE "Y"                TO PRI-FLAG-ON-FILE-IND.
010450     MOVE SEVERITY-SCORE     TO PRI-SEVERITY-SCORE.
010460     MOVE VEH-CUSTOMER-TYPE-TBL(VEH-IDX) TO PRI-CUSTOMER-TYPE.
010470     MOVE WS-DAYS-WAITING    TO PRI-DAYS-WAITING.
010480     CALL "PRIOSCOR" USING PRIOSCOR-LINKAGE-REC,
010490                            PRIOSCOR-RETURN-CD.
010500     IF PRIOSCOR-RETURN-CD NOT EQUAL TO ZERO
010510         MOVE "*** NON-ZERO RETURN CODE FROM PRIOSCOR"
010520                                  TO ABEND-REASON
010530         GO TO 1000-ABEND-RTN.
010540
010550     PERFORM 260-BUILD-BOOKING THRU 260-EXIT.
010560     PERFORM 600-ASSIGN-TECHNICIAN THRU 600-EXIT.
010570     PERFORM 700-WRITE-BOOKING THRU 700-EXIT.
010580
010590     SET FLAG-SCHEDULED TO TRUE.
010600     MOVE BOOKING-ID TO FLAG-BOOKING-ID.
010610     ADD 1 TO SCHEDULED-COUNT.
010620 200-EXIT.
010630     EXIT.
010640
010650******************************************************************
010660* EPOCH-DAY - TURNS A CCYYMMDD DATE (WS-EPOCH-CCYY/MM/DD) INTO A
010670* STRAIGHT-LINE DAY NUMBER SO CALLERS CAN SUBTRACT TWO DATES AND
010680* GET A TRUE CALENDAR-DAY DIFFERENCE.  REPLACES THE OLD 30/360
010690* AGING-REPORT SHORTCUT, WHICH WAS OFF BY A DAY OR MORE ACROSS
010700* ANY MONTH THAT ISN'T 30 DAYS LONG  -  TMH 02/11/25  GRD-0616
010710******************************************************************
010720 245-CALC-EPOCH-DAY.                                              021125TM
010730     MOVE "245-CALC-EPOCH-DAY" TO PARA-NAME.
010740     COMPUTE WS-EPOCH-YR-1 = WS-EPOCH-CCYY - 1.
010750     DIVIDE WS-EPOCH-YR-1 BY 4   GIVING WS-EPOCH-DIV4
010760                                 REMAINDER WS-EPOCH-REM4.
010770     DIVIDE WS-EPOCH-YR-1 BY 100 GIVING WS-EPOCH-DIV100
010780                                 REMAINDER WS-EPOCH-REM100.
010790     DIVIDE WS-EPOCH-YR-1 BY 400 GIVING WS-EPOCH-DIV400
010800                                 REMAINDER WS-EPOCH-REM400.
010810     COMPUTE WS-EPOCH-LEAP-DAYS =
010820             WS-EPOCH-DIV4 - WS-EPOCH-DIV100 + WS-EPOCH-DIV400.
010830
010840     MOVE CUM-DAYS-ENTRY(WS-EPOCH-MM) TO WS-EPOCH-CUM-DAYS.
010850     DIVIDE WS-EPOCH-CCYY BY 4   GIVING WS-EPOCH-DIV4
010860                                 REMAINDER WS-EPOCH-REM4.
010870     DIVIDE WS-EPOCH-CCYY BY 100 GIVING WS-EPOCH-DIV100
010880                                 REMAINDER WS-EPOCH-REM100.
010890     DIVIDE WS-EPOCH-CCYY BY 400 GIVING WS-EPOCH-DIV400
010900                                 REMAINDER WS-EPOCH-REM400.
010910     IF WS-EPOCH-MM > 2
010920       AND WS-EPOCH-REM4 = 0
010930       AND (WS-EPOCH-REM100 NOT = 0 OR WS-EPOCH-REM400 = 0)
010940         ADD 1 TO WS-EPOCH-CUM-DAYS.
010950
010960     COMPUTE WS-EPOCH-DAY-RESULT =
010970             (WS-EPOCH-CCYY * 365) + WS-EPOCH-LEAP-DAYS
010980           + WS-EPOCH-CUM-DAYS + WS-EPOCH-DD.
010990 245-EXIT.
011000     EXIT.
011010
011020******************************************************************
011030* DAYS-WAITING - TRUE CALENDAR-DAY COUNT, TODAY'S EPOCH DAY MINUS
011040* THE FLAGGED DATE'S EPOCH DAY (WAS A 30/360 AGING-REPORT FORMULA
011050* UNTIL TICKET GRD-0616)  -  TMH 02/11/25
011060******************************************************************
011070 250-CALC-DAYS-WAITING.                                           021125TM
011080     MOVE "250-CALC-DAYS-WAITING" TO PARA-NAME.
011090     MOVE FLAGGED-DATE(1:4) TO WS-EPOCH-CCYY.
011100     MOVE FLAGGED-DATE(5:2) TO WS-EPOCH-MM.
011110     MOVE FLAGGED-DATE(7:2) TO WS-EPOCH-DD.
011120     PERFORM 245-CALC-EPOCH-DAY THRU 245-EXIT.
011130     COMPUTE WS-DAYS-WAITING-SGN =                                021125TM
011140             WS-TODAY-EPOCH-DAY - WS-EPOCH-DAY-RESULT.
011150     IF WS-DAYS-WAITING-SGN < 0
011160         MOVE 0 TO WS-DAYS-WAITING
011170     ELSE
011180         MOVE WS-DAYS-WAITING-SGN TO WS-DAYS-WAITING.
011190 250-EXIT.
011200     EXIT.
011210
011220******************************************************************
011230* U8/U6 - WALKS THE ACTIVE CENTERS IN FILE ORDER; FIRST ONE WITH
011240* A SLOT IN THE WINDOW WINS.  WINDOW IS TODAY THROUGH TODAY + 7.
011250******************************************************************
011260 300-FIND-CENTER-WITH-SLOT.
011270     MOVE "300-FIND-CENTER-WITH-SLOT" TO PARA-NAME.
011280     MOVE "N" TO SLOT-FOUND-SW.
011290     SET CTR-IDX TO 1.
011300     PERFORM 310-TRY-ONE-CENTER THRU 310-EXIT
011310         VARYING CTR-IDX FROM 1 BY 1
011320         UNTIL CTR-IDX > CTR-TABLE-COUNT OR SLOT-WAS-FOUND.
011330 300-EXIT.
011340     EXIT.
011350
011360 310-TRY-ONE-CENTER.
011370     MOVE "310-TRY-ONE-CENTER" TO PARA-NAME.
011380     IF CTR-ACTIVE-TBL(CTR-IDX) = "Y"
011390         PERFORM 500-FIND-AVAILABLE-SLOT THRU 500-EXIT.
011400 310-EXIT.
011410     EXIT.
011420
011430******************************************************************
011440* U6 SLOT AVAILABILITY - ITERATE WHOLE DAYS IN THE WINDOW, THEN
011450* WHOLE HOURS OPEN-HOUR..CLOSE-HOUR-1 WITHIN EACH DAY (THE
011460* SIMPLIFICATION THE SPEC TABLE ALLOWS).  A CENTER WITH A
011470* NON-ZERO OPEN-MIN STARTS AT THE NEXT WHOLE HOUR.
011480******************************************************************
011490 500-FIND-AVAILABLE-SLOT.
011500     MOVE "500-FIND-AVAILABLE-SLOT" TO PARA-NAME.
011510     MOVE WS-TODAY-DATE TO WS-CAND-DATE.
011520     PERFORM 520-TRY-ONE-DAY THRU 520-EXIT
011530         VARYING WS-DAY-OFFSET FROM 0 BY 1
011540         UNTIL WS-DAY-OFFSET > 7 OR SLOT-WAS-FOUND.
011550 500-EXIT.
011560     EXIT.
011570
011580 520-TRY-ONE-DAY.
011590     MOVE "520-TRY-ONE-DAY" TO PARA-NAME.
011600     MOVE WS-TODAY-DATE TO WS-CAND-DATE.
011610     PERFORM 550-ADD-DAYS-TO-CAND THRU 550-EXIT
011620         WS-DAY-OFFSET TIMES.
011630
011640     MOVE CTR-OPEN-HOUR-TBL(CTR-IDX) TO WS-START-HOUR.
011650     IF CTR-OPEN-MIN-TBL(CTR-IDX) > 0
011660         ADD 1 TO WS-START-HOUR.
011670
011680     PERFORM 540-TRY-ONE-HOUR THRU 540-EXIT
011690         VARYING WS-HOUR-SUB FROM WS-START-HOUR BY 1
011700         UNTIL WS-HOUR-SUB >= CTR-CLOSE-HOUR-TBL(CTR-IDX)
011710               OR SLOT-WAS-FOUND.
011720 520-EXIT.
011730     EXIT.
011740
011750 540-TRY-ONE-HOUR.
011760     MOVE "540-TRY-ONE-HOUR" TO PARA-NAME.
011770     MOVE ZERO TO WS-ACTIVE-COUNT.
011780     PERFORM 560-COUNT-ACTIVE-BOOKINGS THRU 560-EXIT
011790         VARYING BOOK-IDX FROM 1 BY 1
011800         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
011810
011820     IF WS-ACTIVE-COUNT < CTR-CAPACITY-TBL(CTR-IDX)
011830         MOVE "Y"            TO SLOT-FOUND-SW
011840         MOVE CTR-ID-TBL(CTR-IDX) TO WS-FOUND-CENTER
011850         MOVE WS-CAND-DATE   TO WS-FOUND-DATE
011860         MOVE WS-HOUR-SUB    TO WS-FOUND-HOUR.
011870 540-EXIT.
011880     EXIT.
011890
011900 560-COUNT-ACTIVE-BOOKINGS.
011910     IF BOOK-CENTER-ID-TBL(BOOK-IDX) = CTR-ID-TBL(CTR-IDX)
011920       AND BOOK-SLOT-DATE-TBL(BOOK-IDX) = WS-CAND-DATE
011930       AND BOOK-TBL-ACTIVE(BOOK-IDX)
011940       AND BOOK-SLOT-START-HH-TBL(BOOK-IDX) <= WS-HOUR-SUB
011950       AND BOOK-SLOT-END-HH-TBL(BOOK-IDX) > WS-HOUR-SUB
011960         ADD 1 TO WS-ACTIVE-COUNT.
011970 560-EXIT.
011980     EXIT.
011990
012000******************************************************************
012010* CALENDAR-CORRECT DAY ADVANCE (NOT THE 30/360 SHORTCUT - THE
012020* SLOT DATE HAS TO BE A REAL CALENDAR DATE).  LEAP YEAR CHECKED
012030* THE USUAL WAY.  ADDED FOR THE Y2K REVIEW - LKP 11/09/98.
012040******************************************************************
012050 550-ADD-DAYS-TO-CAND.
012060     MOVE "550-ADD-DAYS-TO-CAND" TO PARA-NAME.
012070     ADD 1 TO WS-CAND-DD.
012080     COMPUTE WS-CAND-CCYY = WS-CAND-CC * 100 + WS-CAND-YY.
012090     MOVE MONTH-DAYS-ENTRY(WS-CAND-MM) TO WS-DAYS-IN-MONTH.
012100     IF WS-CAND-MM = 2
012110         DIVIDE WS-CAND-CCYY BY 4 GIVING WS-DIV4
012120                REMAINDER WS-REM4
012130         DIVIDE WS-CAND-CCYY BY 100 GIVING WS-DIV100
012140                REMAINDER WS-REM100
012150         DIVIDE WS-CAND-CCYY BY 400 GIVING WS-DIV400
012160                REMAINDER WS-REM400
012170         IF WS-REM4 = 0
012180           AND (WS-REM100 NOT = 0 OR WS-REM400 = 0)
012190             MOVE 29 TO WS-DAYS-IN-MONTH.
012200
012210     IF WS-CAND-DD > WS-DAYS-IN-MONTH
012220         MOVE 1 TO WS-CAND-DD
012230         ADD 1 TO WS-CAND-MM
012240         IF WS-CAND-MM > 12
012250             MOVE 1 TO WS-CAND-MM
012260             ADD 1 TO WS-CAND-YY
012270             IF WS-CAND-YY > 99
012280                 MOVE 0 TO WS-CAND-YY
012290                 ADD 1 TO WS-CAND-CC.
012300 550-EXIT.
012310     EXIT.
012320
012330 260-BUILD-BOOKING.
012340     MOVE "260-BUILD-BOOKING" TO PARA-NAME.
012350     ADD 1 TO BOOKING-SEQ-CTR.
012360     MOVE BOOKING-SEQ-CTR TO WS-BOOKING-SEQ-DISPLAY.
012370     MOVE SPACES TO BOOKING-REC.
012380     STRING "BKG-" DELIMITED BY SIZE
012390            WS-BOOKING-SEQ-DISPLAY DELIMITED BY SIZE
012400            INTO BOOKING-ID.
012410     MOVE FLAG-VEHICLE-ID        TO BOOK-VEHICLE-ID.
012420     MOVE WS-FOUND-CENTER        TO BOOK-CENTER-ID.
012430     MOVE WS-FOUND-DATE          TO SLOT-DATE.
012440     MOVE WS-FOUND-HOUR          TO SLOT-START-HH.
012450     MOVE ZERO                   TO SLOT-START-MM.
012460     COMPUTE SLOT-END-HH = WS-FOUND-HOUR + 1.
012470     MOVE ZERO                   TO SLOT-END-MM.
012480     SET STATUS-PROVISIONAL      TO TRUE.
012490     MOVE PRI-PRIORITY-SCORE     TO PRIORITY-SCORE.
012500     MOVE PRI-SEVERITY-LEVEL     TO SEVERITY-LEVEL.
012510     MOVE "GENERAL_INSPECTION" TO SERVICE-TYPE.                   021125TM
012520     MOVE 60                     TO DURATION-MIN.
012530     MOVE WS-DAYS-WAITING        TO DAYS-WAITING.
012540     MOVE SPACES                 TO BOOK-TECH-ID.
012550 260-EXIT.
012560     EXIT.
012570
012580******************************************************************
012590* U7 - FIRST AVAILABLE TECHNICIAN AT THE CENTER, IN FILE ORDER,
012600* WITH NO CONFIRMED/IN-PROGRESS BOOKING OVERLAPPING THE NEW SLOT.
012610******************************************************************
012620 600-ASSIGN-TECHNICIAN.
012630     MOVE "600-ASSIGN-TECHNICIAN" TO PARA-NAME.
012640     MOVE "N" TO TECH-FOUND-SW.
012650     PERFORM 610-TRY-ONE-TECH THRU 610-EXIT
012660         VARYING TECH-IDX FROM 1 BY 1
012670         UNTIL TECH-IDX > TECH-TABLE-COUNT OR TECH-WAS-FOUND.
012680     IF TECH-WAS-FOUND
012690         MOVE TECH-ID-TBL(TECH-IDX) TO BOOK-TECH-ID.
012700 600-EXIT.
012710     EXIT.
012720
012730 610-TRY-ONE-TECH.
012740     IF TECH-CENTER-ID-TBL(TECH-IDX) = BOOK-CENTER-ID
012750       AND TECH-AVAILABLE-TBL(TECH-IDX) = "Y"
012760         SET TECH-WAS-FOUND TO TRUE
012770         PERFORM 620-CHECK-OVERLAP THRU 620-EXIT
012780             VARYING BOOK-IDX FROM 1 BY 1
012790             UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
012800 610-EXIT.
012810     EXIT.
012820
012830 620-CHECK-OVERLAP.
012840     IF BOOK-TECH-ID-TBL(BOOK-IDX) = TECH-ID-TBL(TECH-IDX)
012850       AND BOOK-SLOT-DATE-TBL(BOOK-IDX) = SLOT-DATE
012860       AND BOOK-TBL-COMMITTED(BOOK-IDX)
012870       AND BOOK-SLOT-START-HH-TBL(BOOK-IDX) < SLOT-END-HH
012880       AND BOOK-SLOT-END-HH-TBL(BOOK-IDX) > SLOT-START-HH
012890         MOVE "N" TO TECH-FOUND-SW.
012900 620-EXIT.
012910     EXIT.
012920
012930 700-WRITE-BOOKING.
012940     MOVE "700-WRITE-BOOKING" TO PARA-NAME.
012950     WRITE BOOK-FILE-REC FROM BOOKING-REC.
012960     ADD 1 TO BOOK-TABLE-COUNT.
012970     MOVE BOOK-CENTER-ID  TO BOOK-CENTER-ID-TBL(BOOK-TABLE-COUNT).
012980     MOVE BOOK-TECH-ID    TO BOOK-TECH-ID-TBL(BOOK-TABLE-COUNT).
012990     MOVE SLOT-DATE       TO BOOK-SLOT-DATE-TBL(BOOK-TABLE-COUNT).
013000     MOVE SLOT-START-HH   TO
013010          BOOK-SLOT-START-HH-TBL(BOOK-TABLE-COUNT).
013020     MOVE SLOT-END-HH     TO
013030          BOOK-SLOT-END-HH-TBL(BOOK-TABLE-COUNT).
013040     MOVE BOOKING-STATUS  TO BOOK-STATUS-TBL(BOOK-TABLE-COUNT).
013050 700-EXIT.
013060     EXIT.
013070
013080 800-OPEN-FILES.
013090     MOVE "800-OPEN-FILES" TO PARA-NAME.
013100     OPEN INPUT VEHFILE, CTRFILE, TECHFILE, BOOKMSTR, FLAGIN.
013110     OPEN OUTPUT FLAGOUT, BOOKFILE, SYSOUT.
013120     OPEN EXTEND RUNSTATS.                                        021125TM
013130 800-EXIT.
013140     EXIT.
013150
013160 850-CLOSE-FILES.
013170     MOVE "850-CLOSE-FILES" TO PARA-NAME.
013180     CLOSE VEHFILE, CTRFILE, TECHFILE, BOOKMSTR, FLAGIN,
013190           FLAGOUT, BOOKFILE, SYSOUT, RUNSTATS.                   021125TM
013200 850-EXIT.
013210     EXIT.
013220
013230 900-READ-FLAG.
013240     MOVE "900-READ-FLAG" TO PARA-NAME.
013250     READ FLAGIN INTO MAINTENANCE-FLAG-REC
013260         AT END
013270         MOVE "N" TO MORE-FLAG-DATA-SW
013280     END-READ.
013290 900-EXIT.
013300     EXIT.
013310
013320 999-CLEANUP.
013330     MOVE "999-CLEANUP" TO PARA-NAME.
013340*  FEED THE GRDCTL RUN SUMMARY REPORT THIS STEP'S TOTALS BEFORE
013350*  THE FILE IS CLOSED  -  TMH 02/11/25  GRD-0619
013360     MOVE SPACES TO RUNSTATS-REC.
013370     SET RS-SCHED-STATS TO TRUE.
013380     MOVE SCHEDULED-COUNT TO RS-SCHEDULED-COUNT.
013390     MOVE FAILED-COUNT    TO RS-FAILED-COUNT.
013400     WRITE RUNSTATS-FILE-REC FROM RUNSTATS-REC.
013410     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
013420     DISPLAY "** BOOKINGS SCHEDULED **".
013430     DISPLAY SCHEDULED-COUNT.
013440     DISPLAY "** SCHEDULING FAILURES **".
013450     DISPLAY FAILED-COUNT.
013460     DISPLAY "******** NORMAL END OF JOB FLEETSCH ********".
013470 999-EXIT.
013480     EXIT.
013490
013500 1000-ABEND-RTN.
013510     WRITE SYSOUT-REC FROM ABEND-REC.
013520     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
013530     DISPLAY "*** ABNORMAL END OF JOB - FLEETSCH ***" UPON CONSOLE.
013540     DIVIDE ZERO-VAL INTO ONE-VAL.
