000100******************************************************************
000200* FCSTREC  -  REGIONAL DEMAND FORECAST RECORD (FCSTFILE)          *
000300*             ONE RECORD PER REGION, WRITTEN BY GRDCTL.           *
000400*                                                                *
000500*   MAINT HISTORY                                                *
000600*   ---- -------                                                 *
000700*   10/21/15  RTM  INITIAL LAYOUT                                *
000800******************************************************************
000900 01  FORECAST-REC.
001000     05  FCST-REGION                 PIC X(15).
001100     05  WINDOW-DAYS                 PIC 9(02).
001200     05  ESTIMATED-REQUESTS          PIC 9(05).
001300     05  CONFIDENCE-LEVEL            PIC 9V99.
001400     05  CAPACITY-UTIL-PCT           PIC 999V99.
001500     05  TREND                       PIC X(10).
001600         88  TREND-INCREASING        VALUE "INCREASING".
001700         88  TREND-DECREASING        VALUE "DECREASING".
001800         88  TREND-STABLE            VALUE "STABLE".
001900     05  FILLER                      PIC X(10) VALUE SPACES.
