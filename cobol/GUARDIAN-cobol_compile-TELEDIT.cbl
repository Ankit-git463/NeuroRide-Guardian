000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TELEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. FLEET SYSTEMS GROUP.
000500 DATE-WRITTEN. 07/11/85.
000600 DATE-COMPILED. 07/11/85.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY TELEMETRY READING FILE
001300*          UPLOADED FROM VEHICLE ONBOARD UNITS ACROSS THE SERVICE
001400*          NETWORK.
001500*
001600*          IT CONTAINS A SINGLE DETAIL RECORD FOR EVERY READING
001700*          SUBMITTED, PLUS ONE TRAILER RECORD WITH THE RECORD
001800*          COUNT FOR BALANCING.
001900*
002000*          THE PROGRAM CHECKS EACH VEHICLE-ID AGAINST THE VEHICLE
002100*          MASTER, DEFAULTS MISSING SENSOR FIELDS, EDITS EACH
002200*          RECORD AGAINST THE RANGE AND ENUMERATION RULES, SCORES
002300*          THE READING FOR MAINTENANCE SEVERITY, AND WRITES A
002400*          "GOOD" TELEMETRY STORE FILE PLUS A MAINTENANCE FLAG
002500*          FILE FOR ANY VEHICLE THAT CROSSES THE FLAGGING
002600*          THRESHOLD.
002700*
002800******************************************************************
002900*
003000*          INPUT FILE              -   GUARDIAN.TELEDATA
003100*
003200*          VEHICLE MASTER FILE     -   GUARDIAN.VEHMSTR  (LOADED
003300*                                      TO TABLE - SEE 200-LOAD)
003400*
003500*          OUTPUT FILE PRODUCED    -   GUARDIAN.TELEDIT
003600*
003700*          OUTPUT ERROR FILE       -   GUARDIAN.TELERR
003800*
003900*          OUTPUT FLAG FILE        -   GUARDIAN.FLAGFILE
004000*
004100*          DUMP FILE               -   SYSOUT
004200*
004300*   CHANGE LOG
004400*   ----------
004500*   07/11/85  JSS  INITIAL VERSION
004600*   04/02/87  RTM  ADDED VEHICLE MASTER LOOKUP (TABLE LOAD, NOT
004700*                  VSAM - MASTER IS TOO SMALL TO WARRANT IT)
004800*   11/19/88  DWK  DEFAULTING LOGIC ADDED FOR MISSING SENSOR
004900*                  FIELDS PER THE SHOP FOREMAN'S SPEC
005000*   02/08/90  RTM  SEVERITY SCORING DRIVER ADDED - CALLS SEVSCORE
005100*   09/25/91  DWK  ALREADY-FLAGGED VEHICLE TABLE ADDED SO A
005200*                  VEHICLE IS NOT FLAGGED TWICE IN ONE RUN
005300*   06/14/93  RTM  WIDENED FUEL-CONSUMPTION EDIT TO MATCH THE
005400*                  REVISED TELEMETRY LAYOUT
005500*   03/30/95  DWK  TRAILER BALANCING TIGHTENED - TRAILER READ WAS
005600*                  BEING DOUBLE-COUNTED IN RECORDS-READ
005700*   11/23/98  LKP  Y2K - WS-TODAY-DATE CENTURY DERIVATION ADDED,
005800*                  ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT YEAR
005900*   08/14/02  RTM  VEHICLE-NOT-FOUND COUNT BROKEN OUT SEPARATELY
006000*                  FOR THE RUN SUMMARY REPORT
006100*   05/19/09  JBS  TICKET GRD-0301 - ADDED THE "INVALID FORMAT"
006200*                  NOT-NUMERIC CHECKS ACROSS THE SENSOR FIELDS
006300*   10/02/15  LKP  TICKET GRD-0398 - FLAG CONFIDENCE AND RISK
006400*                  FACTOR TEXT NOW CARRIED STRAIGHT FROM SEVSCORE
006500*   04/11/24  JBS  TICKET GRD-0602 - COMMENT PASS, NO LOGIC CHANGE
006510*   02/11/25  TMH  TICKET GRD-0619 - THIS STEP'S COUNTS ONLY WENT
006520*                  TO THE CONSOLE, SO THE GRDCTL RUN SUMMARY NEVER
006530*                  SHOWED THEM.  NOW ALSO WRITTEN TO RUNSTATS FOR
006540*                  GRDCTL TO PICK UP
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT VEHFILE
008100     ASSIGN TO UT-S-VEHFILE
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS VEHFILE-STATUS.
008400
008500     SELECT TELEIN
008600     ASSIGN TO UT-S-TELEIN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000     SELECT TELEOUT
009100     ASSIGN TO UT-S-TELEOUT
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT TELERR
009600     ASSIGN TO UT-S-TELERR
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT FLAGFILE
010100     ASSIGN TO UT-S-FLAGFIL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010310
010320*  RUN-STATISTICS FEED FOR THE GRDCTL RUN SUMMARY REPORT - TELEDIT
010330*  OPENS OUTPUT (FIRST JOB STEP), FLEETSCH OPENS EXTEND, GRDCTL
010340*  OPENS INPUT AND READS IT WHOLE  -  TMH 02/11/25  GRD-0619
010350     SELECT RUNSTATS
010360     ASSIGN TO UT-S-RUNSTAT
010370       ACCESS MODE IS SEQUENTIAL
010380       FILE STATUS IS OFCODE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC                  PIC X(130).
011400
011500****** THE VEHICLE MASTER - ONE ROW PER VEHICLE IN THE NETWORK.
011600****** LOADED WHOLE INTO VEH-TABLE AT JOB START (SEE 200-LOAD).
011700 FD  VEHFILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 196 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS VEH-FILE-REC.
012300 01  VEH-FILE-REC                PIC X(196).
012400
012500****** THIS FILE IS UPLOADED FROM THE ONBOARD TELEMETRY UNITS
012600****** IT CONSISTS OF ALL READINGS SUBMITTED FOR THE RUN DATE
012700****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
012800****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
012900 FD  TELEIN
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 80 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS TELE-IN-REC.
013500 01  TELE-IN-REC                 PIC X(80).
013600
013700****** THIS FILE IS WRITTEN FOR ALL TELEMETRY READINGS THAT PASS
013800****** THE PROGRAM'S EDIT ROUTINES - THE TELEMETRY STORE.
013900 FD  TELEOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 80 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS TELE-OUT-REC.
014500 01  TELE-OUT-REC                PIC X(80).
014600
014700 FD  TELERR
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 120 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS TELE-ERR-REC.
015300 01  TELE-ERR-REC.
015400     05  ERR-MSG                 PIC X(40).
015500     05  ERR-REST-OF-REC         PIC X(80).
015600
015700****** MAINTENANCE FLAGS RAISED THIS RUN - CONSUMED BY FLEETSCH.
015800 FD  FLAGFILE
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 175 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS FLAG-FILE-REC.
016400 01  FLAG-FILE-REC               PIC X(175).
016410
016420****** RUN-STATISTICS FEED FOR GRDCTL'S RUN SUMMARY - SEE RUNSTAT
016430****** COPYBOOK.  TELEDIT OPENS THIS OUTPUT AND WRITES ONE RECORD.
016440 FD  RUNSTATS                                                     021125TM
016450     RECORDING MODE IS F
016460     LABEL RECORDS ARE STANDARD
016470     RECORD CONTAINS 80 CHARACTERS
016480     BLOCK CONTAINS 0 RECORDS
016490     DATA RECORD IS RUNSTATS-FILE-REC.
016495 01  RUNSTATS-FILE-REC           PIC X(80).
016500
016600 WORKING-STORAGE SECTION.
016700
016800 01  FILE-STATUS-CODES.
016900     05  VEHFILE-STATUS          PIC X(02).
017000         88  NO-MORE-VEH-RECS    VALUE "10".
017100     05  IFCODE                  PIC X(02).
017200         88  NO-MORE-TELE-RECS   VALUE "10".
017300     05  OFCODE                  PIC X(02).
017400         88  CODE-WRITE          VALUE SPACES.
017500
017600** QSAM FILE
017700 COPY VEHMSTR.
017800
017900 01  VEH-TABLE-AREA.
018000     05  VEH-TABLE OCCURS 500 TIMES INDEXED BY VEH-IDX.
018100         10  VEH-ID-TBL              PIC X(10).
018200         10  VEH-CUSTOMER-TYPE-TBL   PIC X(08).
018300         10  VEH-OWNER-NAME-TBL      PIC X(20).
018400         10  VEH-OWNER-CONTACT-TBL   PIC X(15).
018500         10  VEH-OWNER-EMAIL-TBL     PIC X(25).
018600         10  VEH-MODEL-NAME-TBL      PIC X(20).
018700         10  VEH-VIN-TBL             PIC X(17).
018800         10  VEH-ACTIVE-TBL          PIC X(01).
018900 01  VEH-COUNT-FIELDS.
019000     05  VEH-TABLE-COUNT             PIC 9(05) COMP.
019100     05  VEH-SEARCH-SUB              PIC 9(05) COMP.
019200
019300** QSAM FILE
019400 COPY TELEREC.
019500
019600 01  FLAGGED-VEH-WORK-AREA.
019700     05  FLAGGED-VEH-TABLE OCCURS 500 TIMES INDEXED BY FLG-IDX.
019800         10  FLAGGED-VEH-ID          PIC X(10).
019900     05  FLAGGED-VEH-COUNT           PIC 9(05) COMP VALUE ZERO.
020000
020100** QSAM FILE
020200 COPY FLAGREC.
020300
020400 01  FLAG-SEQ-CTR                    PIC 9(06) COMP VALUE ZERO.
020500
020600 01  SEVSCORE-LINKAGE-REC.
020700     05  SEV-OIL-QUALITY             PIC 99V9.
020800     05  SEV-BATTERY-PCT             PIC 999V9.
020900     05  SEV-BRAKE-COND              PIC 9(01).
021000     05  SEV-TIRE-PRESSURE           PIC 99V9.
021100     05  SEV-SEVERITY-SCORE          PIC 9(03).
021200     05  SEV-CONFIDENCE              PIC 9V999.
021300     05  SEV-RISK-FACTOR-COUNT       PIC 9(01).
021400     05  SEV-RISK-FACTOR-TABLE OCCURS 4 TIMES
021500                                    PIC X(30).
021600     05  SEV-FLAG-IND                PIC X(01).
021700         88  SEV-FLAG-RAISED         VALUE "Y".
021800     05  SEV-U2-FACTOR-COUNT         PIC 9(01).
021900     05  SEV-U2-FACTOR-TABLE OCCURS 4 TIMES
022000                                    PIC X(30).
022100 01  SEVSCORE-RETURN-CD              PIC 9(04) COMP.
022200
022300 01  COUNTERS-AND-ACCUMULATORS.
022400     05  RECORDS-READ                PIC 9(07) COMP.
022500     05  RECORDS-IMPORTED            PIC 9(07) COMP.
022600     05  RECORDS-IN-ERROR            PIC 9(07) COMP.
022700     05  RECORDS-FLAGGED             PIC 9(07) COMP.
022800     05  VEHICLE-NOT-FOUND-CNT       PIC 9(07) COMP.
022900
023000 01  MISC-WS-FLDS.
023100     05  WS-TODAY-DATE-6             PIC 9(06).
023200     05  WS-TODAY-DATE               PIC 9(08).
023300     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-DATE.
023400         10  WS-TODAY-CC             PIC 9(02).
023500         10  WS-TODAY-YY             PIC 9(02).
023600         10  WS-TODAY-MM             PIC 9(02).
023700         10  WS-TODAY-DD             PIC 9(02).
023800     05  WS-TODAY-6-BROKEN REDEFINES WS-TODAY-DATE-6.
023900         10  WS-TODAY-YY2            PIC 9(02).
024000         10  WS-TODAY-MM2            PIC 9(02).
024100         10  WS-TODAY-DD2            PIC 9(02).
024200
024300 01  FLAGS-AND-SWITCHES.
024400     05  MORE-VEH-DATA-SW            PIC X(01) VALUE "Y".
024500         88  NO-MORE-VEH-DATA        VALUE "N".
024600     05  MORE-TELE-DATA-SW           PIC X(01) VALUE "Y".
024700         88  NO-MORE-TELE-DATA       VALUE "N".
024800     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
024900         88  RECORD-ERROR-FOUND      VALUE "Y".
025000         88  VALID-RECORD            VALUE "N".
025100     05  SKIP-RECORD-SW              PIC X(01) VALUE "N".
025200         88  SKIP-THIS-RECORD        VALUE "Y".
025300     05  VEHICLE-FOUND-SW            PIC X(01) VALUE "N".
025400         88  VEHICLE-WAS-FOUND       VALUE "Y".
025500     05  ALREADY-FLAGGED-SW          PIC X(01) VALUE "N".
025600         88  VEH-ALREADY-FLAGGED     VALUE "Y".
025700
025800 COPY ABENDREC.
025900** QSAM FILE
025910
025920** QSAM FILE - RUN-STATISTICS FEED, SEE RUNSTAT COPYBOOK REMARKS   021125TM
025930 COPY RUNSTAT.
026000
026100 PROCEDURE DIVISION.
026200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026300     PERFORM 100-MAINLINE THRU 100-EXIT
026400             UNTIL NO-MORE-TELE-DATA OR
026500******* Balancing logic put in by DWK 03/30/95
026600             TRAILER-REC.
026700     PERFORM 999-CLEANUP THRU 999-EXIT.
026800     MOVE +0 TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB TELEDIT ********".
027400     ACCEPT WS-TODAY-DATE-6 FROM DATE.
027500*  Y2K CENTURY DERIVATION - LKP 11/23/98
027600     IF WS-TODAY-YY2 < 50
027700         MOVE 20 TO WS-TODAY-CC
027800     ELSE
027900         MOVE 19 TO WS-TODAY-CC.
028000     MOVE WS-TODAY-YY2 TO WS-TODAY-YY.
028100     MOVE WS-TODAY-MM2 TO WS-TODAY-MM.
028200     MOVE WS-TODAY-DD2 TO WS-TODAY-DD.
028300
028400     INITIALIZE COUNTERS-AND-ACCUMULATORS, FLAGGED-VEH-WORK-AREA.
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600
028700     READ VEHFILE INTO VEHICLE-MASTER-REC
028800         AT END
028900         MOVE "N" TO MORE-VEH-DATA-SW
029000     END-READ.
029100     IF NO-MORE-VEH-DATA
029200         MOVE "*** EMPTY VEHICLE MASTER" TO ABEND-REASON
029300         GO TO 1000-ABEND-RTN.
029400
029500     PERFORM 200-LOAD-VEHICLE-TABLE THRU 200-EXIT
029600         VARYING VEH-IDX FROM 1 BY 1 UNTIL NO-MORE-VEH-DATA.
029700     SET VEH-TABLE-COUNT TO VEH-IDX.
029800     SUBTRACT 1 FROM VEH-TABLE-COUNT.
029900
030000     PERFORM 900-READ-TELEMETRY THRU 900-EXIT.
030100     IF NO-MORE-TELE-DATA
030200         MOVE "*** EMPTY TELEMETRY INPUT FILE" TO ABEND-REASON
030300         GO TO 1000-ABEND-RTN.
030400 000-EXIT.
030500     EXIT.
030600
030700******************************************************************
030800* VEHICLE MASTER IS A SMALL FLAT FILE - LOADED WHOLE INTO
030900* VEH-TABLE ONCE AT JOB START, THEN SEARCHED IN MEMORY FOR EACH
031000* TELEMETRY READING.  SAME SHAPE THE SHOP'S EQUIPMENT TABLE LOAD
031100* HAS ALWAYS USED.
031200******************************************************************
031300 200-LOAD-VEHICLE-TABLE.
031400     MOVE "200-LOAD-VEHICLE-TABLE" TO PARA-NAME.
031500     MOVE VEHICLE-ID OF VEHICLE-MASTER-REC TO VEH-ID-TBL(VEH-IDX).
031600     MOVE CUSTOMER-TYPE TO VEH-CUSTOMER-TYPE-TBL(VEH-IDX).
031700     MOVE OWNER-NAME    TO VEH-OWNER-NAME-TBL(VEH-IDX).
031800     MOVE OWNER-CONTACT TO VEH-OWNER-CONTACT-TBL(VEH-IDX).
031900     MOVE OWNER-EMAIL   TO VEH-OWNER-EMAIL-TBL(VEH-IDX).
032000     MOVE MODEL-NAME    TO VEH-MODEL-NAME-TBL(VEH-IDX).
032100     MOVE VIN           TO VEH-VIN-TBL(VEH-IDX).
032200     MOVE "Y"           TO VEH-ACTIVE-TBL(VEH-IDX).
032300
032400     READ VEHFILE INTO VEHICLE-MASTER-REC
032500         AT END
032600         MOVE "N" TO MORE-VEH-DATA-SW
032700     END-READ.
032800 200-EXIT.
032900     EXIT.
033000
033100 100-MAINLINE.
033200     MOVE "100-MAINLINE" TO PARA-NAME.
033300     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
033400
033500     IF SKIP-THIS-RECORD
033600         NEXT SENTENCE
033700     ELSE
033800     IF RECORD-ERROR-FOUND
033900         ADD 1 TO RECORDS-IN-ERROR
034000         PERFORM 710-WRITE-TELERR THRU 710-EXIT
034100     ELSE
034200         ADD 1 TO RECORDS-IMPORTED
034300         PERFORM 700-WRITE-TELEOUT THRU 700-EXIT
034400         PERFORM 400-CHECK-AND-FLAG THRU 400-EXIT.
034500
034600     PERFORM 900-READ-TELEMETRY THRU 900-EXIT.
034700 100-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* U1/U4 - BLANK VEHICLE-ID IS SKIPPED (NOT COUNTED AS AN ERROR);
035200* AN UNKNOWN VEHICLE-ID IS A "VEHICLE NOT FOUND" ERROR; OTHERWISE
035300* MISSING SENSOR FIELDS ARE DEFAULTED AND THE RANGE/ENUMERATION
035400* EDITS RUN.
035500******************************************************************
035600 300-FIELD-EDITS.
035700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
035800     MOVE "N" TO ERROR-FOUND-SW, SKIP-RECORD-SW.
035900
036000     IF VEHICLE-ID OF TELEMETRY-DETAIL-DATA = SPACES
036100         MOVE "Y" TO SKIP-RECORD-SW
036200         GO TO 300-EXIT.
036300
036400     PERFORM 310-CHECK-VEHICLE-EXISTS THRU 310-EXIT.
036500     IF RECORD-ERROR-FOUND
036600         GO TO 300-EXIT.
036700
036800     PERFORM 320-APPLY-DEFAULTS THRU 320-EXIT.
036900     PERFORM 330-VALIDATE-RANGES THRU 330-EXIT.
037000 300-EXIT.
037100     EXIT.
037200
037300 310-CHECK-VEHICLE-EXISTS.
037400     MOVE "310-CHECK-VEHICLE-EXISTS" TO PARA-NAME.
037500     MOVE "N" TO VEHICLE-FOUND-SW.
037600     SET VEH-SEARCH-SUB TO 1.
037700     SEARCH VEH-TABLE VARYING VEH-SEARCH-SUB
037800         AT END
037900             MOVE "N" TO VEHICLE-FOUND-SW
038000         WHEN VEH-ID-TBL(VEH-SEARCH-SUB) =
038100              VEHICLE-ID OF TELEMETRY-DETAIL-DATA
038200             MOVE "Y" TO VEHICLE-FOUND-SW
038300     END-SEARCH.
038400
038500     IF NOT VEHICLE-WAS-FOUND
038600         MOVE "*** VEHICLE NOT FOUND" TO ERR-MSG
038700         MOVE "Y" TO ERROR-FOUND-SW
038800         ADD 1 TO VEHICLE-NOT-FOUND-CNT
038900         GO TO 310-EXIT.
039000 310-EXIT.
039100     EXIT.
039200
039300 320-APPLY-DEFAULTS.
039400     MOVE "320-APPLY-DEFAULTS" TO PARA-NAME.
039500     IF OIL-QUALITY = ZERO
039600         MOVE 5.0 TO OIL-QUALITY.
039700     IF BATTERY-PCT = ZERO
039800         MOVE 75.0 TO BATTERY-PCT.
039900     IF NOT VALID-BRAKE-COND
040000         SET BRAKE-GOOD TO TRUE.
040100     IF BRAKE-TEMP = ZERO
040200         MOVE 80.0 TO BRAKE-TEMP.
040300     IF TIRE-PRESSURE = ZERO
040400         MOVE 32.0 TO TIRE-PRESSURE.
040500     IF FUEL-CONSUMPTION = ZERO
040600         MOVE 10.0 TO FUEL-CONSUMPTION.
040700 320-EXIT.
040800     EXIT.
040900
041000******************************************************************
041100* U1 RANGE/FORMAT EDITS - ONLY THE FIELDS THAT ACTUALLY APPEAR ON
041200* THE TELEMETRY RECORD ARE CHECKED (USAGE-HOURS, MAINTENANCE-COST,
041300* LOAD-CAPACITY, ACTUAL-LOAD AND VIBRATION-LEVELS ARE NOT PART OF
041400* THIS SHOP'S TELEMETRY FEED).
041500******************************************************************
041600 330-VALIDATE-RANGES.
041700     MOVE "330-VALIDATE-RANGES" TO PARA-NAME.
041800     IF OIL-QUALITY IS NOT NUMERIC
041900         MOVE "*** INVALID FORMAT - OIL QUALITY" TO ERR-MSG
042000         MOVE "Y" TO ERROR-FOUND-SW
042100         GO TO 330-EXIT.
042200
042300     IF OIL-QUALITY > 10.0
042400         MOVE "*** OIL QUALITY OUT OF RANGE" TO ERR-MSG
042500         MOVE "Y" TO ERROR-FOUND-SW
042600         GO TO 330-EXIT.
042700
042800     IF BATTERY-PCT IS NOT NUMERIC
042900         MOVE "*** INVALID FORMAT - BATTERY STATUS" TO ERR-MSG
043000         MOVE "Y" TO ERROR-FOUND-SW
043100         GO TO 330-EXIT.
043200
043300     IF BATTERY-PCT > 100.0
043400         MOVE "*** BATTERY STATUS OUT OF RANGE" TO ERR-MSG
043500         MOVE "Y" TO ERROR-FOUND-SW
043600         GO TO 330-EXIT.
043700
043800     IF TIRE-PRESSURE IS NOT NUMERIC
043900         MOVE "*** INVALID FORMAT - TIRE PRESSURE" TO ERR-MSG
044000         MOVE "Y" TO ERROR-FOUND-SW
044100         GO TO 330-EXIT.
044200
044300     IF TIRE-PRESSURE > 100.0
044400         MOVE "*** TIRE PRESSURE OUT OF RANGE" TO ERR-MSG
044500         MOVE "Y" TO ERROR-FOUND-SW
044600         GO TO 330-EXIT.
044700
044800     IF FUEL-CONSUMPTION IS NOT NUMERIC
044900         MOVE "*** INVALID FORMAT - FUEL CONSUMPTION" TO ERR-MSG
045000         MOVE "Y" TO ERROR-FOUND-SW
045100         GO TO 330-EXIT.
045200
045300     IF FUEL-CONSUMPTION > 999.9
045400         MOVE "*** FUEL CONSUMPTION OUT OF RANGE" TO ERR-MSG
045500         MOVE "Y" TO ERROR-FOUND-SW
045600         GO TO 330-EXIT.
045700
045800     IF BRAKE-COND IS NOT NUMERIC
045900         MOVE "*** INVALID FORMAT - BRAKE CONDITION" TO ERR-MSG
046000         MOVE "Y" TO ERROR-FOUND-SW
046100         GO TO 330-EXIT.
046200
046300     IF NOT VALID-BRAKE-COND
046400         MOVE "*** INVALID BRAKE CONDITION" TO ERR-MSG
046500         MOVE "Y" TO ERROR-FOUND-SW
046600         GO TO 330-EXIT.
046700 330-EXIT.
046800     EXIT.
046900
047000******************************************************************
047100* U2/U3 - SCORES THE READING VIA SEVSCORE AND, IF THE SCORE
047200* REACHES THE FLAGGING THRESHOLD AND THE VEHICLE IS NOT ALREADY
047300* FLAGGED THIS RUN, WRITES A MAINTENANCE FLAG RECORD.
047400******************************************************************
047500 400-CHECK-AND-FLAG.
047600     MOVE "400-CHECK-AND-FLAG" TO PARA-NAME.
047700     PERFORM 420-CHECK-ALREADY-FLAGGED THRU 420-EXIT.
047800
047900     MOVE OIL-QUALITY     TO SEV-OIL-QUALITY.
048000     MOVE BATTERY-PCT     TO SEV-BATTERY-PCT.
048100     MOVE BRAKE-COND      TO SEV-BRAKE-COND.
048200     MOVE TIRE-PRESSURE   TO SEV-TIRE-PRESSURE.
048300
048400     CALL "SEVSCORE" USING SEVSCORE-LINKAGE-REC, SEVSCORE-RETURN-CD.
048500     IF SEVSCORE-RETURN-CD NOT EQUAL TO ZERO
048600         MOVE "*** NON-ZERO RETURN CODE FROM SEVSCORE"
048700                                  TO ABEND-REASON
048800         GO TO 1000-ABEND-RTN.
048900
049000     IF SEV-FLAG-RAISED AND NOT VEH-ALREADY-FLAGGED
049100         PERFORM 410-WRITE-FLAG THRU 410-EXIT
049200         ADD 1 TO RECORDS-FLAGGED
049300         ADD 1 TO FLAGGED-VEH-COUNT
049400         MOVE VEHICLE-ID OF TELEMETRY-DETAIL-DATA TO
049500              FLAGGED-VEH-ID(FLAGGED-VEH-COUNT).
049600 400-EXIT.
049700     EXIT.
049800
049900 410-WRITE-FLAG.
050000     MOVE "410-WRITE-FLAG" TO PARA-NAME.
050100     ADD 1 TO FLAG-SEQ-CTR.
050200     MOVE FLAG-SEQ-CTR TO FLAG-ID.
050300     MOVE VEHICLE-ID OF TELEMETRY-DETAIL-DATA TO FLAG-VEHICLE-ID.
050400     MOVE WS-TODAY-DATE TO FLAGGED-DATE.
050500     MOVE SEV-SEVERITY-SCORE TO SEVERITY-SCORE.
050600     MOVE SEV-CONFIDENCE TO CONFIDENCE.
050700     MOVE SEV-RISK-FACTOR-COUNT TO RISK-FACTOR-COUNT.
050800     MOVE SEV-RISK-FACTOR-TABLE(1) TO RISK-FACTOR-TEXT(1).
050900     MOVE SEV-RISK-FACTOR-TABLE(2) TO RISK-FACTOR-TEXT(2).
051000     MOVE SEV-RISK-FACTOR-TABLE(3) TO RISK-FACTOR-TEXT(3).
051100     MOVE SEV-RISK-FACTOR-TABLE(4) TO RISK-FACTOR-TEXT(4).
051200     SET FLAG-NOT-SCHEDULED TO TRUE.
051300     MOVE SPACES TO FLAG-BOOKING-ID.
051400     WRITE FLAG-FILE-REC FROM MAINTENANCE-FLAG-REC.
051500 410-EXIT.
051600     EXIT.
051700
051800 420-CHECK-ALREADY-FLAGGED.
051900     MOVE "420-CHECK-ALREADY-FLAGGED" TO PARA-NAME.
052000     MOVE "N" TO ALREADY-FLAGGED-SW.
052100     IF FLAGGED-VEH-COUNT > ZERO
052200         SET FLG-IDX TO 1
052300         SEARCH FLAGGED-VEH-TABLE
052400             AT END
052500                 MOVE "N" TO ALREADY-FLAGGED-SW
052600             WHEN FLAGGED-VEH-ID(FLG-IDX) =
052700                  VEHICLE-ID OF TELEMETRY-DETAIL-DATA
052800                 MOVE "Y" TO ALREADY-FLAGGED-SW
052900         END-SEARCH.
053000 420-EXIT.
053100     EXIT.
053200
053300 700-WRITE-TELEOUT.
053400     MOVE "700-WRITE-TELEOUT" TO PARA-NAME.
053500     WRITE TELE-OUT-REC FROM TELEMETRY-DAILY-REC.
053600 700-EXIT.
053700     EXIT.
053800
053900 710-WRITE-TELERR.
054000     MOVE "710-WRITE-TELERR" TO PARA-NAME.
054100     MOVE TELEMETRY-DAILY-REC TO ERR-REST-OF-REC.
054200     WRITE TELE-ERR-REC.
054300 710-EXIT.
054400     EXIT.
054500
054600 800-OPEN-FILES.
054700     MOVE "800-OPEN-FILES" TO PARA-NAME.
054800     OPEN INPUT VEHFILE, TELEIN.
054900     OPEN OUTPUT TELEOUT, TELERR, FLAGFILE, SYSOUT, RUNSTATS.    021125TM
055000 800-EXIT.
055100     EXIT.
055200
055300 850-CLOSE-FILES.
055400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055500     CLOSE VEHFILE, TELEIN, TELEOUT, TELERR, FLAGFILE, SYSOUT,   021125TM
055510           RUNSTATS.                                             021125TM
055600 850-EXIT.
055700     EXIT.
055800
055900 900-READ-TELEMETRY.
056000     MOVE "900-READ-TELEMETRY" TO PARA-NAME.
056100     READ TELEIN INTO TELEMETRY-DAILY-REC
056200         AT END
056300         MOVE "N" TO MORE-TELE-DATA-SW
056400         GO TO 900-EXIT
056500     END-READ.
056600     IF DETAIL-REC
056700         ADD 1 TO RECORDS-READ.
056800 900-EXIT.
056900     EXIT.
057000
057100 999-CLEANUP.
057200     MOVE "999-CLEANUP" TO PARA-NAME.
057300     IF NOT TRAILER-REC
057400         MOVE "*** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
057500         GO TO 1000-ABEND-RTN.
057600
057700     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
057800         MOVE "*** INVALID FILE - # RECORDS OUT OF BALANCE"
057900                               TO ABEND-REASON
058000         MOVE RECORDS-READ    TO ACTUAL-VAL
058100         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
058200         WRITE SYSOUT-REC FROM ABEND-REC
058300         DISPLAY "** RECORDS READ **"
058400         DISPLAY RECORDS-READ
058500         DISPLAY "** RECORD-IN EXPECTED **"
058600         DISPLAY IN-RECORD-COUNT
058700         GO TO 1000-ABEND-RTN.
058710
058720*  FEED THE GRDCTL RUN SUMMARY REPORT THIS STEP'S COUNTS BEFORE
058730*  THE FILE IS CLOSED  -  TMH 02/11/25  GRD-0619
058740     MOVE SPACES TO RUNSTATS-REC.
058750     SET RS-TELEMETRY-STATS TO TRUE.
058760     MOVE RECORDS-READ        TO RS-RECORDS-READ.
058770     MOVE RECORDS-IMPORTED    TO RS-RECORDS-IMPORTED.
058780     MOVE RECORDS-FLAGGED     TO RS-RECORDS-FLAGGED.
058790     MOVE RECORDS-IN-ERROR    TO RS-RECORDS-IN-ERROR.
058795     WRITE RUNSTATS-FILE-REC FROM RUNSTATS-REC.
058800
058900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059000
059100     DISPLAY "** RECORDS READ       **".
059200     DISPLAY RECORDS-READ.
059300     DISPLAY "** RECORDS IMPORTED   **".
059400     DISPLAY RECORDS-IMPORTED.
059500     DISPLAY "** RECORDS IN ERROR   **".
059600     DISPLAY RECORDS-IN-ERROR.
059700     DISPLAY "** RECORDS FLAGGED    **".
059800     DISPLAY RECORDS-FLAGGED.
059900     DISPLAY "** VEHICLE NOT FOUND  **".
060000     DISPLAY VEHICLE-NOT-FOUND-CNT.
060100
060200     DISPLAY "******** NORMAL END OF JOB TELEDIT ********".
060300 999-EXIT.
060400     EXIT.
060500
060600 1000-ABEND-RTN.
060700     WRITE SYSOUT-REC FROM ABEND-REC.
060800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
060900     DISPLAY "*** ABNORMAL END OF JOB - TELEDIT ***" UPON CONSOLE.
061000     DIVIDE ZERO-VAL INTO ONE-VAL.
