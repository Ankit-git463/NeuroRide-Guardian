000100******************************************************************
000200* BOOKREC  -  SERVICE APPOINTMENT BOOKING RECORD (BOOKFILE)       *
000300*             WRITTEN BY FLEETSCH, READ AND CONFIRMED BY GRDCTL.  *
000400*                                                                *
000500*   MAINT HISTORY                                                *
000600*   ---- -------                                                 *
000700*   09/03/14  RTM  INITIAL LAYOUT                                *
000800*   02/11/20  LKP  ADDED DAYS-WAITING FOR THE PRIORITY FORMULA    *
000900******************************************************************
001000 01  BOOKING-REC.
001100     05  BOOKING-ID                  PIC X(12).
001200     05  BOOK-VEHICLE-ID             PIC X(10).
001300     05  BOOK-CENTER-ID              PIC X(10).
001400     05  BOOK-TECH-ID                PIC X(10).
001500     05  SLOT-DATE                   PIC 9(08).
001600     05  SLOT-START.
001700         10  SLOT-START-HH           PIC 9(02).
001800         10  SLOT-START-MM           PIC 9(02).
001900     05  SLOT-END.
002000         10  SLOT-END-HH             PIC 9(02).
002100         10  SLOT-END-MM             PIC 9(02).
002200     05  BOOKING-STATUS              PIC X(12).
002300         88  STATUS-PROVISIONAL      VALUE "PROVISIONAL".
002400         88  STATUS-CONFIRMED        VALUE "CONFIRMED".
002500         88  STATUS-COMPLETED        VALUE "COMPLETED".
002600         88  STATUS-CANCELLED        VALUE "CANCELLED".
002700         88  STATUS-ACTIVE           VALUES "PROVISIONAL",
002800                                             "CONFIRMED",
002900                                             "IN_PROGRESS".
003000     05  PRIORITY-SCORE              PIC S9(03)V99.
003100     05  SEVERITY-LEVEL              PIC X(08).
003200         88  SEV-LOW                 VALUE "LOW".
003300         88  SEV-MEDIUM              VALUE "MEDIUM".
003400         88  SEV-HIGH                VALUE "HIGH".
003500         88  SEV-CRITICAL            VALUE "CRITICAL".
003600     05  SERVICE-TYPE                PIC X(20).
003700     05  DURATION-MIN                PIC 9(03).
003800     05  DAYS-WAITING                PIC 9(03).
003900     05  FILLER                      PIC X(15) VALUE SPACES.
