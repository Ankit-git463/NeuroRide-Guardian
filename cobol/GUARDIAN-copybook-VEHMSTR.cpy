000100******************************************************************
000200* VEHMSTR  -  VEHICLE MASTER RECORD                               *
000300*             ONE ROW PER VEHICLE IN THE SERVICE NETWORK.         *
000400*             FILE VEHFILE IS LINE-SEQUENTIAL, SORTED BY          *
000500*             VEHICLE-ID, AND IS LOADED ENTIRELY INTO THE         *
000600*             IN-MEMORY VEH-TABLE (SEE WORKING-STORAGE) AT        *
000700*             THE START OF EVERY JOB THAT NEEDS VEHICLE DATA -    *
000800*             THE MASTER IS TOO SMALL TO WARRANT VSAM.            *
000900*                                                                *
001000*   MAINT HISTORY                                                *
001100*   ---- -------                                                 *
001200*   07/11/14  RTM  INITIAL LAYOUT FOR THE GUARDIAN CONVERSION     *
001300*   03/02/19  LKP  ADDED FLEET-ACCOUNT-ID AND HOME-REGION-CODE    *
001400*                  FOR THE REGIONAL FORECASTING WORK              *
001500*   11/20/22  JBS  ADDED VEHICLE-RECORD-STATUS 88-LEVELS          *
001600******************************************************************
001700 01  VEHICLE-MASTER-REC.
001800     05  VEHICLE-ID                  PIC X(10).
001900     05  VIN                         PIC X(17).
002000     05  VIN-BROKEN REDEFINES VIN.
002100         10  VIN-WMI                 PIC X(03).
002200         10  VIN-VDS                 PIC X(06).
002300         10  VIN-CHECK-DIGIT         PIC X(01).
002400         10  VIN-VIS                 PIC X(07).
002500     05  MODEL-NAME                  PIC X(20).
002600     05  MFG-YEAR                    PIC 9(04).
002700     05  MFG-YEAR-BROKEN REDEFINES MFG-YEAR.
002800         10  MFG-CENTURY             PIC 9(02).
002900         10  MFG-YY                  PIC 9(02).
003000     05  OWNER-NAME                  PIC X(20).
003100     05  OWNER-CONTACT               PIC X(15).
003200     05  OWNER-CONTACT-BROKEN REDEFINES OWNER-CONTACT.
003300         10  OWNER-AREA-CODE         PIC X(03).
003400         10  OWNER-EXCHANGE          PIC X(03).
003500         10  OWNER-LINE-NBR          PIC X(04).
003600         10  FILLER                  PIC X(05).
003700     05  OWNER-EMAIL                 PIC X(25).
003800     05  MILEAGE                     PIC 9(07).
003900     05  CUSTOMER-TYPE               PIC X(08).
004000         88  STANDARD-CUSTOMER       VALUE "STANDARD".
004100         88  PREMIUM-CUSTOMER        VALUE "PREMIUM".
004200         88  FLEET-CUSTOMER          VALUE "FLEET".
004300         88  VALID-CUSTOMER-TYPE     VALUES "STANDARD",
004400                                             "PREMIUM",
004500                                             "FLEET".
004600     05  FLEET-ACCOUNT-ID            PIC X(10).
004700     05  HOME-REGION-CODE            PIC X(15).
004800     05  WARRANTY-IND                PIC X(01).
004900         88  UNDER-WARRANTY          VALUE "Y".
005000         88  OUT-OF-WARRANTY         VALUE "N".
005100     05  LAST-SERVICE-DATE           PIC 9(08).
005200     05  INSURANCE-POLICY-NBR        PIC X(15).
005300     05  VEHICLE-RECORD-STATUS       PIC X(01).
005400         88  VEHICLE-ACTIVE          VALUE "A".
005500         88  VEHICLE-INACTIVE        VALUE "I".
005600         88  VEHICLE-RETIRED         VALUE "R".
005700     05  FILLER                      PIC X(20) VALUE SPACES.
