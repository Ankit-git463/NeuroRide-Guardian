000100******************************************************************
000200* NOTFREC  -  BOOKING NOTIFICATION RECORD (NOTFFILE)              *
000300*             ONE RECORD PER NOTIFICATION COMPOSED AND SENT BY    *
000400*             GRDCTL.                                             *
000500*                                                                *
000600*   MAINT HISTORY                                                *
000700*   ---- -------                                                 *
000800*   11/05/15  RTM  INITIAL LAYOUT                                *
000900******************************************************************
001000 01  NOTIFICATION-REC.
001100     05  NOTF-BOOKING-ID             PIC X(12).
001200     05  RECIPIENT-NAME              PIC X(20).
001300     05  RECIPIENT-CONTACT           PIC X(15).
001400     05  NOTF-TEMPLATE               PIC X(20).
001500         88  TEMPLATE-CONFIRMATION   VALUE "BOOKING_CONFIRMATION".
001600         88  TEMPLATE-REMINDER       VALUE "REMINDER".
001700     05  NOTF-STATUS                 PIC X(08).
001800         88  NOTF-SENT               VALUE "SENT".
001900     05  NOTF-MESSAGE-TEXT           PIC X(132).
002000     05  FILLER                      PIC X(10) VALUE SPACES.
