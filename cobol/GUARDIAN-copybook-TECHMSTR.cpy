000100******************************************************************
000200* TECHMSTR -  TECHNICIAN MASTER RECORD                           *
000300*             SMALL MASTER, LINE-SEQUENTIAL, LOADED WHOLE INTO    *
000400*             THE TECH-TABLE AND SCANNED IN FILE ORDER BY         *
000500*             FLEETSCH WHEN ASSIGNING A TECHNICIAN TO A BOOKING.  *
000600*                                                                *
000700*   MAINT HISTORY                                                *
000800*   ---- -------                                                 *
000900*   08/02/14  RTM  INITIAL LAYOUT                                *
001000*   06/15/19  LKP  ADDED SPECIALIZATION 88-LEVELS                *
001100******************************************************************
001200 01  TECHNICIAN-REC.
001300     05  TECH-ID                     PIC X(10).
001400     05  TECH-NAME                   PIC X(20).
001500     05  SKILL-LEVEL                 PIC X(08).
001600         88  JUNIOR-TECH             VALUE "JUNIOR".
001700         88  SENIOR-TECH             VALUE "SENIOR".
001800         88  EXPERT-TECH             VALUE "EXPERT".
001900     05  TECH-CENTER-ID              PIC X(10).
002000     05  SPECIALIZATION              PIC X(12).
002100         88  SPEC-ENGINE             VALUE "engine".
002200         88  SPEC-BRAKES             VALUE "brakes".
002300         88  SPEC-ELECTRICAL         VALUE "electrical".
002400         88  SPEC-GENERAL            VALUE "general".
002500     05  AVAILABLE-FLAG              PIC X(01).
002600         88  TECH-AVAILABLE          VALUE "Y".
002700         88  TECH-UNAVAILABLE        VALUE "N".
002800     05  FILLER                      PIC X(15) VALUE SPACES.
