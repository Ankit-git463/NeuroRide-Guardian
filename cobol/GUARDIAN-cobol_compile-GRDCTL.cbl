000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GRDCTL.
000300 AUTHOR. R T MORALES.
000400 INSTALLATION. FLEET SYSTEMS GROUP.
000500 DATE-WRITTEN. 03/19/87.
000600 DATE-COMPILED. 03/19/87.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FINAL STEP OF THE NIGHTLY GUARDIAN CYCLE.  RUNS AFTER
001300*          TELEDIT AND FLEETSCH HAVE BOTH COMPLETED.  THIS
001400*          PROGRAM:
001500*
001600*            1) BUILDS THE PER-REGION DEMAND FORECAST (U9),
001700*            2) CONFIRMS THE PROVISIONAL BOOKINGS FLEETSCH MADE
001800*               THIS RUN AND COMPOSES A NOTIFICATION FOR EACH
001900*               ONE, WHEN THE AUTO-CONFIRM SWITCH IS ON (U11),
002000*            3) LOGS A CAPACITY FEEDBACK ADJUSTMENT FOR ANY
002100*               CENTER RUNNING OVER 80% OF ITS SEVEN-DAY
002200*               CAPACITY (U10) - THE ADJUSTMENT IS NOT WRITTEN
002300*               BACK TO THE CENTER MASTER, ONLY REPORTED, AND
002400*            4) PRINTS THE RUN SUMMARY AND THE BOOKING LISTING.
002500*
002600*          "COLLECT UNSCHEDULED FLAGS" AND "RUN THE SCHEDULER"
002700*          (THE OTHER TWO LEGS OF THE NIGHTLY CYCLE) ARE THE
002800*          TELEDIT AND FLEETSCH JOB STEPS THAT RUN AHEAD OF THIS
002900*          ONE IN THE PROC - THIS PROGRAM PICKS UP THEIR OUTPUT.
003000*
003100******************************************************************
003200*
003300*          SERVICE CENTER MASTER   -   GUARDIAN.CTRMSTR
003400*          VEHICLE MASTER          -   GUARDIAN.VEHMSTR
003500*          TECHNICIAN MASTER       -   GUARDIAN.TECHMSTR
003600*          TELEMETRY STORE         -   GUARDIAN.TELEDIT (TELEOUT)
003700*          ALL BOOKINGS TO DATE    -   GUARDIAN.BOOKALL (BOOKMSTR
003800*                                      CONCATENATED WITH THIS
003900*                                      RUN'S FLEETSCH BOOKFILE -
004000*                                      SORTED BY CENTER-ID)
004100*          BOOKINGS REWRITTEN      -   GUARDIAN.BOOKALL (NEXT RUN)
004200*          FORECASTS PRODUCED      -   GUARDIAN.FCSTFILE
004300*          NOTIFICATIONS PRODUCED  -   GUARDIAN.NOTFFILE
004400*          RUN REPORT              -   GUARDIAN.SYSRPT
004500*          DUMP FILE               -   SYSOUT
004600*
004700*   CHANGE LOG
004800*   ----------
004900*   03/19/87  RTM  INITIAL VERSION - RUN SUMMARY AND BOOKING
005000*                  LISTING ONLY
005100*   10/02/89  DWK  DEMAND FORECAST (U9) ADDED, ONE RECORD WRITTEN
005200*                  PER SERVICE REGION
005300*   05/14/91  RTM  NOTIFICATION COMPOSE ADDED - CALLS STRLTH TO
005400*                  SIZE THE MESSAGE TEXT BEFORE IT IS LOGGED
005500*   09/27/93  DWK  AUTO-CONFIRM SWITCH ADDED (UPSI-0) SO A DRY
005600*                  RUN CAN FORECAST AND REPORT WITHOUT CONFIRMING
005700*                  ANY BOOKINGS
005800*   02/18/96  RTM  CAPACITY FEEDBACK (U10) ADDED, LOGGED ONLY -
005900*                  FOREMAN DOES NOT WANT THE CENTER MASTER TOUCHED
006000*   12/14/98  LKP  Y2K - WS-TODAY-DATE CENTURY DERIVATION ADDED
006100*                  AND THE 30/360 DAY-DIFFERENCE MATH CHECKED
006200*                  ACROSS THE CENTURY ROLLOVER
006300*   06/09/04  RTM  PROJECTED-FLAGS CALCULATION MOVED AHEAD OF THE
006400*                  PER-REGION LOOP - IT IS FLEET-WIDE, NOT PER
006500*                  REGION, AND WAS BEING RECOMPUTED NEEDLESSLY
006600*   10/30/11  JBS  TICKET GRD-0201 - BOOKING LISTING CONTROL BREAK
006700*                  REWORKED ON FLTLIST'S PAGE-BREAK PARAGRAPH
006800*   01/22/19  LKP  TICKET GRD-0378 - HISTORICAL DEMAND TREND NOW
006900*                  USES A SORTED DATE TABLE INSTEAD OF FILE ORDER
007000*   07/15/23  JBS  TICKET GRD-0588 - COMMENT PASS, NO LOGIC CHANGE
007050*   02/11/25  TMH  TICKET GRD-0614 - RUN SUMMARY AND CENTER TOTAL
007060*                  WERE STRINGING THE COMP COUNTERS DIRECTLY, SAME
007070*                  AS THE OLD BUG IN FLTLIST - ADDED DISPLAY
007080*                  MIRRORS.  ALSO, A VEHICLE OR CENTER NOT ON FILE
007090*                  WAS PULLING THE PRIOR RECORD'S TABLE ROW INTO
007095*                  THE NOTIFICATION TEXT INSTEAD OF FLAGGING IT
007096*   02/11/25  TMH  TICKET GRD-0617 - THE 30/360 MATH NOTED ABOVE
007097*                  (12/14/98) WAS STILL A DAY OR MORE OFF WHENEVER
007098*                  THE DATES DON'T SIT IN 30-DAY MONTHS - FED THE
007099*                  U9/U10 WINDOWS - ALL FOUR USE 150-CALC-EPOCH-DAY
007100*   02/11/25  TMH  TICKET GRD-0618 - BOOKING_CONFIRMATION TEXT GAVE
007110*                  THE SLOT DATE BUT NEVER THE SLOT TIME - ADDED
007120*                  SLOT-START-HH/MM TO THE 400-SEND-NOTIFICATIONS
007130*                  STRING
007140*   02/11/25  TMH  TICKET GRD-0619 - RUN SUMMARY ONLY SHOWED BARE
007141*                  COUNTS.  NOW READS RUNSTATS (142-LOAD-RUNSTATS)
007142*                  FOR TELEDIT/FLEETSCH'S OWN NUMBERS AND ADDED
007143*                  TELEMETRY, SCHEDULING (WITH PER-VEHICLE FAILURE
007144*                  REASONS), FORECASTS, AND CONTROL TOTALS SECTIONS
007145*                  TO 700-WRITE-RUN-SUMMARY
007146*   02/11/25  TMH  TICKET GRD-0621 - WS-GRAND-BOOKING-COUNT WAS
007147*                  COUNTED IN 750-WRITE-BOOKING-LISTING BUT NEVER
007148*                  PRINTED, SO THE BOOKING LISTING HAD PER-CENTER
007149*                  TOTALS BUT NO GRAND TOTAL.  ADDED 770-WRITE-
007150*                  GRAND-TOTAL, CALLED FROM 700-WRITE-RUN-SUMMARY
007151*                  RIGHT AFTER THE LAST CENTER TOTAL FLUSHES
007160******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-390.
007600 OBJECT-COMPUTER. IBM-390.
007700 SPECIAL-NAMES.
007800     C01 IS NEXT-PAGE
007900     UPSI-0 ON STATUS IS AUTO-CONFIRM-ON
008000            OFF STATUS IS AUTO-CONFIRM-OFF.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SYSOUT
008400     ASSIGN TO UT-S-SYSOUT
008500       ORGANIZATION IS SEQUENTIAL.
008600
008700     SELECT SYSRPT
008800     ASSIGN TO UT-S-SYSRPT
008900       ORGANIZATION IS SEQUENTIAL.
009000
009100     SELECT CTRFILE
009200     ASSIGN TO UT-S-CTRFILE
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS CTRFILE-STATUS.
009500
009600     SELECT VEHFILE
009700     ASSIGN TO UT-S-VEHFILE
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS VEHFILE-STATUS.
010000
010100     SELECT TECHFILE
010200     ASSIGN TO UT-S-TECHFILE
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS TECHFILE-STATUS.
010500
010600     SELECT TELEOUT
010700     ASSIGN TO UT-S-TELEOUT
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS TELEOUT-STATUS.
011000
011100     SELECT BOOKALL
011200     ASSIGN TO UT-S-BOOKALL
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS IFCODE.
011500
011600     SELECT BOOKOUT
011700     ASSIGN TO UT-S-BOOKOUT
011800       ACCESS MODE IS SEQUENTIAL
011900       FILE STATUS IS OFCODE.
012000
012100     SELECT FCSTFILE
012200     ASSIGN TO UT-S-FCSTFIL
012300       ACCESS MODE IS SEQUENTIAL
012400       FILE STATUS IS OFCODE.
012500
012600     SELECT NOTFFILE
012700     ASSIGN TO UT-S-NOTFFIL
012800       ACCESS MODE IS SEQUENTIAL
012900       FILE STATUS IS OFCODE.
012910
012920*  RUN-STATISTICS FEED FROM TELEDIT AND FLEETSCH - THIS STEP
012930*  OPENS INPUT AND READS THE WHOLE THING, LAST JOB STEP IN THE
012940*  RUN  -  TMH 02/11/25  GRD-0619
012950     SELECT RUNSTATS
012960     ASSIGN TO UT-S-RUNSTAT
012970       ACCESS MODE IS SEQUENTIAL
012980       FILE STATUS IS OFCODE.
013000
013100 DATA DIVISION.
013200 FILE SECTION.
013300 FD  SYSOUT
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 130 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS SYSOUT-REC.
013900 01  SYSOUT-REC                  PIC X(130).
014000
014100 FD  SYSRPT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 80 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS SYSRPT-REC.
014700 01  SYSRPT-REC                  PIC X(80).
014800
014900 FD  CTRFILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 147 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS CTR-FILE-REC.
015500 01  CTR-FILE-REC                PIC X(147).
015600
015700 FD  VEHFILE
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 196 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS VEH-FILE-REC.
016300 01  VEH-FILE-REC                PIC X(196).
016400
016500 FD  TECHFILE
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 76 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS TECH-FILE-REC.
017100 01  TECH-FILE-REC               PIC X(76).
017200
017300 FD  TELEOUT
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 80 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS TELE-OUT-REC.
017900 01  TELE-OUT-REC                PIC X(80).
018000
018100****** ALL BOOKINGS TO DATE - SORTED BY CENTER-ID FOR THE
018200****** CONTROL-BROKEN BOOKING LISTING
018300 FD  BOOKALL
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 124 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS BOOK-IN-REC.
018900 01  BOOK-IN-REC                 PIC X(124).
019000
019100 FD  BOOKOUT
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 124 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS BOOK-OUT-REC.
019700 01  BOOK-OUT-REC                PIC X(124).
019800
019900 FD  FCSTFILE
020000     RECORDING MODE IS F
020100     LABEL RECORDS ARE STANDARD
020200     RECORD CONTAINS 50 CHARACTERS
020300     BLOCK CONTAINS 0 RECORDS
020400     DATA RECORD IS FCST-FILE-REC.
020500 01  FCST-FILE-REC               PIC X(50).
020600
020700 FD  NOTFFILE
020800     RECORDING MODE IS F
020900     LABEL RECORDS ARE STANDARD
021000     RECORD CONTAINS 217 CHARACTERS
021100     BLOCK CONTAINS 0 RECORDS
021200     DATA RECORD IS NOTF-FILE-REC.
021300 01  NOTF-FILE-REC               PIC X(217).
021310
021320****** RUN-STATISTICS FEED FROM TELEDIT AND FLEETSCH - SEE THE
021330****** RUNSTAT COPYBOOK REMARKS.  READ INPUT, THIS IS THE LAST
021340****** JOB STEP IN THE RUN.
021350 FD  RUNSTATS                                                     021125TM
021360     RECORDING MODE IS F
021370     LABEL RECORDS ARE STANDARD
021380     RECORD CONTAINS 80 CHARACTERS
021390     BLOCK CONTAINS 0 RECORDS
021400     DATA RECORD IS RUNSTATS-FILE-REC.
021410 01  RUNSTATS-FILE-REC           PIC X(80).
021420
021500 WORKING-STORAGE SECTION.
021600
021700 01  FILE-STATUS-CODES.
021800     05  CTRFILE-STATUS          PIC X(02).
021900         88  NO-MORE-CTR-RECS    VALUE "10".
022000     05  VEHFILE-STATUS          PIC X(02).
022100         88  NO-MORE-VEH-RECS    VALUE "10".
022200     05  TECHFILE-STATUS         PIC X(02).
022300         88  NO-MORE-TECH-RECS   VALUE "10".
022400     05  TELEOUT-STATUS          PIC X(02).
022500         88  NO-MORE-TELE-RECS   VALUE "10".
022600     05  IFCODE                  PIC X(02).
022700         88  NO-MORE-BOOK-RECS   VALUE "10".
022800     05  OFCODE                  PIC X(02).
022900
023000** QSAM FILE
023100 COPY CTRMSTR.
023200
023300 01  CTR-TABLE-AREA.
023400     05  CTR-TABLE OCCURS 100 TIMES INDEXED BY CTR-IDX.
023500         10  CTR-ID-TBL              PIC X(10).
023600         10  CTR-NAME-TBL            PIC X(40).
023700         10  CTR-LOCATION-TBL        PIC X(40).
023800         10  CTR-PHONE-TBL           PIC X(15).
023900         10  CTR-REGION-TBL          PIC X(15).
024000         10  CTR-CAPACITY-TBL        PIC 9(03).
024100         10  CTR-ACTIVE-TBL          PIC X(01).
024200 01  CTR-COUNT-FIELDS.
024300     05  CTR-TABLE-COUNT             PIC 9(05) COMP.
024400
024500** QSAM FILE
024600 COPY VEHMSTR.
024700
024800 01  VEH-TABLE-AREA.
024900     05  VEH-TABLE OCCURS 500 TIMES INDEXED BY VEH-IDX.
025000         10  VEH-ID-TBL              PIC X(10).
025100         10  VEH-OWNER-NAME-TBL      PIC X(20).
025200         10  VEH-OWNER-CONTACT-TBL   PIC X(15).
025300         10  VEH-MODEL-NAME-TBL      PIC X(20).
025400         10  VEH-VIN-TBL             PIC X(17).
025500 01  VEH-COUNT-FIELDS.
025600     05  VEH-TABLE-COUNT             PIC 9(05) COMP.
025700
025800** QSAM FILE
025900 COPY TECHMSTR.
026000
026100 01  TECH-TABLE-AREA.
026200     05  TECH-TABLE OCCURS 200 TIMES INDEXED BY TECH-IDX.
026300         10  TECH-ID-TBL             PIC X(10).
026400         10  TECH-NAME-TBL           PIC X(20).
026500 01  TECH-COUNT-FIELDS.
026600     05  TECH-TABLE-COUNT            PIC 9(05) COMP.
026700
026800** QSAM FILE
026900 COPY TELEREC.
027000
027100 01  MOST-RECENT-TABLE-AREA.
027200     05  MOST-RECENT-TABLE OCCURS 500 TIMES INDEXED BY MR-IDX.
027300         10  MR-VEHICLE-ID-TBL       PIC X(10).
027400         10  MR-READING-DATE-TBL     PIC 9(08).
027500         10  MR-OIL-QUALITY-TBL      PIC 99V9.
027600         10  MR-BATTERY-PCT-TBL      PIC 999V9.
027700         10  MR-BRAKE-COND-TBL       PIC 9(01).
027800         10  MR-TIRE-PRESSURE-TBL    PIC 99V9.
027900 01  MR-COUNT-FIELDS.
028000     05  MR-TABLE-COUNT              PIC 9(05) COMP.
028100
028200** QSAM FILE
028300 COPY BOOKREC.
028400
028500 01  BOOK-TABLE-AREA.
028600     05  BOOK-TABLE OCCURS 2000 TIMES INDEXED BY BOOK-IDX.
028700         10  BOOK-ID-TBL             PIC X(12).
028800         10  BOOK-CENTER-ID-TBL      PIC X(10).
028900         10  BOOK-SLOT-DATE-TBL      PIC 9(08).
029000         10  BOOK-SLOT-START-HH-TBL  PIC 9(02).
029100         10  BOOK-SLOT-END-HH-TBL    PIC 9(02).
029200         10  BOOK-STATUS-TBL         PIC X(12).
029300             88  BOOK-TBL-ACTIVE     VALUES "PROVISIONAL",
029400                                             "CONFIRMED",
029500                                             "IN_PROGRESS".
029600 01  BOOK-COUNT-FIELDS.
029700     05  BOOK-TABLE-COUNT            PIC 9(05) COMP.
029800
029900 01  REGION-TABLE-AREA.
030000     05  REGION-TABLE OCCURS 50 TIMES INDEXED BY REG-IDX.
030100         10  REG-NAME-TBL            PIC X(15).
030200         10  REG-TOTAL-BAYS-TBL      PIC 9(05) COMP.
030300 01  REGION-COUNT-FIELDS.
030400     05  REGION-TABLE-COUNT          PIC 9(05) COMP.
030500
030600 01  DATE-COUNT-TABLE-AREA.
030700     05  DATE-COUNT-TABLE OCCURS 35 TIMES INDEXED BY DC-IDX.
030800         10  DC-DATE-TBL             PIC 9(08).
030900         10  DC-COUNT-TBL            PIC 9(05) COMP.
031000 01  DATE-COUNT-FIELDS.
031100     05  DATE-COUNT-TABLE-COUNT      PIC 9(05) COMP.
031150
031160*  CUMULATIVE DAYS BEFORE EACH MONTH (NON-LEAP YEAR) - USED BY
031170*  150-CALC-EPOCH-DAY SO THE U9/U10 TELEMETRY AND BOOKING
031180*  WINDOW CHECKS ARE TRUE CALENDAR-DAY COUNTS, NOT THE OLD
031190*  30/360 AGING-REPORT SHORTCUT  -  TMH 02/11/25  GRD-0617
031200 01  CUM-DAYS-TABLE.
031210     05  CUM-DAYS-ENTRY PIC 9(03) OCCURS 12 TIMES
031220           VALUES 000, 031, 059, 090, 120, 151,
031230                  181, 212, 243, 273, 304, 334.
031240
031300** QSAM FILE
031400 COPY FCSTREC.
031500
031600** QSAM FILE
031700 COPY NOTFREC.
031800
031900 01  SEVSCORE-LINKAGE-REC.
032000     05  SEV-OIL-QUALITY             PIC 99V9.
032100     05  SEV-BATTERY-PCT             PIC 999V9.
032200     05  SEV-BRAKE-COND              PIC 9(01).
032300     05  SEV-TIRE-PRESSURE           PIC 99V9.
032400     05  SEV-SEVERITY-SCORE          PIC 9(03).
032500     05  SEV-CONFIDENCE              PIC 9V999.
032600     05  SEV-RISK-FACTOR-COUNT       PIC 9(01).
032700     05  SEV-RISK-FACTOR-TABLE OCCURS 4 TIMES
032800                                    PIC X(30).
032900     05  SEV-FLAG-IND                PIC X(01).
033000         88  SEV-FLAG-RAISED         VALUE "Y".
033100     05  SEV-U2-FACTOR-COUNT         PIC 9(01).
033200     05  SEV-U2-FACTOR-TABLE OCCURS 4 TIMES
033300                                    PIC X(30).
033400 01  SEVSCORE-RETURN-CD              PIC 9(04) COMP.
033500
033600 01  STRLTH-TEXT                     PIC X(132).
033700 01  STRLTH-RETURN-LTH               PIC S9(04) COMP.
033800
033900 01  MISC-WS-FLDS.
034000     05  WS-TODAY-DATE-6             PIC 9(06).
034100     05  WS-TODAY-DATE               PIC 9(08).
034200     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-DATE.
034300         10  WS-TODAY-CC             PIC 9(02).
034400         10  WS-TODAY-YY             PIC 9(02).
034500         10  WS-TODAY-MM             PIC 9(02).
034600         10  WS-TODAY-DD             PIC 9(02).
034700     05  WS-TODAY-6-BROKEN REDEFINES WS-TODAY-DATE-6.
034800         10  WS-TODAY-YY2            PIC 9(02).
034900         10  WS-TODAY-MM2            PIC 9(02).
035000         10  WS-TODAY-DD2            PIC 9(02).
035100     05  WS-TODAY-CCYY               PIC 9(04) COMP.
035200     05  WS-FORECAST-DAYS            PIC 9(02) COMP VALUE 7.
035300     05  WS-DATE-DIFF                PIC S9(05) COMP.
035310     05  WS-EPOCH-CCYY               PIC 9(04) COMP.
035320     05  WS-EPOCH-MM                 PIC 9(02) COMP.
035330     05  WS-EPOCH-DD                 PIC 9(02) COMP.
035340     05  WS-EPOCH-YR-1               PIC 9(04) COMP.
035350     05  WS-EPOCH-DIV4               PIC 9(04) COMP.
035360     05  WS-EPOCH-REM4               PIC 9(04) COMP.
035370     05  WS-EPOCH-DIV100             PIC 9(04) COMP.
035380     05  WS-EPOCH-REM100             PIC 9(04) COMP.
035390     05  WS-EPOCH-DIV400             PIC 9(04) COMP.
035400     05  WS-EPOCH-REM400             PIC 9(04) COMP.
035410     05  WS-EPOCH-LEAP-DAYS          PIC 9(05) COMP.
035420     05  WS-EPOCH-CUM-DAYS           PIC 9(03) COMP.
035430     05  WS-EPOCH-DAY-RESULT         PIC 9(07) COMP.
035440     05  WS-TODAY-EPOCH-DAY          PIC 9(07) COMP.
035445     05  WS-PROJECTED-VEH-COUNT      PIC 9(05) COMP.
035500     05  WS-PROJECTED-FLAGS          PIC 9(05) COMP.
035600     05  WS-TOTAL-BOOKINGS-30D       PIC 9(05) COMP.
035700     05  WS-AVG-DAILY-DEMAND         PIC 9(05)V99 COMP-3.
035800     05  WS-TREND                    PIC X(10).
035900         88  WS-TREND-INCREASING     VALUE "INCREASING".
036000         88  WS-TREND-DECREASING     VALUE "DECREASING".
036100         88  WS-TREND-STABLE         VALUE "STABLE".
036200     05  WS-TREND-MULTIPLIER         PIC 9V9 COMP-3.
036300     05  WS-FIRST-HALF-TOTAL         PIC 9(05) COMP.
036400     05  WS-FIRST-HALF-DAYS          PIC 9(03) COMP.
036500     05  WS-FIRST-HALF-AVG           PIC 9(05)V99 COMP-3.
036600     05  WS-SECOND-HALF-TOTAL        PIC 9(05) COMP.
036700     05  WS-SECOND-HALF-DAYS         PIC 9(03) COMP.
036800     05  WS-SECOND-HALF-AVG          PIC 9(05)V99 COMP-3.
036900     05  WS-ESTIMATED-REQUESTS       PIC 9(05)V99 COMP-3.
037000     05  WS-ACTIVE-BOOKING-COUNT     PIC 9(05) COMP.
037100     05  WS-CENTER-UTIL-PCT          PIC 999V99 COMP-3.
037200     05  WS-UTIL-FRACTION            PIC 9V999 COMP-3.
037300     05  WS-ADJUSTMENT               PIC S9V9 COMP-3.
037400     05  WS-SCHEDULED-THIS-RUN       PIC 9(05) COMP VALUE ZERO.
037500     05  WS-CENTER-BOOKING-COUNT     PIC 9(05) COMP.
037600     05  WS-GRAND-BOOKING-COUNT      PIC 9(05) COMP VALUE ZERO.
037700     05  WS-PRIOR-CENTER-ID          PIC X(10) VALUE SPACES.
037800     05  WS-NOTIF-SENT-COUNT         PIC 9(05) COMP VALUE ZERO.
037900     05  WS-SWAP-DATE                PIC 9(08).
038000     05  WS-SWAP-COUNT               PIC 9(05) COMP.
038100     05  WS-SUB-I                    PIC 9(03) COMP.
038200     05  WS-SUB-J                    PIC 9(03) COMP.
038300     05  WS-LINE-NO                  PIC 9(03) COMP VALUE ZERO.
038400     05  WS-PAGE-NO                  PIC 9(03) COMP VALUE ZERO.
038410
038420******************************************************************
038430* RUNSTATS ACCUMULATORS - TELEDIT AND FLEETSCH EACH FEED THIS STEP
038440* A RECORD OF WHAT THEY DID (SEE RUNSTAT COPYBOOK), READ BY
038450* 142-LOAD-RUNSTATS BEFORE 700-WRITE-RUN-SUMMARY PRINTS -  TMH
038460* 02/11/25  GRD-0619
038470******************************************************************
038480 01  RUNSTATS-SUMMARY-FIELDS.                                     021125TM
038490     05  WS-TEL-RECORDS-READ         PIC 9(07) COMP VALUE ZERO.   021125TM
038500     05  WS-TEL-RECORDS-IMPORTED     PIC 9(07) COMP VALUE ZERO.   021125TM
038510     05  WS-TEL-RECORDS-FLAGGED      PIC 9(07) COMP VALUE ZERO.   021125TM
038520     05  WS-TEL-RECORDS-IN-ERROR     PIC 9(07) COMP VALUE ZERO.   021125TM
038530     05  WS-SCH-SCHEDULED-COUNT      PIC 9(05) COMP VALUE ZERO.   021125TM
038540     05  WS-SCH-FAILED-COUNT         PIC 9(05) COMP VALUE ZERO.   021125TM
038550     05  RUNSTATS-EOF-SW             PIC X(01) VALUE "N".         021125TM
038560         88  NO-MORE-RUNSTATS        VALUE "Y".                  021125TM
038570
038580 01  FAIL-TABLE-AREA.                                             021125TM
038590     05  FAIL-TABLE OCCURS 200 TIMES INDEXED BY FAIL-IDX.         021125TM
038600         10  FAIL-VEHICLE-ID-TBL     PIC X(10).                  021125TM
038610         10  FAIL-REASON-TBL         PIC X(40).                  021125TM
038620     05  FAIL-TABLE-COUNT            PIC 9(05) COMP VALUE ZERO.   021125TM
038630
038640 01  FORECAST-RESULTS-AREA.                                       021125TM
038650     05  FORECAST-RESULTS-TABLE OCCURS 50 TIMES                  021125TM
038660                              INDEXED BY FR-IDX.                 021125TM
038670         10  FR-REGION-TBL           PIC X(15).                  021125TM
038680         10  FR-ESTIMATED-REQ-TBL    PIC 9(05).                  021125TM
038690         10  FR-CONFIDENCE-TBL       PIC 9V99.                   021125TM
038700         10  FR-UTIL-PCT-TBL         PIC 999V99.                 021125TM
038710         10  FR-TREND-TBL            PIC X(10).                  021125TM
038720     05  FORECAST-RESULTS-COUNT      PIC 9(05) COMP VALUE ZERO.   021125TM
038730
038740
038750******************************************************************
038760* DISPLAY-USAGE MIRRORS OF THE COMP COUNTERS ABOVE - THE STRING
038770* STATEMENT WANTS CHARACTER DATA, NOT BINARY, SO EACH COUNT GETS
038780* MOVED HERE BEFORE IT GOES INTO A PRINT LINE.
038790******************************************************************
039100 01  WS-REPORT-EDIT-FIELDS.
039200     05  WS-CENTER-BKG-CNT-DISPLAY   PIC 9(05).
039300     05  WS-GRAND-BKG-CNT-DISPLAY    PIC 9(05).
039400     05  WS-SCHEDULED-CNT-DISPLAY    PIC 9(05).
039500     05  WS-NOTIF-SENT-CNT-DISPLAY   PIC 9(05).
039600     05  WS-REGION-CNT-DISPLAY       PIC 9(05).
039610     05  WS-TEL-READ-DISPLAY         PIC 9(07).                  021125TM
039620     05  WS-TEL-IMPORTED-DISPLAY     PIC 9(07).                  021125TM
039630     05  WS-TEL-FLAGGED-DISPLAY      PIC 9(07).                  021125TM
039640     05  WS-TEL-ERROR-DISPLAY        PIC 9(07).                  021125TM
039650     05  WS-SCH-SCHEDULED-DISPLAY    PIC 9(05).                  021125TM
039660     05  WS-SCH-FAILED-DISPLAY       PIC 9(05).                  021125TM
039670     05  WS-FR-EST-DISPLAY           PIC 9(05).                  021125TM
039680     05  WS-FR-CONF-DISPLAY          PIC 9.99.                   021125TM
039690     05  WS-FR-UTIL-DISPLAY          PIC 999.99.                 021125TM
039700     05  WS-TOTAL-RECORDS-DISPLAY    PIC 9(07).                  021125TM
039710     05  WS-TOTAL-BOOKINGS-DISPLAY   PIC 9(05).                  021125TM
039720
039800******************************************************************
039900* THE VEHICLE/CENTER MASTERS ARE LOADED FROM FILES IN AGREEMENT
040000* WITH BOOKALL, SO A LOOKUP MISS HERE MEANS A DATA PROBLEM, NOT A
040100* NORMAL CASE (UNLIKE A BLANK TECH ID, WHICH IS NORMAL) - BUT THE
040200* MESSAGE STILL HAS TO GO OUT WITHOUT BORROWING SOME OTHER
040300* VEHICLE'S OR CENTER'S NAME OFF TABLE SLOT ONE.
040400******************************************************************
040500 01  WS-NOTIFICATION-SAFE-FIELDS.
040600     05  WS-SAFE-OWNER-NAME          PIC X(20).
040700     05  WS-SAFE-MODEL-NAME          PIC X(20).
040800     05  WS-SAFE-VIN                 PIC X(17).
040900     05  WS-SAFE-CTR-NAME            PIC X(40).
041000     05  WS-SAFE-CTR-LOCATION        PIC X(40).
041100     05  WS-SAFE-CTR-PHONE           PIC X(15).
041200
041300 01  PRINT-LINE-AREA.
041400     05  PRN-LINE                    PIC X(80).
041500
041600 01  FLAGS-AND-SWITCHES.
041700     05  MORE-CTR-DATA-SW            PIC X(01) VALUE "Y".
041800         88  NO-MORE-CTR-DATA        VALUE "N".
041900     05  MORE-VEH-DATA-SW            PIC X(01) VALUE "Y".
042000         88  NO-MORE-VEH-DATA        VALUE "N".
042100     05  MORE-TECH-DATA-SW           PIC X(01) VALUE "Y".
042200         88  NO-MORE-TECH-DATA       VALUE "N".
042300     05  MORE-TELE-DATA-SW           PIC X(01) VALUE "Y".
042400         88  NO-MORE-TELE-DATA       VALUE "N".
042500     05  MORE-BOOK-DATA-SW           PIC X(01) VALUE "Y".
042600         88  NO-MORE-BOOK-DATA       VALUE "N".
042700     05  VEH-FOUND-SW                PIC X(01) VALUE "N".
042800         88  VEH-WAS-FOUND           VALUE "Y".
042900     05  CTR-FOUND-SW                PIC X(01) VALUE "N".
043000         88  CTR-WAS-FOUND           VALUE "Y".
043100     05  TECH-FOUND-SW               PIC X(01) VALUE "N".
043200         88  TECH-WAS-FOUND          VALUE "Y".
043300     05  FIRST-BOOKING-SW            PIC X(01) VALUE "Y".
043400         88  FIRST-BOOKING           VALUE "Y".
043500
043600 COPY ABENDREC.
043700** QSAM FILE
043710
043720** QSAM FILE - RUN-STATISTICS FEED, SEE RUNSTAT COPYBOOK REMARKS  021125TM
043730 COPY RUNSTAT.
043800
043900 PROCEDURE DIVISION.
044000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
044100     PERFORM 300-FORECAST-REGIONS THRU 300-EXIT.
044200     PERFORM 200-PROCESS-BOOKINGS THRU 200-EXIT
044300             UNTIL NO-MORE-BOOK-DATA.
044400     PERFORM 370-APPLY-FEEDBACK THRU 370-EXIT
044500             VARYING CTR-IDX FROM 1 BY 1
044600             UNTIL CTR-IDX > CTR-TABLE-COUNT.
044700     PERFORM 700-WRITE-RUN-SUMMARY THRU 700-EXIT.
044800     PERFORM 999-CLEANUP THRU 999-EXIT.
044900     MOVE +0 TO RETURN-CODE.
045000     GOBACK.
045100
045200 000-HOUSEKEEPING.
045300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045400     DISPLAY "******** BEGIN JOB GRDCTL ********".
045500     ACCEPT WS-TODAY-DATE-6 FROM DATE.
045600*  Y2K CENTURY DERIVATION - LKP 12/14/98
045700     IF WS-TODAY-YY2 < 50
045800         MOVE 20 TO WS-TODAY-CC
045900     ELSE
046000         MOVE 19 TO WS-TODAY-CC.
046100     MOVE WS-TODAY-YY2 TO WS-TODAY-YY.
046200     MOVE WS-TODAY-MM2 TO WS-TODAY-MM.
046300     MOVE WS-TODAY-DD2 TO WS-TODAY-DD.
046400     COMPUTE WS-TODAY-CCYY = WS-TODAY-CC * 100 + WS-TODAY-YY.
046410*  CONVERT TODAY TO AN EPOCH DAY NUMBER ONCE, SO THE U9/U10
046420*  WINDOW CHECKS BELOW ONLY HAVE TO CONVERT THE OTHER DATE
046430*  -  TMH 02/11/25  GRD-0617
046440     MOVE WS-TODAY-CCYY TO WS-EPOCH-CCYY.
046450     MOVE WS-TODAY-MM   TO WS-EPOCH-MM.
046460     MOVE WS-TODAY-DD   TO WS-EPOCH-DD.
046470     PERFORM 150-CALC-EPOCH-DAY THRU 150-EXIT.                    021125TM
046480     MOVE WS-EPOCH-DAY-RESULT TO WS-TODAY-EPOCH-DAY.
046500
046600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
046700
046800     READ CTRFILE INTO SERVICE-CENTER-REC
046900         AT END MOVE "N" TO MORE-CTR-DATA-SW END-READ.
047000     PERFORM 110-LOAD-CENTER-TABLE THRU 110-EXIT
047100         VARYING CTR-IDX FROM 1 BY 1 UNTIL NO-MORE-CTR-DATA.
047200     SET CTR-TABLE-COUNT TO CTR-IDX.
047300     SUBTRACT 1 FROM CTR-TABLE-COUNT.
047400
047500     READ VEHFILE INTO VEHICLE-MASTER-REC
047600         AT END MOVE "N" TO MORE-VEH-DATA-SW END-READ.
047700     PERFORM 120-LOAD-VEHICLE-TABLE THRU 120-EXIT
047800         VARYING VEH-IDX FROM 1 BY 1 UNTIL NO-MORE-VEH-DATA.
047900     SET VEH-TABLE-COUNT TO VEH-IDX.
048000     SUBTRACT 1 FROM VEH-TABLE-COUNT.
048100
048200     READ TECHFILE INTO TECHNICIAN-REC
048300         AT END MOVE "N" TO MORE-TECH-DATA-SW END-READ.
048400     PERFORM 130-LOAD-TECH-TABLE THRU 130-EXIT
048500         VARYING TECH-IDX FROM 1 BY 1 UNTIL NO-MORE-TECH-DATA.
048600     SET TECH-TABLE-COUNT TO TECH-IDX.
048700     SUBTRACT 1 FROM TECH-TABLE-COUNT.
048800
048900     SET BOOK-TABLE-COUNT TO 0.
049000     READ BOOKALL INTO BOOKING-REC
049100         AT END MOVE "N" TO MORE-BOOK-DATA-SW END-READ.
049200     PERFORM 140-LOAD-BOOKING-TABLE THRU 140-EXIT
049300         UNTIL NO-MORE-BOOK-DATA.
049400     CLOSE BOOKALL.
049500     OPEN INPUT BOOKALL.
049600     MOVE "Y" TO MORE-BOOK-DATA-SW.
049700     PERFORM 900-READ-BOOKING THRU 900-EXIT.
049710
049720*  PICK UP TELEDIT'S AND FLEETSCH'S RUN-STATISTICS BEFORE THIS
049730*  STEP'S OWN RUN SUMMARY REPORT PRINTS THEM - TMH 02/11/25
049740*  GRD-0619
049750     READ RUNSTATS INTO RUNSTATS-REC                               021125TM
049760         AT END MOVE "Y" TO RUNSTATS-EOF-SW END-READ.              021125TM
049770     PERFORM 142-LOAD-RUNSTATS THRU 142-EXIT                       021125TM
049780         UNTIL NO-MORE-RUNSTATS.                                   021125TM
049800 000-EXIT.
049900     EXIT.
050000
050100 110-LOAD-CENTER-TABLE.
050200     MOVE "110-LOAD-CENTER-TABLE" TO PARA-NAME.
050300     MOVE CENTER-ID      TO CTR-ID-TBL(CTR-IDX).
050400     MOVE CENTER-NAME    TO CTR-NAME-TBL(CTR-IDX).
050500     MOVE CENTER-LOCATION TO CTR-LOCATION-TBL(CTR-IDX).
050600     MOVE CONTACT-PHONE  TO CTR-PHONE-TBL(CTR-IDX).
050700     MOVE REGION         TO CTR-REGION-TBL(CTR-IDX).
050800     MOVE CAPACITY-BAYS  TO CTR-CAPACITY-TBL(CTR-IDX).
050900     MOVE ACTIVE-FLAG    TO CTR-ACTIVE-TBL(CTR-IDX).
051000     READ CTRFILE INTO SERVICE-CENTER-REC
051100         AT END MOVE "N" TO MORE-CTR-DATA-SW END-READ.
051200 110-EXIT.
051300     EXIT.
051400
051500 120-LOAD-VEHICLE-TABLE.
051600     MOVE "120-LOAD-VEHICLE-TABLE" TO PARA-NAME.
051700     MOVE VEHICLE-ID OF VEHICLE-MASTER-REC
051800                                  TO VEH-ID-TBL(VEH-IDX).
051900     MOVE OWNER-NAME     TO VEH-OWNER-NAME-TBL(VEH-IDX).
052000     MOVE OWNER-CONTACT  TO VEH-OWNER-CONTACT-TBL(VEH-IDX).
052100     MOVE MODEL-NAME     TO VEH-MODEL-NAME-TBL(VEH-IDX).
052200     MOVE VIN            TO VEH-VIN-TBL(VEH-IDX).
052300     READ VEHFILE INTO VEHICLE-MASTER-REC
052400         AT END MOVE "N" TO MORE-VEH-DATA-SW END-READ.
052500 120-EXIT.
052600     EXIT.
052700
052800 130-LOAD-TECH-TABLE.
052900     MOVE "130-LOAD-TECH-TABLE" TO PARA-NAME.
053000     MOVE TECH-ID        TO TECH-ID-TBL(TECH-IDX).
053100     MOVE TECH-NAME      TO TECH-NAME-TBL(TECH-IDX).
053200     READ TECHFILE INTO TECHNICIAN-REC
053300         AT END MOVE "N" TO MORE-TECH-DATA-SW END-READ.
053400 130-EXIT.
053500     EXIT.
053600
053700 140-LOAD-BOOKING-TABLE.
053800     MOVE "140-LOAD-BOOKING-TABLE" TO PARA-NAME.
053900     ADD 1 TO BOOK-TABLE-COUNT.
054000     MOVE BOOKING-ID     TO BOOK-ID-TBL(BOOK-TABLE-COUNT).
054100     MOVE BOOK-CENTER-ID TO BOOK-CENTER-ID-TBL(BOOK-TABLE-COUNT).
054200     MOVE SLOT-DATE      TO BOOK-SLOT-DATE-TBL(BOOK-TABLE-COUNT).
054300     MOVE SLOT-START-HH  TO
054400          BOOK-SLOT-START-HH-TBL(BOOK-TABLE-COUNT).
054500     MOVE SLOT-END-HH    TO
054600          BOOK-SLOT-END-HH-TBL(BOOK-TABLE-COUNT).
054700     MOVE BOOKING-STATUS TO BOOK-STATUS-TBL(BOOK-TABLE-COUNT).
054800     READ BOOKALL INTO BOOKING-REC
054900         AT END MOVE "N" TO MORE-BOOK-DATA-SW END-READ.
055000 140-EXIT.
055100     EXIT.
055102
055104******************************************************************
055106* LOAD-RUNSTATS - TELEDIT AND FLEETSCH EACH DROP A RECORD OF WHAT
055108* THEY DID ONTO RUNSTATS (SEE RUNSTAT COPYBOOK) - SORT IT OUT BY
055110* RS-REC-TYPE SO 700-WRITE-RUN-SUMMARY CAN PRINT A TELEMETRY AND
055112* A SCHEDULING SECTION, INCLUDING THE PER-VEHICLE FAILURE
055114* REASONS  -  TMH 02/11/25  GRD-0619
055116******************************************************************
055118 142-LOAD-RUNSTATS.                                                021125TM
055120     MOVE "142-LOAD-RUNSTATS" TO PARA-NAME.                       021125TM
055122     EVALUATE TRUE                                                021125TM
055124         WHEN RS-TELEMETRY-STATS                                  021125TM
055126             MOVE RS-RECORDS-READ     TO WS-TEL-RECORDS-READ      021125TM
055128             MOVE RS-RECORDS-IMPORTED TO WS-TEL-RECORDS-IMPORTED  021125TM
055130             MOVE RS-RECORDS-FLAGGED  TO WS-TEL-RECORDS-FLAGGED   021125TM
055132             MOVE RS-RECORDS-IN-ERROR TO WS-TEL-RECORDS-IN-ERROR  021125TM
055134         WHEN RS-SCHED-STATS                                      021125TM
055136             MOVE RS-SCHEDULED-COUNT  TO WS-SCH-SCHEDULED-COUNT   021125TM
055138             MOVE RS-FAILED-COUNT     TO WS-SCH-FAILED-COUNT      021125TM
055140         WHEN RS-SCHED-FAILURE                                    021125TM
055142             ADD 1 TO FAIL-TABLE-COUNT                            021125TM
055144             SET FAIL-IDX TO FAIL-TABLE-COUNT                     021125TM
055146             MOVE RS-FAIL-VEHICLE-ID                              021125TM
055148                          TO FAIL-VEHICLE-ID-TBL(FAIL-IDX)        021125TM
055150             MOVE RS-FAIL-REASON TO FAIL-REASON-TBL(FAIL-IDX)     021125TM
055152     END-EVALUATE.                                                021125TM
055154     READ RUNSTATS INTO RUNSTATS-REC                              021125TM
055156         AT END MOVE "Y" TO RUNSTATS-EOF-SW END-READ.             021125TM
055158 142-EXIT.                                                        021125TM
055160     EXIT.                                                        021125TM
055162
055170******************************************************************
055172* EPOCH-DAY - TURNS A CCYYMMDD DATE (WS-EPOCH-CCYY/MM/DD) INTO A
055174* STRAIGHT-LINE DAY NUMBER SO THE U9/U10 WINDOW CHECKS BELOW CAN
055176* SUBTRACT TWO DATES AND GET A TRUE CALENDAR-DAY DIFFERENCE.
055178* REPLACES THE OLD 30/360 AGING-REPORT SHORTCUT, WHICH WAS OFF BY
055180* A DAY OR MORE ACROSS ANY MONTH THAT ISN'T 30 DAYS LONG  -  TMH
055182* 02/11/25  GRD-0617
055184******************************************************************
055200 150-CALC-EPOCH-DAY.                                              021125TM
055210     MOVE "150-CALC-EPOCH-DAY" TO PARA-NAME.
055220     COMPUTE WS-EPOCH-YR-1 = WS-EPOCH-CCYY - 1.
055230     DIVIDE WS-EPOCH-YR-1 BY 4   GIVING WS-EPOCH-DIV4
055240                                 REMAINDER WS-EPOCH-REM4.
055250     DIVIDE WS-EPOCH-YR-1 BY 100 GIVING WS-EPOCH-DIV100
055260                                 REMAINDER WS-EPOCH-REM100.
055270     DIVIDE WS-EPOCH-YR-1 BY 400 GIVING WS-EPOCH-DIV400
055280                                 REMAINDER WS-EPOCH-REM400.
055290     COMPUTE WS-EPOCH-LEAP-DAYS =
055300             WS-EPOCH-DIV4 - WS-EPOCH-DIV100 + WS-EPOCH-DIV400.
055310
055320     MOVE CUM-DAYS-ENTRY(WS-EPOCH-MM) TO WS-EPOCH-CUM-DAYS.
055330     DIVIDE WS-EPOCH-CCYY BY 4   GIVING WS-EPOCH-DIV4
055340                                 REMAINDER WS-EPOCH-REM4.
055350     DIVIDE WS-EPOCH-CCYY BY 100 GIVING WS-EPOCH-DIV100
055360                                 REMAINDER WS-EPOCH-REM100.
055370     DIVIDE WS-EPOCH-CCYY BY 400 GIVING WS-EPOCH-DIV400
055380                                 REMAINDER WS-EPOCH-REM400.
055390     IF WS-EPOCH-MM > 2
055400       AND WS-EPOCH-REM4 = 0
055410       AND (WS-EPOCH-REM100 NOT = 0 OR WS-EPOCH-REM400 = 0)
055420         ADD 1 TO WS-EPOCH-CUM-DAYS.
055430
055440     COMPUTE WS-EPOCH-DAY-RESULT =
055450             (WS-EPOCH-CCYY * 365) + WS-EPOCH-LEAP-DAYS
055460           + WS-EPOCH-CUM-DAYS + WS-EPOCH-DD.
055470 150-EXIT.
055480     EXIT.
055490
055500******************************************************************
055510* U9 - RUNS ONCE FOR THE WHOLE FLEET (330), THEN ONCE PER DISTINCT
055520* REGION AMONG THE ACTIVE CENTERS.
055530******************************************************************
055540 300-FORECAST-REGIONS.
055800     MOVE "300-FORECAST-REGIONS" TO PARA-NAME.
055900     PERFORM 320-BUILD-REGION-LIST THRU 320-EXIT.
056000     PERFORM 330-PROJECT-FLEETWIDE-FLAGS THRU 330-EXIT.
056100     PERFORM 340-FORECAST-ONE-REGION THRU 340-EXIT
056200         VARYING REG-IDX FROM 1 BY 1
056300         UNTIL REG-IDX > REGION-TABLE-COUNT.
056400 300-EXIT.
056500     EXIT.
056600
056700 320-BUILD-REGION-LIST.
056800     MOVE "320-BUILD-REGION-LIST" TO PARA-NAME.
056900     SET REGION-TABLE-COUNT TO 0.
057000     PERFORM 322-ADD-ONE-CENTER THRU 322-EXIT
057100         VARYING CTR-IDX FROM 1 BY 1
057200         UNTIL CTR-IDX > CTR-TABLE-COUNT.
057300 320-EXIT.
057400     EXIT.
057500
057600 322-ADD-ONE-CENTER.
057700     IF CTR-ACTIVE-TBL(CTR-IDX) = "Y"
057800         MOVE "N" TO CTR-FOUND-SW
057900         PERFORM 324-FIND-REGION THRU 324-EXIT
058000             VARYING REG-IDX FROM 1 BY 1
058100             UNTIL REG-IDX > REGION-TABLE-COUNT OR CTR-WAS-FOUND
058200         IF NOT CTR-WAS-FOUND
058300             ADD 1 TO REGION-TABLE-COUNT
058400             MOVE CTR-REGION-TBL(CTR-IDX) TO
058500                  REG-NAME-TBL(REGION-TABLE-COUNT)
058600             MOVE CTR-CAPACITY-TBL(CTR-IDX) TO
058700                  REG-TOTAL-BAYS-TBL(REGION-TABLE-COUNT)
058800         ELSE
058900             ADD CTR-CAPACITY-TBL(CTR-IDX) TO
059000                  REG-TOTAL-BAYS-TBL(REG-IDX).
059100 322-EXIT.
059200     EXIT.
059300
059400 324-FIND-REGION.
059500     IF REG-NAME-TBL(REG-IDX) = CTR-REGION-TBL(CTR-IDX)
059600         MOVE "Y" TO CTR-FOUND-SW.
059700 324-EXIT.
059800     EXIT.
059900
060000******************************************************************
060100* PROJECTED FLAGS - FLEET-WIDE, COMPUTED ONCE (NOT PER REGION -
060200* PER THE SCHEDULING FOREMAN'S NOTE, RTM 06/09/04).  SCANS THE
060300* TELEMETRY STORE FOR EACH VEHICLE'S MOST RECENT READING IN THE
060400* LAST SEVEN DAYS AND RUNS IT THROUGH SEVSCORE.
060500******************************************************************
060600 330-PROJECT-FLEETWIDE-FLAGS.
060700     MOVE "330-PROJECT-FLEETWIDE-FLAGS" TO PARA-NAME.
060800     SET MR-TABLE-COUNT TO 0.
060900     READ TELEOUT INTO TELEMETRY-DAILY-REC
061000         AT END MOVE "N" TO MORE-TELE-DATA-SW END-READ.
061100     PERFORM 332-SCAN-ONE-READING THRU 332-EXIT
061200         UNTIL NO-MORE-TELE-DATA.
061300
061400     MOVE ZERO TO WS-PROJECTED-VEH-COUNT.
061500     PERFORM 336-SCORE-ONE-VEHICLE THRU 336-EXIT
061600         VARYING MR-IDX FROM 1 BY 1
061700         UNTIL MR-IDX > MR-TABLE-COUNT.
061800
061900     COMPUTE WS-PROJECTED-FLAGS =                                 060904RT
062000             (WS-PROJECTED-VEH-COUNT / 7) * WS-FORECAST-DAYS.
062100 330-EXIT.
062200     EXIT.
062300
062400 332-SCAN-ONE-READING.
062500     PERFORM 334-CHECK-AND-UPDATE THRU 334-EXIT.
062600     READ TELEOUT INTO TELEMETRY-DAILY-REC
062700         AT END MOVE "N" TO MORE-TELE-DATA-SW END-READ.
062800 332-EXIT.
062900     EXIT.
063000
063100******************************************************************
063200* DAY-DIFFERENCE, SHOP'S STANDARD 30/360 FORMULA (SAME ONE
063300* FLEETSCH USES FOR DAYS-WAITING).  ONLY READINGS ZERO TO SEVEN
063400* DAYS OLD ARE KEPT.  EACH VEHICLE KEEPS ITS SINGLE MOST RECENT
063500* QUALIFYING READING.
063600******************************************************************
063700 334-CHECK-AND-UPDATE.
063710*  TRUE CALENDAR-DAY WINDOW, NOT 30/360  -  TMH 02/11/25  GRD-0617
063720     MOVE READING-DATE(1:4) TO WS-EPOCH-CCYY.
063730     MOVE READING-DATE(5:2) TO WS-EPOCH-MM.
063740     MOVE READING-DATE(7:2) TO WS-EPOCH-DD.
063750     PERFORM 150-CALC-EPOCH-DAY THRU 150-EXIT.                    021125TM
063800     COMPUTE WS-DATE-DIFF =
063900             WS-TODAY-EPOCH-DAY - WS-EPOCH-DAY-RESULT.            021125TM
064200     IF WS-DATE-DIFF < 0 OR WS-DATE-DIFF > 7
064300         GO TO 334-EXIT.
064400
064500     MOVE "N" TO VEH-FOUND-SW.
064600     SET MR-IDX TO 1.
064700     SEARCH MOST-RECENT-TABLE
064800         AT END
064900             MOVE "N" TO VEH-FOUND-SW
065000         WHEN MR-VEHICLE-ID-TBL(MR-IDX) = VEHICLE-ID OF
065100                                          TELEMETRY-DETAIL-DATA
065200             MOVE "Y" TO VEH-FOUND-SW
065300     END-SEARCH.
065400
065500     IF VEH-WAS-FOUND
065600         IF READING-DATE > MR-READING-DATE-TBL(MR-IDX)
065700             PERFORM 335-STORE-READING THRU 335-EXIT
065800         END-IF
065900     ELSE
066000         ADD 1 TO MR-TABLE-COUNT
066100         SET MR-IDX TO MR-TABLE-COUNT
066200         MOVE VEHICLE-ID OF TELEMETRY-DETAIL-DATA
066300                                  TO MR-VEHICLE-ID-TBL(MR-IDX)
066400         PERFORM 335-STORE-READING THRU 335-EXIT.
066500 334-EXIT.
066600     EXIT.
066700
066800 335-STORE-READING.
066900     MOVE READING-DATE    TO MR-READING-DATE-TBL(MR-IDX).
067000     MOVE OIL-QUALITY     TO MR-OIL-QUALITY-TBL(MR-IDX).
067100     MOVE BATTERY-PCT     TO MR-BATTERY-PCT-TBL(MR-IDX).
067200     MOVE BRAKE-COND      TO MR-BRAKE-COND-TBL(MR-IDX).
067300     MOVE TIRE-PRESSURE   TO MR-TIRE-PRESSURE-TBL(MR-IDX).
067400 335-EXIT.
067500     EXIT.
067600
067700 336-SCORE-ONE-VEHICLE.
067800     MOVE MR-OIL-QUALITY-TBL(MR-IDX)    TO SEV-OIL-QUALITY.
067900     MOVE MR-BATTERY-PCT-TBL(MR-IDX)    TO SEV-BATTERY-PCT.
068000     MOVE MR-BRAKE-COND-TBL(MR-IDX)     TO SEV-BRAKE-COND.
068100     MOVE MR-TIRE-PRESSURE-TBL(MR-IDX)  TO SEV-TIRE-PRESSURE.
068200     CALL "SEVSCORE" USING SEVSCORE-LINKAGE-REC,
068300                            SEVSCORE-RETURN-CD.
068400     IF SEVSCORE-RETURN-CD NOT EQUAL TO ZERO
068500         MOVE "*** NON-ZERO RETURN CODE FROM SEVSCORE"
068600                                  TO ABEND-REASON
068700         GO TO 1000-ABEND-RTN.
068800     IF SEV-SEVERITY-SCORE >= 40
068900         ADD 1 TO WS-PROJECTED-VEH-COUNT.
069000 336-EXIT.
069100     EXIT.
069200
069300******************************************************************
069400* ONE REGION'S FORECAST RECORD - HISTORICAL DEMAND, TREND,
069500* ESTIMATED REQUESTS, CAPACITY UTILIZATION AND CONFIDENCE.
069600******************************************************************
069700 340-FORECAST-ONE-REGION.
069800     MOVE "340-FORECAST-ONE-REGION" TO PARA-NAME.
069900     PERFORM 342-CALC-HISTORICAL-DEMAND THRU 342-EXIT.            012219LK
070000     PERFORM 350-CALC-TREND THRU 350-EXIT.
070100     PERFORM 352-CALC-ESTIMATED-REQUESTS THRU 352-EXIT.
070200     PERFORM 354-CALC-CAPACITY-UTIL THRU 354-EXIT.
070300     PERFORM 356-CALC-CONFIDENCE THRU 356-EXIT.
070400     PERFORM 360-WRITE-FORECAST THRU 360-EXIT.
070500 340-EXIT.
070600     EXIT.
070700
070800******************************************************************
070900* "CREATED IN THE LAST 30 DAYS" IS MEASURED OFF SLOT-DATE - THE
071000* BOOKING RECORD CARRIES NO SEPARATE CREATED-DATE FIELD, AND
071100* SLOT-DATE IS SET AT BOOKING TIME SO IT STANDS IN FOR IT.
071200******************************************************************
071300 342-CALC-HISTORICAL-DEMAND.
071400     MOVE "342-CALC-HISTORICAL-DEMAND" TO PARA-NAME.
071500     MOVE ZERO TO WS-TOTAL-BOOKINGS-30D.
071600     SET DATE-COUNT-TABLE-COUNT TO 0.
071700     PERFORM 344-CHECK-ONE-BOOKING THRU 344-EXIT
071800         VARYING BOOK-IDX FROM 1 BY 1
071900         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
072000     PERFORM 346-SORT-DATE-TABLE THRU 346-EXIT.
072100 342-EXIT.
072200     EXIT.
072300
072400 344-CHECK-ONE-BOOKING.
072500     IF BOOK-CENTER-ID-TBL(BOOK-IDX) = SPACES
072600         GO TO 344-EXIT.
072700     MOVE "N" TO CTR-FOUND-SW.
072800     SET CTR-IDX TO 1.
072900     SEARCH CTR-TABLE
073000         AT END
073100             MOVE "N" TO CTR-FOUND-SW
073200         WHEN CTR-ID-TBL(CTR-IDX) = BOOK-CENTER-ID-TBL(BOOK-IDX)
073300             MOVE "Y" TO CTR-FOUND-SW
073400     END-SEARCH.
073500     IF NOT CTR-WAS-FOUND
073600         GO TO 344-EXIT.
073700     IF CTR-REGION-TBL(CTR-IDX) NOT = REG-NAME-TBL(REG-IDX)
073800         GO TO 344-EXIT.
073900
073910*  TRUE CALENDAR-DAY WINDOW, NOT 30/360  -  TMH 02/11/25  GRD-0617
073920     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(1:4) TO WS-EPOCH-CCYY.
073930     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(5:2) TO WS-EPOCH-MM.
073940     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(7:2) TO WS-EPOCH-DD.
073950     PERFORM 150-CALC-EPOCH-DAY THRU 150-EXIT.                    021125TM
074000     COMPUTE WS-DATE-DIFF =
074100             WS-TODAY-EPOCH-DAY - WS-EPOCH-DAY-RESULT.            021125TM
074400     IF WS-DATE-DIFF < 0 OR WS-DATE-DIFF > 30
074500         GO TO 344-EXIT.
074600
074700     ADD 1 TO WS-TOTAL-BOOKINGS-30D.
074800     PERFORM 348-ADD-TO-DATE-TABLE THRU 348-EXIT.
074900 344-EXIT.
075000     EXIT.
075100
075200 348-ADD-TO-DATE-TABLE.
075300     MOVE "N" TO VEH-FOUND-SW.
075400     SET DC-IDX TO 1.
075500     SEARCH DATE-COUNT-TABLE
075600         AT END
075700             MOVE "N" TO VEH-FOUND-SW
075800         WHEN DC-DATE-TBL(DC-IDX) = BOOK-SLOT-DATE-TBL(BOOK-IDX)
075900             MOVE "Y" TO VEH-FOUND-SW
076000     END-SEARCH.
076100     IF VEH-WAS-FOUND
076200         ADD 1 TO DC-COUNT-TBL(DC-IDX)
076300     ELSE
076400         ADD 1 TO DATE-COUNT-TABLE-COUNT
076500         MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX) TO
076600              DC-DATE-TBL(DATE-COUNT-TABLE-COUNT)
076700         MOVE 1 TO DC-COUNT-TBL(DATE-COUNT-TABLE-COUNT).
076800 348-EXIT.
076900     EXIT.
077000
077100******************************************************************
077200* SMALL TABLE - A HAND-ROLLED BUBBLE SORT IS PLENTY (AT MOST 31
077300* ENTRIES, ONE PER DAY IN THE WINDOW).
077400******************************************************************
077500 346-SORT-DATE-TABLE.
077600     MOVE "346-SORT-DATE-TABLE" TO PARA-NAME.
077700     IF DATE-COUNT-TABLE-COUNT < 2
077800         GO TO 346-EXIT.
077900     PERFORM 347-SORT-PASS THRU 347-EXIT
078000         VARYING WS-SUB-I FROM 1 BY 1
078100         UNTIL WS-SUB-I >= DATE-COUNT-TABLE-COUNT.
078200 346-EXIT.
078300     EXIT.
078400
078500 347-SORT-PASS.
078600     PERFORM 349-SORT-COMPARE THRU 349-EXIT
078700         VARYING WS-SUB-J FROM 1 BY 1
078800         UNTIL WS-SUB-J > DATE-COUNT-TABLE-COUNT - WS-SUB-I.
078900 347-EXIT.
079000     EXIT.
079100
079200 349-SORT-COMPARE.
079300     IF DC-DATE-TBL(WS-SUB-J) > DC-DATE-TBL(WS-SUB-J + 1)
079400         MOVE DC-DATE-TBL(WS-SUB-J)  TO WS-SWAP-DATE
079500         MOVE DC-COUNT-TBL(WS-SUB-J) TO WS-SWAP-COUNT
079600         MOVE DC-DATE-TBL(WS-SUB-J + 1)  TO DC-DATE-TBL(WS-SUB-J)
079700         MOVE DC-COUNT-TBL(WS-SUB-J + 1) TO DC-COUNT-TBL(WS-SUB-J)
079800         MOVE WS-SWAP-DATE  TO DC-DATE-TBL(WS-SUB-J + 1)
079900         MOVE WS-SWAP-COUNT TO DC-COUNT-TBL(WS-SUB-J + 1).
080000 349-EXIT.
080100     EXIT.
080200
080300 350-CALC-TREND.
080400     MOVE "350-CALC-TREND" TO PARA-NAME.
080500     IF DATE-COUNT-TABLE-COUNT = 0
080600         COMPUTE WS-AVG-DAILY-DEMAND = WS-TOTAL-BOOKINGS-30D / 1
080700     ELSE
080800         COMPUTE WS-AVG-DAILY-DEMAND =
080900                 WS-TOTAL-BOOKINGS-30D / DATE-COUNT-TABLE-COUNT.
081000
081100     SET WS-TREND-STABLE TO TRUE.
081200     IF DATE-COUNT-TABLE-COUNT >= 7
081300         COMPUTE WS-FIRST-HALF-DAYS = DATE-COUNT-TABLE-COUNT / 2
081400         COMPUTE WS-SECOND-HALF-DAYS =
081500                 DATE-COUNT-TABLE-COUNT - WS-FIRST-HALF-DAYS
081600         MOVE ZERO TO WS-FIRST-HALF-TOTAL, WS-SECOND-HALF-TOTAL
081700         PERFORM 351-SUM-HALVES THRU 351-EXIT
081800             VARYING DC-IDX FROM 1 BY 1
081900             UNTIL DC-IDX > DATE-COUNT-TABLE-COUNT
082000         COMPUTE WS-FIRST-HALF-AVG ROUNDED =
082100                 WS-FIRST-HALF-TOTAL / WS-FIRST-HALF-DAYS
082200         COMPUTE WS-SECOND-HALF-AVG ROUNDED =
082300                 WS-SECOND-HALF-TOTAL / WS-SECOND-HALF-DAYS
082400         IF WS-SECOND-HALF-AVG > WS-FIRST-HALF-AVG * 1.1
082500             SET WS-TREND-INCREASING TO TRUE
082600         ELSE
082700         IF WS-SECOND-HALF-AVG < WS-FIRST-HALF-AVG * 0.9
082800             SET WS-TREND-DECREASING TO TRUE.
082900 350-EXIT.
083000     EXIT.
083100
083200 351-SUM-HALVES.
083300     IF DC-IDX <= WS-FIRST-HALF-DAYS
083400         ADD DC-COUNT-TBL(DC-IDX) TO WS-FIRST-HALF-TOTAL
083500     ELSE
083600         ADD DC-COUNT-TBL(DC-IDX) TO WS-SECOND-HALF-TOTAL.
083700 351-EXIT.
083800     EXIT.
083900
084000 352-CALC-ESTIMATED-REQUESTS.
084100     MOVE "352-CALC-ESTIMATED-REQUESTS" TO PARA-NAME.
084200     EVALUATE TRUE
084300         WHEN WS-TREND-INCREASING
084400             MOVE 1.2 TO WS-TREND-MULTIPLIER
084500         WHEN WS-TREND-DECREASING
084600             MOVE 0.8 TO WS-TREND-MULTIPLIER
084700         WHEN OTHER
084800             MOVE 1.0 TO WS-TREND-MULTIPLIER
084900     END-EVALUATE.
085000     COMPUTE WS-ESTIMATED-REQUESTS =
085100         (WS-AVG-DAILY-DEMAND * WS-FORECAST-DAYS
085200            + WS-PROJECTED-FLAGS) * WS-TREND-MULTIPLIER.
085300 352-EXIT.
085400     EXIT.
085500
085600 354-CALC-CAPACITY-UTIL.
085700     MOVE "354-CALC-CAPACITY-UTIL" TO PARA-NAME.
085800     MOVE ZERO TO WS-ACTIVE-BOOKING-COUNT.
085900     PERFORM 355-CHECK-UTIL-BOOKING THRU 355-EXIT
086000         VARYING BOOK-IDX FROM 1 BY 1
086100         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
086200     IF REG-TOTAL-BAYS-TBL(REG-IDX) = ZERO
086300         MOVE ZERO TO WS-CENTER-UTIL-PCT
086400     ELSE
086500         COMPUTE WS-CENTER-UTIL-PCT ROUNDED =
086600             (WS-ACTIVE-BOOKING-COUNT /
086700              (10 * REG-TOTAL-BAYS-TBL(REG-IDX) *
086800               WS-FORECAST-DAYS)) * 100.
086900     IF WS-CENTER-UTIL-PCT > 100
087000         MOVE 100 TO WS-CENTER-UTIL-PCT.
087100 354-EXIT.
087200     EXIT.
087300
087400 355-CHECK-UTIL-BOOKING.
087500     IF BOOK-CENTER-ID-TBL(BOOK-IDX) = SPACES
087600         GO TO 355-EXIT.
087700     MOVE "N" TO CTR-FOUND-SW.
087800     SET CTR-IDX TO 1.
087900     SEARCH CTR-TABLE
088000         AT END
088100             MOVE "N" TO CTR-FOUND-SW
088200         WHEN CTR-ID-TBL(CTR-IDX) = BOOK-CENTER-ID-TBL(BOOK-IDX)
088300             MOVE "Y" TO CTR-FOUND-SW
088400     END-SEARCH.
088410*  TRUE CALENDAR-DAY WINDOW, NOT 30/360  -  TMH 02/11/25  GRD-0617
088420     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(1:4) TO WS-EPOCH-CCYY.
088430     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(5:2) TO WS-EPOCH-MM.
088440     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(7:2) TO WS-EPOCH-DD.
088450     PERFORM 150-CALC-EPOCH-DAY THRU 150-EXIT.                    021125TM
088460     COMPUTE WS-DATE-DIFF =
088470             WS-EPOCH-DAY-RESULT - WS-TODAY-EPOCH-DAY.            021125TM
088500     IF CTR-WAS-FOUND
088600       AND CTR-REGION-TBL(CTR-IDX) = REG-NAME-TBL(REG-IDX)
088700       AND BOOK-TBL-ACTIVE(BOOK-IDX)
088800       AND BOOK-SLOT-DATE-TBL(BOOK-IDX) >= WS-TODAY-DATE
088900       AND WS-DATE-DIFF <= WS-FORECAST-DAYS
089500         ADD 1 TO WS-ACTIVE-BOOKING-COUNT.
089700 355-EXIT.
089800     EXIT.
089900
090000 356-CALC-CONFIDENCE.
090100     MOVE "356-CALC-CONFIDENCE" TO PARA-NAME.
090200     EVALUATE TRUE
090300         WHEN WS-TOTAL-BOOKINGS-30D >= 20
090400             MOVE 0.85 TO CONFIDENCE-LEVEL
090500         WHEN WS-TOTAL-BOOKINGS-30D >= 10
090600             MOVE 0.70 TO CONFIDENCE-LEVEL
090700         WHEN OTHER
090800             MOVE 0.50 TO CONFIDENCE-LEVEL
090900     END-EVALUATE.
091000 356-EXIT.
091100     EXIT.
091200
091300 360-WRITE-FORECAST.
091400     MOVE "360-WRITE-FORECAST" TO PARA-NAME.
091500     MOVE REG-NAME-TBL(REG-IDX)  TO FCST-REGION.
091600     MOVE WS-FORECAST-DAYS       TO WINDOW-DAYS.
091700     MOVE WS-ESTIMATED-REQUESTS  TO ESTIMATED-REQUESTS.
091800     MOVE WS-CENTER-UTIL-PCT     TO CAPACITY-UTIL-PCT.
091900     MOVE WS-TREND               TO TREND.
092000     WRITE FCST-FILE-REC FROM FORECAST-REC.
092010*  KEEP A COPY OF EVERY REGION'S FORECAST FOR THE RUN SUMMARY
092020*  REPORT'S FORECASTS SECTION (700-WRITE-RUN-SUMMARY RUNS AFTER
092030*  ALL REGIONS ARE DONE)  -  TMH 02/11/25  GRD-0619
092040     ADD 1 TO FORECAST-RESULTS-COUNT.                              021125TM
092050     SET FR-IDX TO FORECAST-RESULTS-COUNT.                        021125TM
092060     MOVE FCST-REGION           TO FR-REGION-TBL(FR-IDX).         021125TM
092070     MOVE ESTIMATED-REQUESTS    TO FR-ESTIMATED-REQ-TBL(FR-IDX).  021125TM
092080     MOVE CONFIDENCE-LEVEL      TO FR-CONFIDENCE-TBL(FR-IDX).     021125TM
092090     MOVE CAPACITY-UTIL-PCT     TO FR-UTIL-PCT-TBL(FR-IDX).       021125TM
092095     MOVE TREND                 TO FR-TREND-TBL(FR-IDX).         021125TM
092100 360-EXIT.
092200     EXIT.
092300
092400******************************************************************
092500* ONE PASS FORWARD THROUGH BOOKALL - CONFIRM + NOTIFY (U11) ANY
092600* PROVISIONAL BOOKING WHEN AUTO-CONFIRM IS ON, THEN REWRITE THE
092700* RECORD TO BOOKOUT AND PRINT ITS LISTING LINE.
092800******************************************************************
092900 200-PROCESS-BOOKINGS.
093000     MOVE "200-PROCESS-BOOKINGS" TO PARA-NAME.
093100     IF STATUS-PROVISIONAL
093200         ADD 1 TO WS-SCHEDULED-THIS-RUN
093300         IF AUTO-CONFIRM-ON
093400             SET STATUS-CONFIRMED TO TRUE
093500             PERFORM 400-SEND-NOTIFICATIONS THRU 400-EXIT.
093600     PERFORM 750-WRITE-BOOKING-LISTING THRU 750-EXIT.
093700     WRITE BOOK-OUT-REC FROM BOOKING-REC.
093800     PERFORM 900-READ-BOOKING THRU 900-EXIT.
093900 200-EXIT.
094000     EXIT.
094100
094200******************************************************************
094300* U11 - OWNER NAME, MODEL + VIN, SLOT DATE/TIME, CENTER NAME AND
094400* LOCATION, TECHNICIAN NAME (OR "TBA"), BOOKING ID, CENTER PHONE.
094500* STRLTH SIZES THE COMPOSED TEXT BEFORE IT GOES TO THE LOG.
094600******************************************************************
094700 400-SEND-NOTIFICATIONS.
094800     MOVE "400-SEND-NOTIFICATIONS" TO PARA-NAME.
094900     MOVE SPACES TO NOTIFICATION-REC.
095000     MOVE BOOKING-ID      TO NOTF-BOOKING-ID.
095100     SET TEMPLATE-CONFIRMATION TO TRUE.
095200
095300     MOVE "N" TO VEH-FOUND-SW.
095400     SET VEH-IDX TO 1.
095500     SEARCH VEH-TABLE
095600         AT END MOVE "N" TO VEH-FOUND-SW SET VEH-IDX TO 1
095700         WHEN VEH-ID-TBL(VEH-IDX) = BOOK-VEHICLE-ID
095800             MOVE "Y" TO VEH-FOUND-SW
095900     END-SEARCH.
096000     IF VEH-WAS-FOUND                                             021125TM
096100         MOVE VEH-OWNER-NAME-TBL(VEH-IDX) TO RECIPIENT-NAME
096200         MOVE VEH-OWNER-CONTACT-TBL(VEH-IDX) TO
096300              RECIPIENT-CONTACT
096400         MOVE VEH-OWNER-NAME-TBL(VEH-IDX) TO WS-SAFE-OWNER-NAME
096500         MOVE VEH-MODEL-NAME-TBL(VEH-IDX) TO WS-SAFE-MODEL-NAME
096600         MOVE VEH-VIN-TBL(VEH-IDX)        TO WS-SAFE-VIN
096700     ELSE
096800         MOVE "VEHICLE NOT ON FILE" TO WS-SAFE-OWNER-NAME
096900         MOVE SPACES                TO WS-SAFE-MODEL-NAME
097000         MOVE SPACES                TO WS-SAFE-VIN.
097100
097200     MOVE "N" TO CTR-FOUND-SW.
097300     SET CTR-IDX TO 1.
097400     SEARCH CTR-TABLE
097500         AT END MOVE "N" TO CTR-FOUND-SW SET CTR-IDX TO 1
097600         WHEN CTR-ID-TBL(CTR-IDX) = BOOK-CENTER-ID
097700             MOVE "Y" TO CTR-FOUND-SW
097800     END-SEARCH.
097900     IF CTR-WAS-FOUND
098000         MOVE CTR-NAME-TBL(CTR-IDX)     TO WS-SAFE-CTR-NAME
098100         MOVE CTR-LOCATION-TBL(CTR-IDX) TO WS-SAFE-CTR-LOCATION
098200         MOVE CTR-PHONE-TBL(CTR-IDX)    TO WS-SAFE-CTR-PHONE
098300     ELSE
098400         MOVE "CENTER NOT ON FILE" TO WS-SAFE-CTR-NAME
098500         MOVE SPACES                TO WS-SAFE-CTR-LOCATION
098600         MOVE SPACES                TO WS-SAFE-CTR-PHONE.
098700
098800     MOVE "N" TO TECH-FOUND-SW.
098900     SET TECH-IDX TO 1.
099000     IF BOOK-TECH-ID NOT = SPACES
099100         SEARCH TECH-TABLE
099200             AT END MOVE "N" TO TECH-FOUND-SW SET TECH-IDX TO 1
099300             WHEN TECH-ID-TBL(TECH-IDX) = BOOK-TECH-ID
099400                 MOVE "Y" TO TECH-FOUND-SW
099500         END-SEARCH.
099600
099690*  U11 MESSAGE WAS DROPPING THE SLOT TIME, JUST THE DATE - ADDED
099695*  SLOT-START-HH/MM BELOW  -  TMH 02/11/25  GRD-0618
099700     STRING "CONFIRMED - " DELIMITED BY SIZE
099800            WS-SAFE-OWNER-NAME DELIMITED BY SIZE
099900            " YOUR " DELIMITED BY SIZE
100000            WS-SAFE-MODEL-NAME DELIMITED BY SIZE
100100            " (VIN " DELIMITED BY SIZE
100200            WS-SAFE-VIN DELIMITED BY SIZE
100300            ") IS BOOKED " DELIMITED BY SIZE
100400            SLOT-DATE DELIMITED BY SIZE
100410            " " DELIMITED BY SIZE                                 021125TM
100420            SLOT-START-HH DELIMITED BY SIZE                       021125TM
100430            ":" DELIMITED BY SIZE                                 021125TM
100440            SLOT-START-MM DELIMITED BY SIZE                       021125TM
100500            " AT " DELIMITED BY SIZE
100600            WS-SAFE-CTR-NAME DELIMITED BY SIZE
100700            ", " DELIMITED BY SIZE
100800            WS-SAFE-CTR-LOCATION DELIMITED BY SIZE
100900            ". TECH: " DELIMITED BY SIZE
101000            INTO NOTF-MESSAGE-TEXT
101100     END-STRING.
101200     IF TECH-WAS-FOUND
101300         STRING NOTF-MESSAGE-TEXT DELIMITED BY SPACE
101400                TECH-NAME-TBL(TECH-IDX) DELIMITED BY SIZE
101500                ". PHONE " DELIMITED BY SIZE
101600                WS-SAFE-CTR-PHONE DELIMITED BY SIZE
101700                INTO NOTF-MESSAGE-TEXT
101800         END-STRING
101900     ELSE
102000         STRING NOTF-MESSAGE-TEXT DELIMITED BY SPACE
102100                "TBA" DELIMITED BY SIZE
102200                ". PHONE " DELIMITED BY SIZE
102300                WS-SAFE-CTR-PHONE DELIMITED BY SIZE
102400                INTO NOTF-MESSAGE-TEXT
102500         END-STRING.
102600
102700     MOVE NOTF-MESSAGE-TEXT TO STRLTH-TEXT.
102800     CALL "STRLTH" USING STRLTH-TEXT, STRLTH-RETURN-LTH.
102900     DISPLAY "NOTIFICATION TEXT LENGTH " STRLTH-RETURN-LTH
103000             " FOR BOOKING " BOOKING-ID.
103100
103200     SET NOTF-SENT TO TRUE.
103300     WRITE NOTF-FILE-REC FROM NOTIFICATION-REC.
103400     ADD 1 TO WS-NOTIF-SENT-COUNT.
103500 400-EXIT.
103600     EXIT.
103700
103800******************************************************************
103900* U10 - CENTERS RUNNING OVER 80% OF THEIR OWN SEVEN-DAY CAPACITY
104000* GET AN ADJUSTMENT LOGGED.  NOTHING IS EVER WRITTEN BACK TO THE
104100* CENTER MASTER - THE FOREMAN WANTS THIS REPORTED, NOT APPLIED.
104200******************************************************************
104300 370-APPLY-FEEDBACK.
104400     MOVE "370-APPLY-FEEDBACK" TO PARA-NAME.
104500     IF CTR-ACTIVE-TBL(CTR-IDX) NOT = "Y"
104600         GO TO 370-EXIT.
104700     MOVE ZERO TO WS-ACTIVE-BOOKING-COUNT.
104800     PERFORM 372-CHECK-CENTER-BOOKING THRU 372-EXIT
104900         VARYING BOOK-IDX FROM 1 BY 1
105000         UNTIL BOOK-IDX > BOOK-TABLE-COUNT.
105100     IF CTR-CAPACITY-TBL(CTR-IDX) = ZERO
105200         GO TO 370-EXIT.
105300     COMPUTE WS-CENTER-UTIL-PCT ROUNDED =
105400             (WS-ACTIVE-BOOKING-COUNT /
105500              (10 * CTR-CAPACITY-TBL(CTR-IDX) * 7)) * 100.
105600
105700     IF WS-CENTER-UTIL-PCT > 80
105800         COMPUTE WS-UTIL-FRACTION = WS-CENTER-UTIL-PCT / 100
105900         EVALUATE TRUE
106000             WHEN WS-UTIL-FRACTION > 0.9
106100                 MOVE 0.1 TO WS-ADJUSTMENT
106200             WHEN WS-UTIL-FRACTION < 0.5
106300                 MOVE -0.1 TO WS-ADJUSTMENT
106400             WHEN OTHER
106500                 MOVE ZERO TO WS-ADJUSTMENT
106600         END-EVALUATE
106700         DISPLAY "** CAPACITY FEEDBACK ** CENTER "
106800                 CTR-ID-TBL(CTR-IDX) " UTIL " WS-CENTER-UTIL-PCT
106900                 " ADJUSTMENT " WS-ADJUSTMENT " (LOGGED ONLY)".
107000 370-EXIT.
107100     EXIT.
107200
107300 372-CHECK-CENTER-BOOKING.
107310*  TRUE CALENDAR-DAY WINDOW, NOT 30/360  -  TMH 02/11/25  GRD-0617
107320     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(1:4) TO WS-EPOCH-CCYY.
107330     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(5:2) TO WS-EPOCH-MM.
107340     MOVE BOOK-SLOT-DATE-TBL(BOOK-IDX)(7:2) TO WS-EPOCH-DD.
107350     PERFORM 150-CALC-EPOCH-DAY THRU 150-EXIT.                    021125TM
107360     COMPUTE WS-DATE-DIFF =
107370             WS-EPOCH-DAY-RESULT - WS-TODAY-EPOCH-DAY.            021125TM
107400     IF BOOK-CENTER-ID-TBL(BOOK-IDX) = CTR-ID-TBL(CTR-IDX)
107500       AND BOOK-TBL-ACTIVE(BOOK-IDX)
107600       AND BOOK-SLOT-DATE-TBL(BOOK-IDX) >= WS-TODAY-DATE
107700       AND WS-DATE-DIFF <= 7
108400         ADD 1 TO WS-ACTIVE-BOOKING-COUNT.
108500 372-EXIT.
108600     EXIT.
108700
108800******************************************************************
108900* COLUMNAR BOOKING LISTING - CONTROL BREAK ON CENTER-ID, ONE LINE
109000* PER BOOKING, A COUNT LINE AT EACH BREAK AND A GRAND TOTAL AT
109100* THE END (ASSUMES BOOKALL IS SORTED BY CENTER-ID, SAME SORT       021125TM
109150* ORDER 370-APPLY-FEEDBACK HAS ALWAYS EXPECTED FOR CTRFILE).      021125TM
109300******************************************************************
109400 750-WRITE-BOOKING-LISTING.
109500     MOVE "750-WRITE-BOOKING-LISTING" TO PARA-NAME.
109600     IF FIRST-BOOKING
109700         MOVE BOOK-CENTER-ID TO WS-PRIOR-CENTER-ID
109800         MOVE "N" TO FIRST-BOOKING-SW
109900         MOVE ZERO TO WS-CENTER-BOOKING-COUNT
110000     ELSE
110100     IF BOOK-CENTER-ID NOT = WS-PRIOR-CENTER-ID                   103011JB
110200         PERFORM 760-WRITE-CENTER-TOTAL THRU 760-EXIT
110300         MOVE BOOK-CENTER-ID TO WS-PRIOR-CENTER-ID
110400         MOVE ZERO TO WS-CENTER-BOOKING-COUNT.
110500
110600     MOVE SPACES TO PRN-LINE.
110700     STRING BOOKING-ID DELIMITED BY SIZE
110800            " " DELIMITED BY SIZE
110900            BOOK-VEHICLE-ID DELIMITED BY SIZE
111000            " " DELIMITED BY SIZE
111100            BOOK-CENTER-ID DELIMITED BY SIZE
111200            " " DELIMITED BY SIZE
111300            BOOK-TECH-ID DELIMITED BY SIZE
111400            " " DELIMITED BY SIZE
111500            SLOT-DATE DELIMITED BY SIZE
111600            " " DELIMITED BY SIZE
111700            SEVERITY-LEVEL DELIMITED BY SIZE
111800            " " DELIMITED BY SIZE
111900            PRIORITY-SCORE DELIMITED BY SIZE
112000            INTO PRN-LINE.
112100     WRITE SYSRPT-REC FROM PRN-LINE.
112200     ADD 1 TO WS-CENTER-BOOKING-COUNT.
112300     ADD 1 TO WS-GRAND-BOOKING-COUNT.
112400 750-EXIT.
112500     EXIT.
112600
112700 760-WRITE-CENTER-TOTAL.
112800     MOVE WS-CENTER-BOOKING-COUNT TO WS-CENTER-BKG-CNT-DISPLAY.   021125TM
112900     MOVE SPACES TO PRN-LINE.
113000     STRING "   CENTER " DELIMITED BY SIZE
113100            WS-PRIOR-CENTER-ID DELIMITED BY SIZE
113200            " TOTAL BOOKINGS: " DELIMITED BY SIZE
113300            WS-CENTER-BKG-CNT-DISPLAY DELIMITED BY SIZE
113400            INTO PRN-LINE.
113500     WRITE SYSRPT-REC FROM PRN-LINE.
113600 760-EXIT.
113700     EXIT.
113800
113810******************************************************************
113820* GRAND TOTAL LINE FOR THE BOOKING LISTING - WS-GRAND-BOOKING-COUNT
113830* HAS BEEN TICKING UP SINCE 750-WRITE-BOOKING-LISTING'S FIRST CALL
113840* BUT NOTHING EVER PRINTED IT - TMH 02/11/25  GRD-0621
113850******************************************************************
113860 770-WRITE-GRAND-TOTAL.
113870     MOVE "770-WRITE-GRAND-TOTAL" TO PARA-NAME.
113880     MOVE WS-GRAND-BOOKING-COUNT TO WS-GRAND-BKG-CNT-DISPLAY.
113890     MOVE SPACES TO PRN-LINE.
113900     STRING "   GRAND TOTAL BOOKINGS: " DELIMITED BY SIZE
113910            WS-GRAND-BKG-CNT-DISPLAY DELIMITED BY SIZE
113920            INTO PRN-LINE.
113930     WRITE SYSRPT-REC FROM PRN-LINE.
113940 770-EXIT.
113950     EXIT.
113960
113970******************************************************************
113980* RUN SUMMARY - PROGRAM/DATE BANNER, A SECTION FOR EACH OF THE
113990* TELEDIT/FLEETSCH/GRDCTL JOB STEPS (TELEMETRY, SCHEDULING WITH
114000* PER-VEHICLE FAILURE REASONS, FORECASTS, NOTIFICATIONS), AND
114010* THE CONTROL TOTALS AT THE BOTTOM.  TELEMETRY AND SCHEDULING
114020* DATA COME OFF RUNSTATS (142-LOAD-RUNSTATS LOADED IT BACK IN
114030* 000-HOUSEKEEPING) SINCE THOSE TWO STEPS ALREADY FINISHED AND
114040* CLOSED THEIR OWN FILES BY THE TIME THIS STEP RUNS - TMH
114050* 02/11/25  GRD-0619
114060******************************************************************
114070 700-WRITE-RUN-SUMMARY.
114080     MOVE "700-WRITE-RUN-SUMMARY" TO PARA-NAME.
114090     IF NOT FIRST-BOOKING
114100         PERFORM 760-WRITE-CENTER-TOTAL THRU 760-EXIT.
114110     PERFORM 770-WRITE-GRAND-TOTAL THRU 770-EXIT.                   021125TM
114120
114130     MOVE SPACES TO PRN-LINE.
114140     STRING "GRDCTL RUN SUMMARY - " DELIMITED BY SIZE
114150            WS-TODAY-DATE DELIMITED BY SIZE
114160            INTO PRN-LINE.
114170     WRITE SYSRPT-REC FROM PRN-LINE.
114180
114190     PERFORM 702-WRITE-TELEMETRY-SECT THRU 702-EXIT.               021125TM
114200     PERFORM 704-WRITE-SCHED-SECTION THRU 704-EXIT.                021125TM
114210     PERFORM 708-WRITE-FORECAST-SECT THRU 708-EXIT.                021125TM
114220
114230     MOVE SPACES TO PRN-LINE.                                     021125TM
114240     STRING "NOTIFICATIONS" DELIMITED BY SIZE                     021125TM
114250            INTO PRN-LINE.                                        021125TM
114260     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114270     MOVE WS-NOTIF-SENT-COUNT TO WS-NOTIF-SENT-CNT-DISPLAY.       021125TM
114280     MOVE SPACES TO PRN-LINE.
114290     STRING "  NOTIFICATIONS SENT: " DELIMITED BY SIZE            021125TM
114300            WS-NOTIF-SENT-CNT-DISPLAY DELIMITED BY SIZE
114310            INTO PRN-LINE.
114320     WRITE SYSRPT-REC FROM PRN-LINE.
114330
114340     PERFORM 710-WRITE-CONTROL-TOTALS THRU 710-EXIT.               021125TM
114350 700-EXIT.
114360     EXIT.
114370
114380******************************************************************
114390* TELEMETRY INGESTION SECTION - TELEDIT'S COUNTS, FED OVER VIA
114400* RUNSTATS  -  TMH 02/11/25  GRD-0619
114410******************************************************************
114420 702-WRITE-TELEMETRY-SECT.                                        021125TM
114430     MOVE "702-WRITE-TELEMETRY-SECT" TO PARA-NAME.                021125TM
114440     MOVE SPACES TO PRN-LINE.                                     021125TM
114450     STRING "TELEMETRY INGESTION" DELIMITED BY SIZE               021125TM
114460            INTO PRN-LINE.                                        021125TM
114470     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114480     MOVE WS-TEL-RECORDS-READ TO WS-TEL-READ-DISPLAY.             021125TM
114490     MOVE SPACES TO PRN-LINE.                                     021125TM
114500     STRING "  RECORDS READ: " DELIMITED BY SIZE                  021125TM
114510            WS-TEL-READ-DISPLAY DELIMITED BY SIZE                 021125TM
114520            INTO PRN-LINE.                                        021125TM
114530     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114540     MOVE WS-TEL-RECORDS-IMPORTED TO WS-TEL-IMPORTED-DISPLAY.     021125TM
114550     MOVE SPACES TO PRN-LINE.                                     021125TM
114560     STRING "  RECORDS IMPORTED: " DELIMITED BY SIZE              021125TM
114570            WS-TEL-IMPORTED-DISPLAY DELIMITED BY SIZE             021125TM
114580            INTO PRN-LINE.                                        021125TM
114590     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114600     MOVE WS-TEL-RECORDS-FLAGGED TO WS-TEL-FLAGGED-DISPLAY.       021125TM
114610     MOVE SPACES TO PRN-LINE.                                     021125TM
114620     STRING "  RECORDS FLAGGED: " DELIMITED BY SIZE               021125TM
114630            WS-TEL-FLAGGED-DISPLAY DELIMITED BY SIZE              021125TM
114640            INTO PRN-LINE.                                        021125TM
114650     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114660     MOVE WS-TEL-RECORDS-IN-ERROR TO WS-TEL-ERROR-DISPLAY.        021125TM
114670     MOVE SPACES TO PRN-LINE.                                     021125TM
114680     STRING "  RECORDS IN ERROR: " DELIMITED BY SIZE              021125TM
114690            WS-TEL-ERROR-DISPLAY DELIMITED BY SIZE                021125TM
114700            INTO PRN-LINE.                                        021125TM
114710     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114720 702-EXIT.                                                        021125TM
114730     EXIT.                                                        021125TM
114740
114750******************************************************************
114760* SCHEDULING SECTION - FLEETSCH'S COUNTS PLUS ONE LINE PER
114770* PER-VEHICLE FAILURE REASON, BOTH FED OVER VIA RUNSTATS - TMH
114780* 02/11/25  GRD-0619
114790******************************************************************
114800 704-WRITE-SCHED-SECTION.                                         021125TM
114810     MOVE "704-WRITE-SCHED-SECTION" TO PARA-NAME.                 021125TM
114820     MOVE SPACES TO PRN-LINE.                                     021125TM
114830     STRING "SCHEDULING" DELIMITED BY SIZE                        021125TM
114840            INTO PRN-LINE.                                        021125TM
114850     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114860     MOVE WS-SCH-SCHEDULED-COUNT TO WS-SCH-SCHEDULED-DISPLAY.     021125TM
114870     MOVE SPACES TO PRN-LINE.                                     021125TM
114880     STRING "  SCHEDULED: " DELIMITED BY SIZE                     021125TM
114890            WS-SCH-SCHEDULED-DISPLAY DELIMITED BY SIZE            021125TM
114900            INTO PRN-LINE.                                        021125TM
114910     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114920     MOVE WS-SCH-FAILED-COUNT TO WS-SCH-FAILED-DISPLAY.           021125TM
114930     MOVE SPACES TO PRN-LINE.                                     021125TM
114940     STRING "  FAILED: " DELIMITED BY SIZE                        021125TM
114950            WS-SCH-FAILED-DISPLAY DELIMITED BY SIZE               021125TM
114960            INTO PRN-LINE.                                        021125TM
114970     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
114980     IF FAIL-TABLE-COUNT > 0                                      021125TM
114990         PERFORM 706-WRITE-FAILURE-LINE THRU 706-EXIT             021125TM
115000             VARYING FAIL-IDX FROM 1 BY 1                         021125TM
115010             UNTIL FAIL-IDX > FAIL-TABLE-COUNT.                   021125TM
115020 704-EXIT.                                                        021125TM
115030     EXIT.                                                        021125TM
115040
115050 706-WRITE-FAILURE-LINE.                                          021125TM
115060     MOVE "706-WRITE-FAILURE-LINE" TO PARA-NAME.                  021125TM
115070     MOVE SPACES TO PRN-LINE.                                     021125TM
115080     STRING "    " DELIMITED BY SIZE                              021125TM
115090            FAIL-VEHICLE-ID-TBL(FAIL-IDX) DELIMITED BY SIZE       021125TM
115100            " - " DELIMITED BY SIZE                               021125TM
115110            FAIL-REASON-TBL(FAIL-IDX) DELIMITED BY SIZE           021125TM
115120            INTO PRN-LINE.                                        021125TM
115130     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
115140 706-EXIT.                                                        021125TM
115150     EXIT.                                                        021125TM
115160
115170******************************************************************
115180* FORECASTS SECTION - ONE LINE PER REGION, CARRIED OVER FROM
115190* 360-WRITE-FORECAST'S FORECAST-RESULTS-TABLE  -  TMH 02/11/25
115200* GRD-0619
115210******************************************************************
115220 708-WRITE-FORECAST-SECT.                                         021125TM
115230     MOVE "708-WRITE-FORECAST-SECT" TO PARA-NAME.                 021125TM
115240     MOVE SPACES TO PRN-LINE.                                     021125TM
115250     STRING "FORECASTS" DELIMITED BY SIZE                         021125TM
115260            INTO PRN-LINE.                                        021125TM
115270     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
115280     IF FORECAST-RESULTS-COUNT > 0                                021125TM
115290         PERFORM 709-WRITE-FORECAST-LINE THRU 709-EXIT            021125TM
115300             VARYING FR-IDX FROM 1 BY 1                           021125TM
115310             UNTIL FR-IDX > FORECAST-RESULTS-COUNT.               021125TM
115320 708-EXIT.                                                        021125TM
115330     EXIT.                                                        021125TM
115340
115350 709-WRITE-FORECAST-LINE.                                         021125TM
115360     MOVE "709-WRITE-FORECAST-LINE" TO PARA-NAME.                 021125TM
115370     MOVE FR-ESTIMATED-REQ-TBL(FR-IDX) TO WS-FR-EST-DISPLAY.      021125TM
115380     MOVE FR-CONFIDENCE-TBL(FR-IDX)    TO WS-FR-CONF-DISPLAY.     021125TM
115390     MOVE FR-UTIL-PCT-TBL(FR-IDX)      TO WS-FR-UTIL-DISPLAY.     021125TM
115400     MOVE SPACES TO PRN-LINE.                                     021125TM
115410     STRING "  " DELIMITED BY SIZE                                021125TM
115420            FR-REGION-TBL(FR-IDX) DELIMITED BY SIZE               021125TM
115430            " REQ=" DELIMITED BY SIZE                             021125TM
115440            WS-FR-EST-DISPLAY DELIMITED BY SIZE                   021125TM
115450            " CONF=" DELIMITED BY SIZE                            021125TM
115460            WS-FR-CONF-DISPLAY DELIMITED BY SIZE                  021125TM
115470            " UTIL=" DELIMITED BY SIZE                            021125TM
115480            WS-FR-UTIL-DISPLAY DELIMITED BY SIZE                  021125TM
115490            "% TREND=" DELIMITED BY SIZE                          021125TM
115500            FR-TREND-TBL(FR-IDX) DELIMITED BY SIZE                021125TM
115510            INTO PRN-LINE.                                        021125TM
115520     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
115530 709-EXIT.                                                        021125TM
115540     EXIT.                                                        021125TM
115550
115560******************************************************************
115570* CONTROL TOTALS - TOTAL RECORDS READ (TELEDIT'S INTAKE) AND
115580* TOTAL BOOKINGS CREATED (FLEETSCH'S SCHEDULING STEP).  A GRAND
115590* TOTAL OF SEVERITY SCORES IS NOT CARRIED HERE  -  TMH 02/11/25
115600* GRD-0619
115610******************************************************************
115620 710-WRITE-CONTROL-TOTALS.                                        021125TM
115630     MOVE "710-WRITE-CONTROL-TOTALS" TO PARA-NAME.                021125TM
115640     MOVE SPACES TO PRN-LINE.                                     021125TM
115650     STRING "CONTROL TOTALS" DELIMITED BY SIZE                    021125TM
115660            INTO PRN-LINE.                                        021125TM
115670     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
115680     MOVE WS-TEL-RECORDS-READ TO WS-TOTAL-RECORDS-DISPLAY.        021125TM
115690     MOVE SPACES TO PRN-LINE.                                     021125TM
115700     STRING "  TOTAL RECORDS READ: " DELIMITED BY SIZE            021125TM
115710            WS-TOTAL-RECORDS-DISPLAY DELIMITED BY SIZE            021125TM
115720            INTO PRN-LINE.                                        021125TM
115730     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
115740     MOVE WS-SCH-SCHEDULED-COUNT TO WS-TOTAL-BOOKINGS-DISPLAY.    021125TM
115750     MOVE SPACES TO PRN-LINE.                                     021125TM
115760     STRING "  TOTAL BOOKINGS CREATED: " DELIMITED BY SIZE        021125TM
115770            WS-TOTAL-BOOKINGS-DISPLAY DELIMITED BY SIZE           021125TM
115780            INTO PRN-LINE.                                        021125TM
115790     WRITE SYSRPT-REC FROM PRN-LINE.                              021125TM
115800 710-EXIT.                                                        021125TM
115810     EXIT.                                                        021125TM
115820
115830 800-OPEN-FILES.
115840     MOVE "800-OPEN-FILES" TO PARA-NAME.
115850     OPEN INPUT CTRFILE, VEHFILE, TECHFILE, TELEOUT, BOOKALL,
115860           RUNSTATS.                                              021125TM
115870     OPEN OUTPUT BOOKOUT, FCSTFILE, NOTFFILE, SYSRPT, SYSOUT.
115880 800-EXIT.
115890     EXIT.
115900
115910 850-CLOSE-FILES.
115920     MOVE "850-CLOSE-FILES" TO PARA-NAME.
115930     CLOSE CTRFILE, VEHFILE, TECHFILE, TELEOUT, BOOKALL,
115940           BOOKOUT, FCSTFILE, NOTFFILE, SYSRPT, SYSOUT, RUNSTATS.  021125TM
115950 850-EXIT.
115960     EXIT.
115970
115980 900-READ-BOOKING.
115990     MOVE "900-READ-BOOKING" TO PARA-NAME.
116000     READ BOOKALL INTO BOOKING-REC
116010         AT END
116020         MOVE "N" TO MORE-BOOK-DATA-SW
116030     END-READ.
116040 900-EXIT.
116050     EXIT.
116060
116070 999-CLEANUP.
116080     MOVE "999-CLEANUP" TO PARA-NAME.
116090     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
116100     DISPLAY "** BOOKINGS CONFIRMED THIS RUN **".
116110     DISPLAY WS-SCHEDULED-THIS-RUN.
116120     DISPLAY "** NOTIFICATIONS SENT **".
116130     DISPLAY WS-NOTIF-SENT-COUNT.
116140     DISPLAY "******** NORMAL END OF JOB GRDCTL ********".
116150 999-EXIT.
116160     EXIT.
116170
116180 1000-ABEND-RTN.
116190     WRITE SYSOUT-REC FROM ABEND-REC.
116200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
116210     DISPLAY "*** ABNORMAL END OF JOB - GRDCTL ***" UPON CONSOLE.
116220     DIVIDE ZERO-VAL INTO ONE-VAL.
