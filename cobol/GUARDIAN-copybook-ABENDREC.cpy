000100******************************************************************
000200* ABENDREC  -  COMMON ABEND/DIAGNOSTIC LINE FOR ALL GUARDIAN      *
000300*              BATCH JOBS.  WRITTEN TO SYSRPT (OR SYSOUT) JUST    *
000400*              BEFORE A FORCED ABEND SO OPERATIONS CAN SEE WHAT   *
000500*              PARAGRAPH AND WHAT VALUES BLEW THE JOB UP.         *
000600*                                                                *
000700*              ORIGINATED ON AN EARLIER IN-HOUSE GUARDIAN UTILITY *
000800*              JOB - CARRIED FORWARD HERE UNCHANGED IN SHAPE.     *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                  PIC X(01) VALUE "*".
001200     05  ABEND-PROGRAM-ID        PIC X(08).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  PARA-NAME               PIC X(30).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON            PIC X(40).
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL            PIC X(15).
001900     05  FILLER                  PIC X(01) VALUE SPACE.
002000     05  ACTUAL-VAL              PIC X(15).
002100     05  FILLER                  PIC X(17) VALUE SPACES.
002200
002300 77  ZERO-VAL                    PIC 9(01) VALUE 0.
002400 77  ONE-VAL                     PIC 9(01) VALUE 1.
