000100******************************************************************
000200* RUNSTAT  -  CROSS-STEP RUN-STATISTICS RECORD (RUNSTATS)         *
000300*             ONE RECORD PER STATISTIC WRITTEN BY TELEDIT AND     *
000400*             FLEETSCH, READ BACK BY GRDCTL SO THE RUN SUMMARY    *
000500*             REPORT CAN SHOW WHAT EACH JOB STEP DID WITHOUT THE  *
000600*             STEPS SHARING WORKING-STORAGE.  RS-REC-TYPE PICKS   *
000700*             THE REDEFINITION OF RS-DETAIL THAT APPLIES.         *
000800*                                                                *
000900*   MAINT HISTORY                                                *
001000*   ---- -------                                                 *
001100*   02/11/25  TMH  TICKET GRD-0619 - INITIAL LAYOUT, SPLIT OUT OF *
001200*                  700-WRITE-RUN-SUMMARY WHEN THE RUN SUMMARY WAS *
001300*                  FOUND TO BE MISSING THE TELEMETRY AND          *
001400*                  SCHEDULING STEPS' OWN COUNTS AND FAILURES      *
001500******************************************************************
001600 01  RUNSTATS-REC.
001700     05  RS-REC-TYPE                 PIC X(01).
001800         88  RS-TELEMETRY-STATS      VALUE "T".
001900         88  RS-SCHED-STATS          VALUE "S".
002000         88  RS-SCHED-FAILURE        VALUE "F".
002100     05  RS-DETAIL                   PIC X(79).
002200     05  RS-TELEMETRY-DATA REDEFINES RS-DETAIL.
002300         10  RS-RECORDS-READ         PIC 9(07).
002400         10  RS-RECORDS-IMPORTED     PIC 9(07).
002500         10  RS-RECORDS-FLAGGED      PIC 9(07).
002600         10  RS-RECORDS-IN-ERROR     PIC 9(07).
002700         10  FILLER                  PIC X(51).
002800     05  RS-SCHED-DATA REDEFINES RS-DETAIL.
002900         10  RS-SCHEDULED-COUNT      PIC 9(05).
003000         10  RS-FAILED-COUNT         PIC 9(05).
003100         10  FILLER                  PIC X(69).
003200     05  RS-FAILURE-DATA REDEFINES RS-DETAIL.
003300         10  RS-FAIL-VEHICLE-ID      PIC X(10).
003400         10  RS-FAIL-REASON          PIC X(40).
003500         10  FILLER                  PIC X(29).
