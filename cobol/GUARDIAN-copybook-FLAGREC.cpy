000100******************************************************************
000200* FLAGREC  -  MAINTENANCE FLAG RECORD (FLAGFILE)                  *
000300*             WRITTEN BY TELEDIT WHEN A VEHICLE'S SEVERITY SCORE  *
000400*             CROSSES THE FLAGGING THRESHOLD, CONSUMED BY         *
000500*             FLEETSCH TO BOOK THE VEHICLE INTO A SERVICE SLOT.   *
000600*                                                                *
000700*   MAINT HISTORY                                                *
000800*   ---- -------                                                 *
000900*   07/18/14  RTM  INITIAL LAYOUT                                *
001000*   09/09/21  LKP  RAISED RISK-FACTORS TABLE TO 4 ENTRIES TO      *
001100*                  MATCH THE REVISED SCORING RULES                *
001200******************************************************************
001300 01  MAINTENANCE-FLAG-REC.
001400     05  FLAG-ID                     PIC 9(06).
001500     05  FLAG-VEHICLE-ID             PIC X(10).
001600     05  FLAGGED-DATE                PIC 9(08).
001700     05  SEVERITY-SCORE              PIC 9(03).
001800     05  CONFIDENCE                  PIC 9V999.
001900     05  RISK-FACTOR-COUNT           PIC 9(01).
002000     05  RISK-FACTOR-TABLE OCCURS 4 TIMES.
002100         10  RISK-FACTOR-TEXT        PIC X(30).
002200     05  SCHEDULED-FLAG              PIC X(01).
002300         88  FLAG-SCHEDULED          VALUE "Y".
002400         88  FLAG-NOT-SCHEDULED      VALUE "N".
002500     05  FLAG-BOOKING-ID             PIC X(12).
002600     05  FILLER                      PIC X(10) VALUE SPACES.
