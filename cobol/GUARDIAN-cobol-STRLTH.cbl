000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. FLEET SYSTEMS GROUP.
000600 DATE-WRITTEN. 01/09/88.
000700 DATE-COMPILED. 01/09/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.
001200*
001300*   RETURNS THE LENGTH OF THE TEXT ACTUALLY PRESENT IN A 132-BYTE
001400*   FIELD - I.E. THE POSITION OF THE LAST NON-BLANK CHARACTER -
001500*   SO THAT GRDCTL CAN TELL HOW MUCH OF THE COMPOSED NOTIFICATION
001600*   MESSAGE TEXT IS REAL WORDS VERSUS TRAILING FILLER SPACES.
001700*
001800*   CHANGE LOG
001900*   ----------
002000*   01/09/88  JSS  INITIAL VERSION
002100*   06/14/90  RTM  WIDENED FROM 80 BYTES TO 132 TO MATCH THE
002200*                  REPORT PRINT LINE
002300*   08/02/93  DWK  ADDED LOW-VALUES TO SPACES CONVERSION - BINARY
002400*                  ZEROS WERE COMING THROUGH FROM AN UPSTREAM COPY
002500*   09/20/98  LKP  Y2K - NO DATE FIELDS IN THIS MODULE, REVIEWED,
002600*                  NO CHANGE REQUIRED
002700*   11/11/22  JBS  TICKET GRD-0533 - RETURNS THE MESSAGE TEXT
002800*                  LENGTH FOR THE NOTIFICATION COMPOSE ROUTINE
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS NEXT-PAGE.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  WS-SCAN-SUB                  PIC 9(03) COMP.
004400     05  WS-FOUND-SW                  PIC X(01) VALUE "N".
004500         88  WS-FOUND                 VALUE "Y".
004600
004700 LINKAGE SECTION.
004800 01  TEXT1                            PIC X(132).
004900 01  RETURN-LTH                       PIC S9(04) COMP.
005000
005100 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
005200 0000-MAINLINE.
005300     INSPECT TEXT1 REPLACING ALL LOW-VALUES BY SPACES.
005400     MOVE 132 TO WS-SCAN-SUB.
005500     MOVE "N" TO WS-FOUND-SW.
005600     MOVE ZERO TO RETURN-LTH.
005700
005800     PERFORM 1000-SCAN-BACKWARD THRU 1000-EXIT
005900         UNTIL WS-FOUND OR WS-SCAN-SUB = 0.
006000
006100     GOBACK.
006200
006300******************************************************************
006400* WALKS BACKWARD FROM THE END OF THE FIELD UNTIL IT HITS A
006500* NON-BLANK CHARACTER - THAT POSITION IS THE TEXT LENGTH.
006600******************************************************************
006700 1000-SCAN-BACKWARD.
006800     IF TEXT1(WS-SCAN-SUB:1) NOT = SPACE
006900         MOVE WS-SCAN-SUB TO RETURN-LTH
007000         SET WS-FOUND TO TRUE
007100     ELSE
007200         SUBTRACT 1 FROM WS-SCAN-SUB.
007300 1000-EXIT.
007400     EXIT.
