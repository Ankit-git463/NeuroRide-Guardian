000100******************************************************************
000200* TELEREC  -  TELEMETRY READING RECORD (TELEIN / TELEOUT)         *
000300*             ONE RECORD PER TELEMETRY READING SUBMITTED BY A     *
000400*             VEHICLE'S ONBOARD UNIT.  THE FILE CARRIES A SINGLE  *
000500*             TRAILER RECORD AT END-OF-FILE, SAME BALANCING       *
000600*             SCHEME AS THE OLD FLEET-TELEMETRY FEED IT REPLACED. *
000700*                                                                *
000800*   MAINT HISTORY                                                *
000900*   ---- -------                                                 *
001000*   07/11/14  RTM  INITIAL LAYOUT                                *
001100*   05/14/20  LKP  WIDENED FUEL-CONSUMPTION TO 999V9 TO MATCH    *
001200*                  THE NEW HIGH-MILEAGE FLEET VEHICLES            *
001300******************************************************************
001400 01  TELEMETRY-DAILY-REC.
001500     05  TELEMETRY-RECORD-TYPE       PIC X(01).
001600         88  DETAIL-REC              VALUE "D".
001700         88  TRAILER-REC             VALUE "T".
001800     05  TELEMETRY-DETAIL-DATA.
001900         10  VEHICLE-ID              PIC X(10).
002000         10  READING-DATE            PIC 9(08).
002100         10  TELE-MILEAGE            PIC 9(07).
002200         10  ENGINE-LOAD             PIC 9V99.
002300         10  OIL-QUALITY             PIC 99V9.
002400         10  BATTERY-PCT             PIC 999V9.
002500         10  BRAKE-COND              PIC 9(01).
002600             88  BRAKE-POOR          VALUE 0.
002700             88  BRAKE-WARNING       VALUE 1.
002800             88  BRAKE-GOOD          VALUE 2.
002900             88  VALID-BRAKE-COND    VALUES 0, 1, 2.
003000         10  BRAKE-TEMP              PIC 999V9.
003100         10  TIRE-PRESSURE           PIC 99V9.
003200         10  FUEL-CONSUMPTION        PIC 999V9.
003300         10  FILLER                  PIC X(32).
003400     05  TELEMETRY-TRAILER-DATA REDEFINES TELEMETRY-DETAIL-DATA.
003500         10  IN-RECORD-COUNT         PIC 9(09).
003600         10  FILLER                  PIC X(70).
