000100******************************************************************
000200* CTRMSTR  -  SERVICE CENTER MASTER RECORD                       *
000300*             SMALL MASTER, LINE-SEQUENTIAL, LOADED WHOLE INTO    *
000400*             THE CTR-TABLE AT JOB START -  SAME TREATMENT THE    *
000500*             OLD EQUIPMENT CATALOGUE GOT IN FLTSRCH.             *
000600*                                                                *
000700*   MAINT HISTORY                                                *
000800*   ---- -------                                                 *
000900*   08/02/14  RTM  INITIAL LAYOUT                                *
001000*   04/27/18  LKP  ADDED OPEN/CLOSE MINUTE FIELDS - SOME CENTERS  *
001100*                  OPEN ON THE HALF HOUR                          *
001200******************************************************************
001300 01  SERVICE-CENTER-REC.
001400     05  CENTER-ID                   PIC X(10).
001500     05  CENTER-NAME                 PIC X(40).
001600     05  REGION                      PIC X(15).
001700     05  CENTER-LOCATION             PIC X(40).
001800     05  CAPACITY-BAYS               PIC 9(03).
001900     05  CENTER-OPERATING-HOURS.
002000         10  OPEN-HOUR                PIC 9(02).
002100         10  OPEN-MIN                 PIC 9(02).
002200         10  CLOSE-HOUR               PIC 9(02).
002300         10  CLOSE-MIN                PIC 9(02).
002400     05  CENTER-HOURS-ALPHA REDEFINES
002500         CENTER-OPERATING-HOURS      PIC X(08).
002600     05  CONTACT-PHONE               PIC X(15).
002700     05  ACTIVE-FLAG                 PIC X(01).
002800         88  CENTER-ACTIVE           VALUE "Y".
002900         88  CENTER-INACTIVE         VALUE "N".
003000     05  FILLER                      PIC X(15) VALUE SPACES.
