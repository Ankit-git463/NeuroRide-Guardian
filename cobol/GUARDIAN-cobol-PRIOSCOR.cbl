000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRIOSCOR.
000400 AUTHOR. D W KELLERMAN.
000500 INSTALLATION. FLEET SYSTEMS GROUP.
000600 DATE-WRITTEN. 06/02/87.
000700 DATE-COMPILED. 06/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100* REMARKS.
001200*
001300*   SMALL CALLED SUBPROGRAM - GIVEN ONE MAINTENANCE FLAG'S
001400*   SEVERITY SCORE (IF ANY), THE OWNING VEHICLE'S CUSTOMER TYPE
001500*   AND THE NUMBER OF DAYS THE VEHICLE HAS BEEN WAITING FOR A
001600*   SLOT, WORKS OUT:
001700*     1) THE BOOKING PRIORITY SCORE - A WEIGHTED BLEND OF
001800*        SEVERITY, CUSTOMER TIER, A FIXED PROXIMITY CREDIT, AND
001900*        A PENALTY FOR DAYS ALREADY WAITED
002000*     2) THE SEVERITY LEVEL CLASSIFICATION (LOW/MEDIUM/HIGH/
002100*        CRITICAL), USING THE SCORE CAPPED AT 100.
002200*
002300*   CALLED FROM GUARDIAN-COBOL_COMPILE-FLEETSCH ONCE PER
002400*   MAINTENANCE FLAG AS EACH BOOKING IS BUILT.
002500*
002600*   CHANGE LOG
002700*   ----------
002800*   06/02/87  DWK  INITIAL VERSION
002900*   01/14/89  DWK  DAYS-WAITING PENALTY ADDED TO THE FORMULA
003000*   10/30/90  RTM  SEVERITY LEVEL BREAKS ALIGNED TO THE FLAG
003100*                  RECORD'S SCORE RANGES
003200*   07/07/92  DWK  CUSTOMER TIER WEIGHT ADDED - FLEET ACCOUNTS
003300*                  WERE NOT GETTING PRIORITY OVER WALK-INS
003400*   03/23/94  RTM  SCORE CAPPED BEFORE SEVERITY LEVEL LOOKUP -
003500*                  SAW SCORES OVER 100 MISCLASSIFY AS CRITICAL
003600*                  WHEN THEY WERE ONLY JUST OVER HIGH
003700*   09/15/95  DWK  DEFAULT SEVERITY FACTOR OF 50 ADDED FOR
003800*                  BOOKINGS MADE WITH NO OPEN FLAG ON FILE
003900*   11/18/98  LKP  Y2K - NO DATE MATH IN THIS MODULE, REVIEWED
004000*                  AND SIGNED OFF, NO CHANGE REQUIRED
004100*   04/09/03  RTM  PRIORITY SCORE WIDENED TO S9(3)V99 TO MATCH
004200*                  THE BOOKING RECORD LAYOUT AND ALLOW NEGATIVE
004300*                  VALUES ON LONG-STANDING WAITS
004400*   07/21/09  JBS  TICKET GRD-0512 - COMMENT PASS, NO LOGIC CHANGE
004500*   02/14/17  LKP  TICKET GRD-0669 - CONFIRMED ROUNDING MODE ON
004600*                  THE COMPUTE STATEMENT MATCHES THE SPEC TABLE
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS NEXT-PAGE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  MISC-FIELDS.
006100     05  WS-SEVERITY-FACTOR           PIC 9(03) COMP.
006200     05  WS-CUSTOMER-FACTOR           PIC 9(02) COMP.
006300     05  WS-PROXIMITY-FACTOR          PIC 9(02) COMP VALUE 75.
006400     05  WS-WAIT-PENALTY              PIC 9(05) COMP.
006500     05  WS-PRIORITY-CALC             PIC S9(05)V99.
006600
006700 LINKAGE SECTION.
006800 01  PRIOSCOR-REC.
006900     05  PRI-FLAG-ON-FILE-IND         PIC X(01).
007000         88  PRI-FLAG-ON-FILE         VALUE "Y".
007100         88  PRI-NO-FLAG-ON-FILE      VALUE "N".
007200     05  PRI-SEVERITY-SCORE           PIC 9(03).
007300     05  PRI-CUSTOMER-TYPE            PIC X(08).
007400         88  PRI-CUST-FLEET           VALUE "FLEET".
007500         88  PRI-CUST-PREMIUM         VALUE "PREMIUM".
007600         88  PRI-CUST-STANDARD        VALUE "STANDARD".
007700     05  PRI-DAYS-WAITING             PIC 9(03).
007800     05  PRI-PRIORITY-SCORE           PIC S9(03)V99.
007900     05  PRI-SEVERITY-LEVEL           PIC X(08).
008000         88  PRI-SEV-LOW              VALUE "LOW".
008100         88  PRI-SEV-MEDIUM           VALUE "MEDIUM".
008200         88  PRI-SEV-HIGH             VALUE "HIGH".
008300         88  PRI-SEV-CRITICAL         VALUE "CRITICAL".
008400
008500 01  RETURN-CD                        PIC 9(04) COMP.
008600
008700 PROCEDURE DIVISION USING PRIOSCOR-REC, RETURN-CD.
008800 0000-MAINLINE.
008900     PERFORM 1000-DERIVE-FACTORS THRU 1000-EXIT.
009000     PERFORM 2000-SEVERITY-LEVEL THRU 2000-EXIT.
009100     PERFORM 3000-PRIORITY-SCORE THRU 3000-EXIT.
009200     MOVE ZERO TO RETURN-CD.
009300     GOBACK.
009400
009500******************************************************************
009600* SEVERITY FACTOR IS THE FLAG'S SCORE CAPPED AT 100, OR 50 WHEN
009700* THE VEHICLE HAS NO OPEN FLAG ON FILE.  CUSTOMER FACTOR COMES
009800* OFF THE OWNER'S ACCOUNT TIER - FLEET ACCOUNTS GET FIRST CALL
009900* ON OPEN SLOTS, STANDARD CUSTOMERS ARE THE DEFAULT.
010000******************************************************************
010100 1000-DERIVE-FACTORS.
010200     IF PRI-NO-FLAG-ON-FILE
010300         MOVE 50 TO WS-SEVERITY-FACTOR
010400     ELSE
010500         IF PRI-SEVERITY-SCORE > 100
010600             MOVE 100 TO WS-SEVERITY-FACTOR
010700         ELSE
010800             MOVE PRI-SEVERITY-SCORE TO WS-SEVERITY-FACTOR.
010900
011000     EVALUATE TRUE
011100         WHEN PRI-CUST-FLEET
011200             MOVE 30 TO WS-CUSTOMER-FACTOR
011300         WHEN PRI-CUST-PREMIUM
011400             MOVE 20 TO WS-CUSTOMER-FACTOR
011500         WHEN OTHER
011600             MOVE 10 TO WS-CUSTOMER-FACTOR
011700     END-EVALUATE.
011800
011900     COMPUTE WS-WAIT-PENALTY = PRI-DAYS-WAITING * 5.
012000 1000-EXIT.
012100     EXIT.
012200
012300******************************************************************
012400* SEVERITY LEVEL CLASSIFICATION ALWAYS USES THE SEVERITY FACTOR
012500* DERIVED ABOVE (ALREADY CAPPED AT 100 OR DEFAULTED TO 50), NOT
012600* THE RAW FLAG SCORE, WHICH CAN RUN AS HIGH AS 130.
012700******************************************************************
012800 2000-SEVERITY-LEVEL.
012900     EVALUATE TRUE
013000         WHEN WS-SEVERITY-FACTOR >= 80
013100             SET PRI-SEV-CRITICAL TO TRUE
013200         WHEN WS-SEVERITY-FACTOR >= 60
013300             SET PRI-SEV-HIGH TO TRUE
013400         WHEN WS-SEVERITY-FACTOR >= 40
013500             SET PRI-SEV-MEDIUM TO TRUE
013600         WHEN OTHER
013700             SET PRI-SEV-LOW TO TRUE
013800     END-EVALUATE.
013900 2000-EXIT.
014000     EXIT.
014100
014200******************************************************************
014300* PRIORITY = .40 SEVERITY + .20 CUSTOMER + .25 PROXIMITY(FIXED
014400* AT 75) - .15 WAIT PENALTY (DAYS WAITING TIMES 5).  ROUNDED
014500* HALF-UP TO TWO DECIMALS.  CAN RUN NEGATIVE ON A LONG-STANDING
014600* WAIT - THE SIGN IS KEPT, NOT FLOORED AT ZERO.
014700******************************************************************
014800 3000-PRIORITY-SCORE.
014900     COMPUTE WS-PRIORITY-CALC ROUNDED =
015000             (0.40 * WS-SEVERITY-FACTOR)
015100           + (0.20 * WS-CUSTOMER-FACTOR)
015200           + (0.25 * WS-PROXIMITY-FACTOR)
015300           - (0.15 * WS-WAIT-PENALTY).
015400     MOVE WS-PRIORITY-CALC TO PRI-PRIORITY-SCORE.
015500 3000-EXIT.
015600     EXIT.
